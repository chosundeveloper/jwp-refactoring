000100*SLPRDMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE PRODUCT MASTER FILE.  GNUCOBOL HERE CARRIES NO
000130*ISAM SUPPORT SO THE FILE IS LINE SEQUENTIAL, KEPT IN
000140*PRODUCT-ID ORDER BY CONVENTION AND LOADED WHOLE INTO THE
000150*PRD-TABLE WORKING-STORAGE ARRAY (PL-PRD-TABLE.CBL) FOR LOOKUP.
000160*------------------------------------------------------------
000170*1991-02-03  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190     SELECT PRODUCT-MASTER-FILE
000200            ASSIGN TO "PRODUCT-MASTER"
000210            ORGANIZATION IS LINE SEQUENTIAL.
