000100*PL-TGR-TABLE.CBL
000110*------------------------------------------------------------
000120*LOAD-TABLE-GROUP-TABLE READS THE WHOLE TABLE-GROUP MASTER
000130*INTO THE TGR-TABLE ARRAY.  TGR-GROUP-BATCH USES THIS TO PICK
000140*THE NEXT TABLE-GROUP-ID AND TO CONFIRM A GROUP EXISTS BEFORE
000150*UNGROUPING IT.
000160*------------------------------------------------------------
000170*1991-03-12  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 01  TGR-TABLE-AREA.
000200     05  TGR-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
000210     05  TGR-TABLE-ENTRY OCCURS 300 TIMES
000220                                      INDEXED BY TGR-IX.
000230         10  TBL-TABLE-GROUP-ID       PIC 9(09).
000240         10  TBL-TGR-CREATED-DATE     PIC 9(08).
000250 01  WS-FOUND-TABLE-GROUP-RECORD      PIC X(01).
000260     88  FOUND-TABLE-GROUP-RECORD         VALUE "Y".
000270 01  WS-SEARCH-TABLE-GROUP-ID         PIC 9(09).
000280 01  WS-EOF-TABLE-GROUP-MASTER        PIC X(01) VALUE "N".
000290     88  EOF-TABLE-GROUP-MASTER           VALUE "Y".
000300*------------------------------------------------------------
000310 8500-LOAD-TABLE-GROUP-TABLE.
000320     MOVE ZERO TO TGR-TABLE-COUNT.
000330     OPEN INPUT TABLE-GROUP-MASTER-FILE.
000340     MOVE "N" TO WS-EOF-TABLE-GROUP-MASTER.
000350     PERFORM 8510-READ-TABLE-GROUP-MASTER.
000360     PERFORM 8520-LOAD-ONE-TABLE-GROUP-ENTRY
000370             UNTIL EOF-TABLE-GROUP-MASTER.
000380     CLOSE TABLE-GROUP-MASTER-FILE.
000390*------------------------------------------------------------
000400 8510-READ-TABLE-GROUP-MASTER.
000410     READ TABLE-GROUP-MASTER-FILE
000420         AT END MOVE "Y" TO WS-EOF-TABLE-GROUP-MASTER.
000430*------------------------------------------------------------
000440 8520-LOAD-ONE-TABLE-GROUP-ENTRY.
000450     ADD 1 TO TGR-TABLE-COUNT.
000460     SET TGR-IX TO TGR-TABLE-COUNT.
000470     MOVE TG-TABLE-GROUP-ID   TO TBL-TABLE-GROUP-ID (TGR-IX).
000480     MOVE TG-CREATED-DATE     TO TBL-TGR-CREATED-DATE (TGR-IX).
000490     PERFORM 8510-READ-TABLE-GROUP-MASTER.
000500*------------------------------------------------------------
000510 8550-LOOK-FOR-TABLE-GROUP-RECORD.
000520     MOVE "N" TO WS-FOUND-TABLE-GROUP-RECORD.
000530     SET TGR-IX TO 1.
000540     PERFORM 8560-SCAN-TABLE-GROUP-ENTRY
000550             UNTIL TGR-IX GREATER THAN TGR-TABLE-COUNT
000560                OR FOUND-TABLE-GROUP-RECORD.
000570*------------------------------------------------------------
000580 8560-SCAN-TABLE-GROUP-ENTRY.
000590     IF TBL-TABLE-GROUP-ID (TGR-IX) EQUAL WS-SEARCH-TABLE-GROUP-ID
000600        MOVE "Y" TO WS-FOUND-TABLE-GROUP-RECORD
000610     ELSE
000620        MOVE "N" TO WS-FOUND-TABLE-GROUP-RECORD
000630        SET TGR-IX UP BY 1.
