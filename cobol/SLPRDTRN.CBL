000100*SLPRDTRN.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE PRODUCT TRANSACTION-CARD FILE READ BY
000130*PRD-MSTR-BATCH.  ONE CARD PER PRODUCT TO BE ADDED TO THE
000140*PRODUCT MASTER THIS RUN.
000150*------------------------------------------------------------
000160*1991-02-03  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180    SELECT PRODUCT-TRAN-FILE
000190           ASSIGN TO "PRDTRAN"
000200           ORGANIZATION IS LINE SEQUENTIAL.
