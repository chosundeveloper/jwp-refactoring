000100*FDOTBTRN.CBL
000110*------------------------------------------------------------
000120*FD FOR THE ORDER-TABLE TRANSACTION-CARD FILE.  THE OLD FLOOR
000130*TERMINALS PUNCH THE ORDER-TABLE-ID DIRECTLY ONTO THE CARD THE
000140*SAME WAY THE PRODUCT AND MENU-GROUP TERMINALS DO - SEE
000150*FDPRDTRN.CBL.
000160*------------------------------------------------------------
000170*1991-03-04  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 FD  ORDER-TABLE-TRAN-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  ORDER-TABLE-TRAN-RECORD.
000220     05  OX-TRAN-CODE                  PIC X(01).
000230         88  OX-CREATE-TABLE               VALUE "C".
000240         88  OX-CHANGE-GUESTS               VALUE "G".
000250         88  OX-CHANGE-EMPTY                VALUE "E".
000260     05  OX-ORDER-TABLE-ID              PIC 9(09).
000270     05  OX-NUMBER-OF-GUESTS            PIC S9(05).
000280     05  FILLER                         PIC X(45).
