000100*SLMGRTRN.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE MENU-GROUP TRANSACTION-CARD FILE READ BY
000130*MGR-CREATE-BATCH.  ONE CARD PER MENU GROUP TO BE ADDED.
000140*------------------------------------------------------------
000150*1991-02-10  R.MERCER    ORIGINAL.
000160*------------------------------------------------------------
000170    SELECT MENU-GROUP-TRAN-FILE
000180           ASSIGN TO "MGRTRAN"
000190           ORGANIZATION IS LINE SEQUENTIAL.
