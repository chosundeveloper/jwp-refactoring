000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     OTB-MSTR-BATCH.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   03/04/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 4 OF THE NIGHTLY RUN.  MAINTAINS THE ORDER-TABLE MASTER
000190*(THE DINING-ROOM FLOOR TABLES) OFF THREE KINDS OF CARDS ON THE
000200*ORDER-TABLE TRANSACTION FILE - CREATE A NEW TABLE, CHANGE A
000210*TABLE'S GUEST COUNT, OR FLIP A TABLE BETWEEN EMPTY AND
000220*OCCUPIED.  THE WHOLE MASTER IS LOADED INTO THE OTB-TABLE ARRAY,
000230*EVERY CARD IS APPLIED AGAINST THE ARRAY IN MEMORY, AND THE
000240*ARRAY IS THEN WRITTEN BACK OUT AS THE NEW MASTER - THE SAME
000250*READ/AMEND/REWRITE SHAPE THIS SHOP HAS ALWAYS USED FOR A SMALL
000260*MASTER FILE WITH NO KEYED ACCESS, ONLY DRIVEN HERE OVER THE
000270*WHOLE FILE FOR AN ENTIRE CARD DECK.  ENDS BY LISTING THE MASTER.
000280*------------------------------------------------------------
000290*     CHANGE LOG
000300*------------------------------------------------------------
000310*03/04/91  R.MERCER    ORIGINAL.
000320*01/08/99  D.OKAFOR    Y2K REVIEW - OT-ADDED-DATE/OT-CHANGED-DATE
000330*                       ALREADY CCYYMMDD IN FDOTBMST.CBL, NO CHANGE
000340*                       NEEDED HERE (TICKET AP-1998-114).
000350*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE WRITE-UP SO
000360*                       THIS STEP REPORTS ON BAT-CTL-REPORT
000370*                       (TICKET AP-2004-071).
000380*------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     COPY "SLOTBTRN.CBL".
000460     COPY "SLOTBMST.CBL".
000470     COPY "SLORDMST.CBL".
000480     COPY "SLACTWRK.CBL".
000490 DATA DIVISION.
000500 FILE SECTION.
000510     COPY "FDOTBTRN.CBL".
000520     COPY "FDOTBMST.CBL".
000530     COPY "FDORDMST.CBL".
000540     COPY "FDACTWRK.CBL".
000550 WORKING-STORAGE SECTION.
000560     COPY "WSDTSTMP.CBL".
000570     COPY "WSBATCTL.CBL".
000580     COPY "PL-OTB-TABLE.CBL".
000590     COPY "PL-ORD-TABLE.CBL".
000600 01  WS-EOF-ORDER-TABLE-TRAN           PIC X(01) VALUE "N".
000610     88  EOF-ORDER-TABLE-TRAN              VALUE "Y".
000620 01  WS-OPEN-ORDER-FOUND                PIC X(01).
000630     88  WS-TABLE-HAS-OPEN-ORDER            VALUE "Y".
000640 01  WS-ORDER-TABLE-LIST-LINE.
000650     05  WLL-ORDER-TABLE-ID             PIC 9(09).
000660     05  FILLER                         PIC X(02) VALUE SPACES.
000670     05  WLL-NUMBER-OF-GUESTS           PIC ZZZZ9.
000680     05  FILLER                         PIC X(02) VALUE SPACES.
000690     05  WLL-EMPTY-FLAG                 PIC X(01).
000700     05  FILLER                         PIC X(02) VALUE SPACES.
000710     05  WLL-TABLE-GROUP-ID             PIC 9(09).
000720     05  FILLER                         PIC X(43) VALUE SPACES.
000730 01  WS-ORDER-TABLE-LIST-LINE-R REDEFINES WS-ORDER-TABLE-LIST-LINE
000740                                       PIC X(80).
000750*------------------------------------------------------------
000760 0000-MAIN-LOGIC.
000770     PERFORM 1000-INITIALIZE-RUN
000780             THRU 1000-EXIT.
000790     PERFORM 2000-PROCESS-ORDER-TABLE-TRANS
000800             THRU 2000-EXIT.
000810     PERFORM 5000-REWRITE-ORDER-TABLE-MASTER
000820             THRU 5000-EXIT.
000830     PERFORM 6000-LIST-ORDER-TABLE-MASTER
000840             THRU 6000-EXIT.
000850     PERFORM 9000-TERMINATE-RUN
000860             THRU 9000-EXIT.
000870     STOP RUN.
000880*------------------------------------------------------------
000890 1000-INITIALIZE-RUN.
000900     MOVE "OTB-MSTR-BATCH" TO WS-BATCH-NAME.
000910     PERFORM 9500-INITIALIZE-BATCH-COUNTERS.
000920     PERFORM 9520-STAMP-RUN-DATE.
000930     MOVE "TABLE NOT FOUND"           TO WS-REJECT-REASON-TEXT (1).
000940     MOVE "GUEST COUNT NEGATIVE"      TO WS-REJECT-REASON-TEXT (2).
000950     MOVE "TABLE NOT OCCUPIED"        TO WS-REJECT-REASON-TEXT (3).
000960     MOVE "TABLE IS GROUPED"          TO WS-REJECT-REASON-TEXT (4).
000970     MOVE "TABLE HAS OPEN ORDER"      TO WS-REJECT-REASON-TEXT (5).
000980     PERFORM 8400-LOAD-ORDER-TABLE-TABLE.
000990     PERFORM 8600-LOAD-ORDER-TABLE.
001000 1000-EXIT.
001010     EXIT.
001020*------------------------------------------------------------
001030*EVERY CARD IS APPLIED AGAINST THE OTB-TABLE ARRAY IN MEMORY -
001040*NOTHING IS WRITTEN TO THE MASTER UNTIL 5000-REWRITE BELOW.
001050*------------------------------------------------------------
001060 2000-PROCESS-ORDER-TABLE-TRANS.
001070     OPEN INPUT ORDER-TABLE-TRAN-FILE.
001080     MOVE "N" TO WS-EOF-ORDER-TABLE-TRAN.
001090     PERFORM 2100-READ-ORDER-TABLE-TRAN.
001100     PERFORM 2200-APPLY-ORDER-TABLE-TRAN
001110             UNTIL EOF-ORDER-TABLE-TRAN.
001120     CLOSE ORDER-TABLE-TRAN-FILE.
001130 2000-EXIT.
001140     EXIT.
001150*------------------------------------------------------------
001160 2100-READ-ORDER-TABLE-TRAN.
001170     READ ORDER-TABLE-TRAN-FILE
001180         AT END MOVE "Y" TO WS-EOF-ORDER-TABLE-TRAN.
001190*------------------------------------------------------------
001200 2200-APPLY-ORDER-TABLE-TRAN.
001210     ADD 1 TO WS-READ-COUNT.
001220     IF OX-CREATE-TABLE
001230        PERFORM 2300-CREATE-ORDER-TABLE
001240                THRU 2300-EXIT
001250     ELSE
001260        IF OX-CHANGE-GUESTS
001270           PERFORM 2400-CHANGE-GUEST-COUNT
001280                   THRU 2400-EXIT
001290        ELSE
001300           PERFORM 2500-CHANGE-EMPTY-STATUS
001310                   THRU 2500-EXIT.
001320     PERFORM 2100-READ-ORDER-TABLE-TRAN.
001330*------------------------------------------------------------
001340 2300-CREATE-ORDER-TABLE.
001350     ADD 1 TO OTB-TABLE-COUNT.
001360     SET OTB-IX TO OTB-TABLE-COUNT.
001370     MOVE OX-ORDER-TABLE-ID          TO TBL-ORDER-TABLE-ID (OTB-IX).
001380     MOVE ZERO                       TO TBL-OTB-TABLE-GROUP-ID (OTB-IX).
001390     MOVE ZERO                       TO TBL-NUMBER-OF-GUESTS (OTB-IX).
001400     MOVE "N"                        TO TBL-OTB-EMPTY-FLAG (OTB-IX).
001410     MOVE "A"                        TO TBL-OTB-RECORD-STATUS (OTB-IX).
001420     MOVE WS-RUN-DATE-CC             TO TBL-OTB-ADDED-CC (OTB-IX).
001430     MOVE WS-RUN-DATE-YY-PART        TO TBL-OTB-ADDED-YY (OTB-IX).
001440     MOVE WS-RUN-DATE-MM-PART        TO TBL-OTB-ADDED-MM (OTB-IX).
001450     MOVE WS-RUN-DATE-DD-PART        TO TBL-OTB-ADDED-DD (OTB-IX).
001460     MOVE "BATCH"                    TO TBL-OTB-ADDED-BY (OTB-IX).
001470     MOVE ZERO                       TO TBL-OTB-CHANGED-DATE (OTB-IX).
001480     MOVE SPACES                     TO TBL-OTB-CHANGED-BY (OTB-IX).
001490     ADD 1 TO WS-ACCEPTED-COUNT.
001500 2300-EXIT.
001510     EXIT.
001520*------------------------------------------------------------
001530 2400-CHANGE-GUEST-COUNT.
001540     IF OX-NUMBER-OF-GUESTS LESS THAN ZERO
001550        SET WS-REJ-IX TO 2
001560        PERFORM 9700-BUMP-REJECT-REASON
001570     ELSE
001580        MOVE OX-ORDER-TABLE-ID TO WS-SEARCH-ORDER-TABLE-ID
001590        PERFORM 8450-LOOK-FOR-ORDER-TABLE-RECORD
001600        IF NOT FOUND-ORDER-TABLE-RECORD
001610           SET WS-REJ-IX TO 1
001620           PERFORM 9700-BUMP-REJECT-REASON
001630        ELSE
001640           IF TBL-OTB-EMPTY-FLAG (OTB-IX) EQUAL "Y"
001650              SET WS-REJ-IX TO 3
001660              PERFORM 9700-BUMP-REJECT-REASON
001670           ELSE
001680              MOVE OX-NUMBER-OF-GUESTS TO TBL-NUMBER-OF-GUESTS (OTB-IX)
001690              MOVE WS-RUN-DATE-CC       TO TBL-OTB-CHANGED-CC (OTB-IX)
001700              MOVE WS-RUN-DATE-YY-PART  TO TBL-OTB-CHANGED-YY (OTB-IX)
001710              MOVE WS-RUN-DATE-MM-PART  TO TBL-OTB-CHANGED-MM (OTB-IX)
001720              MOVE WS-RUN-DATE-DD-PART  TO TBL-OTB-CHANGED-DD (OTB-IX)
001730              MOVE "BATCH"          TO TBL-OTB-CHANGED-BY (OTB-IX)
001740              ADD 1 TO WS-ACCEPTED-COUNT.
001750 2400-EXIT.
001760     EXIT.
001770*------------------------------------------------------------
001780 2500-CHANGE-EMPTY-STATUS.
001790     MOVE OX-ORDER-TABLE-ID TO WS-SEARCH-ORDER-TABLE-ID.
001800     PERFORM 8450-LOOK-FOR-ORDER-TABLE-RECORD.
001810     IF NOT FOUND-ORDER-TABLE-RECORD
001820        SET WS-REJ-IX TO 1
001830        PERFORM 9700-BUMP-REJECT-REASON
001840     ELSE
001850        IF TBL-OTB-TABLE-GROUP-ID (OTB-IX) NOT EQUAL ZERO
001860           SET WS-REJ-IX TO 4
001870           PERFORM 9700-BUMP-REJECT-REASON
001880        ELSE
001890           PERFORM 2520-CHECK-TABLE-HAS-OPEN-ORDER
001900           IF WS-TABLE-HAS-OPEN-ORDER
001910              SET WS-REJ-IX TO 5
001920              PERFORM 9700-BUMP-REJECT-REASON
001930           ELSE
001940              PERFORM 2540-FLIP-EMPTY-FLAG.
001950 2500-EXIT.
001960     EXIT.
001970*------------------------------------------------------------
001980*SCANS THE (READ-ONLY) IN-MEMORY ORDER TABLE FOR ANY ORDER
001990*STILL SITTING AT THIS DINING TABLE WITH STATUS COOKING OR
002000*MEAL - SEE PL-ORD-TABLE.CBL.
002010*------------------------------------------------------------
002020 2520-CHECK-TABLE-HAS-OPEN-ORDER.
002030     MOVE "N" TO WS-OPEN-ORDER-FOUND.
002040     SET ORD-IX TO 1.
002050     PERFORM 2530-SCAN-ORDER-ENTRY
002060             UNTIL ORD-IX GREATER THAN ORD-TABLE-COUNT
002070                OR WS-TABLE-HAS-OPEN-ORDER.
002080*------------------------------------------------------------
002090 2530-SCAN-ORDER-ENTRY.
002100     IF TBL-ORD-ORDER-TABLE-ID (ORD-IX) EQUAL OX-ORDER-TABLE-ID
002110        IF TBL-ORDER-STATUS (ORD-IX) EQUAL "COOKING"
002120           OR TBL-ORDER-STATUS (ORD-IX) EQUAL "MEAL"
002130           MOVE "Y" TO WS-OPEN-ORDER-FOUND.
002140     SET ORD-IX UP BY 1.
002150*------------------------------------------------------------
002160 2540-FLIP-EMPTY-FLAG.
002170     IF TBL-OTB-EMPTY-FLAG (OTB-IX) EQUAL "Y"
002180        MOVE "N" TO TBL-OTB-EMPTY-FLAG (OTB-IX)
002190     ELSE
002200        MOVE "Y" TO TBL-OTB-EMPTY-FLAG (OTB-IX).
002210     MOVE WS-RUN-DATE-CC        TO TBL-OTB-CHANGED-CC (OTB-IX).
002220     MOVE WS-RUN-DATE-YY-PART   TO TBL-OTB-CHANGED-YY (OTB-IX).
002230     MOVE WS-RUN-DATE-MM-PART   TO TBL-OTB-CHANGED-MM (OTB-IX).
002240     MOVE WS-RUN-DATE-DD-PART   TO TBL-OTB-CHANGED-DD (OTB-IX).
002250     MOVE "BATCH"                TO TBL-OTB-CHANGED-BY (OTB-IX).
002260     ADD 1 TO WS-ACCEPTED-COUNT.
002270*------------------------------------------------------------
002280 5000-REWRITE-ORDER-TABLE-MASTER.
002290     OPEN OUTPUT ORDER-TABLE-MASTER-FILE.
002300     PERFORM 5100-WRITE-ONE-ORDER-TABLE
002310             VARYING OTB-IX FROM 1 BY 1
002320             UNTIL OTB-IX GREATER THAN OTB-TABLE-COUNT.
002330     CLOSE ORDER-TABLE-MASTER-FILE.
002340 5000-EXIT.
002350     EXIT.
002360*------------------------------------------------------------
002370 5100-WRITE-ONE-ORDER-TABLE.
002380     MOVE TBL-ORDER-TABLE-ID (OTB-IX)     TO OT-ORDER-TABLE-ID.
002390     MOVE TBL-OTB-TABLE-GROUP-ID (OTB-IX) TO OT-TABLE-GROUP-ID.
002400     MOVE TBL-NUMBER-OF-GUESTS (OTB-IX)   TO OT-NUMBER-OF-GUESTS.
002410     MOVE TBL-OTB-EMPTY-FLAG (OTB-IX)     TO OT-EMPTY-FLAG.
002420     MOVE TBL-OTB-RECORD-STATUS (OTB-IX)  TO OT-RECORD-STATUS.
002430     MOVE TBL-OTB-ADDED-DATE (OTB-IX)     TO OT-ADDED-DATE.
002440     MOVE TBL-OTB-ADDED-BY (OTB-IX)       TO OT-ADDED-BY.
002450     MOVE TBL-OTB-CHANGED-DATE (OTB-IX)   TO OT-CHANGED-DATE.
002460     MOVE TBL-OTB-CHANGED-BY (OTB-IX)     TO OT-CHANGED-BY.
002470     WRITE ORDER-TABLE-MASTER-RECORD.
002480*------------------------------------------------------------
002490 6000-LIST-ORDER-TABLE-MASTER.
002500     DISPLAY "ORDER-TABLE MASTER LISTING - " WS-RUN-DATE-EDIT.
002510     PERFORM 6100-LIST-ONE-ORDER-TABLE
002520             VARYING OTB-IX FROM 1 BY 1
002530             UNTIL OTB-IX GREATER THAN OTB-TABLE-COUNT.
002540 6000-EXIT.
002550     EXIT.
002560*------------------------------------------------------------
002570 6100-LIST-ONE-ORDER-TABLE.
002580     MOVE TBL-ORDER-TABLE-ID (OTB-IX)     TO WLL-ORDER-TABLE-ID.
002590     MOVE TBL-NUMBER-OF-GUESTS (OTB-IX)   TO WLL-NUMBER-OF-GUESTS.
002600     MOVE TBL-OTB-EMPTY-FLAG (OTB-IX)     TO WLL-EMPTY-FLAG.
002610     MOVE TBL-OTB-TABLE-GROUP-ID (OTB-IX) TO WLL-TABLE-GROUP-ID.
002620     DISPLAY WS-ORDER-TABLE-LIST-LINE-R.
002630*------------------------------------------------------------
002640 9000-TERMINATE-RUN.
002650     OPEN EXTEND ACTIVITY-WORK-FILE.
002660     PERFORM 9600-WRITE-ACTIVITY-TOTALS.
002670     CLOSE ACTIVITY-WORK-FILE.
002680 9000-EXIT.
002690     EXIT.
002700*------------------------------------------------------------
002710     COPY "PLGENERAL.CBL".
