000100*SLOTBTRN.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE ORDER-TABLE TRANSACTION-CARD FILE READ BY
000130*OTB-MSTR-BATCH.  OX-TRAN-CODE TELLS THE STEP WHICH OF THE
000140*THREE TABLE-MAINTENANCE OPERATIONS THE CARD CARRIES - CREATE
000150*A NEW DINING TABLE, CHANGE ITS GUEST COUNT, OR FLIP ITS
000160*EMPTY/OCCUPIED STATUS - ALL THREE SHARE ONE CARD LAYOUT SINCE
000170*NONE NEEDS MORE THAN AN ID AND A GUEST COUNT.
000180*------------------------------------------------------------
000190*1991-03-04  R.MERCER    ORIGINAL.
000200*------------------------------------------------------------
000210 SELECT ORDER-TABLE-TRAN-FILE
000220        ASSIGN TO "OTBTRAN"
000230        ORGANIZATION IS LINE SEQUENTIAL.
