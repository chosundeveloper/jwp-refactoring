000100*FDACTWRK.CBL
000110*------------------------------------------------------------
000120*FD FOR THE BATCH-ACTIVITY WORK FILE.  WA-LINE-TYPE "T" IS THE
000130*ONE TOTALS RECORD A BATCH STEP WRITES FOR ITSELF; "R" IS ONE
000140*RECORD PER DISTINCT REJECT REASON THAT STEP HIT, CARRYING THE
000150*REASON TEXT AND ITS OWN COUNT IN WA-REJECTED-COUNT.
000160*------------------------------------------------------------
000170*1990-06-19  R.MERCER    ORIGINAL.
000180*2004-03-02  T.NGUYEN    ADDED WA-LINE-TYPE SO REJECT-REASON
000190*                        DETAIL COULD RIDE THE SAME FILE AS
000200*                        THE BATCH TOTALS (TICKET AP-2004-071).
000210*------------------------------------------------------------
000220 FD  ACTIVITY-WORK-FILE
000230     LABEL RECORDS ARE STANDARD.
000240 01  WORK-ACTIVITY-RECORD.
000250     05  WA-BATCH-NAME            PIC X(20).
000260     05  WA-LINE-TYPE             PIC X(01).
000270         88  WA-TOTAL-LINE            VALUE "T".
000280         88  WA-REJECT-LINE           VALUE "R".
000290     05  WA-READ-COUNT            PIC 9(07).
000300     05  WA-ACCEPTED-COUNT        PIC 9(07).
000310     05  WA-REJECTED-COUNT        PIC 9(07).
000320     05  WA-REJECT-REASON         PIC X(28).
000330     05  FILLER                   PIC X(10).
