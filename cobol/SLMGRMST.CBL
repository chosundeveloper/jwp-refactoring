000100*SLMGRMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE MENU-GROUP MASTER FILE.  MENU GROUPS ARE THE
000130*HEADINGS THE MENU BOARD IS SPLIT UNDER (APPETIZERS, MAINS,
000140*DRINKS AND SO ON).  LOADED WHOLE INTO THE MGR-TABLE ARRAY.
000150*------------------------------------------------------------
000160*1991-02-11  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180     SELECT MENU-GROUP-MASTER-FILE
000190            ASSIGN TO "MENUGRP-MASTER"
000200            ORGANIZATION IS LINE SEQUENTIAL.
