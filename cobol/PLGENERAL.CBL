000100*PLGENERAL.CBL
000110*------------------------------------------------------------
000120*PARAGRAPHS SHARED BY EVERY BATCH PROGRAM IN THE ORDER-PROCESSING
000130*SYSTEM - INITIALIZING THE RUN COUNTERS, STAMPING THE RUN DATE,
000140*AND WRITING THIS STEP'S SUMMARY TO THE BATCH-ACTIVITY WORK
000150*FILE FOR BAT-CTL-REPORT.  THIS REPLACES THE OLD INTERACTIVE
000160*PLGENERAL.CBL (CLEAR-SCREEN/JUMP-LINE/CONFIRM-EXECUTION) THAT
000170*THE MENU-DRIVEN PROGRAMS USED TO COPY - THERE IS NO OPERATOR
000180*IN A BATCH RUN TO CLEAR A SCREEN FOR.
000190*------------------------------------------------------------
000200*1990-06-19  R.MERCER    ORIGINAL INTERACTIVE VERSION (CLEAR-
000210*                        SCREEN, JUMP-LINE, CONFIRM-EXECUTION).
000220*2011-02-14  T.NGUYEN    REWRITTEN FOR BATCH USE WHEN THE COUNTER
000230*                        SERVICE WAS TAKEN OFF-LINE AND ORDER
000240*                        PROCESSING WAS MOVED TO NIGHTLY BATCH
000250*                        (TICKET AP-2011-033).  DROPPED ALL
000260*                        SCREEN-HANDLING PARAGRAPHS.
000270*2013-07-30  L.ABARA     ADDED 9700-BUMP-REJECT-REASON SO A
000280*                        BATCH COULD SHARE ONE REJECT TABLE
000290*                        ACROSS SEVERAL VALIDATION PARAGRAPHS.
000300*------------------------------------------------------------
000310 9500-INITIALIZE-BATCH-COUNTERS.
000320     MOVE ZERO             TO WS-READ-COUNT
000330     MOVE ZERO             TO WS-ACCEPTED-COUNT
000340     MOVE ZERO             TO WS-REJECTED-COUNT
000350     PERFORM 9510-CLEAR-REJECT-TABLE
000360             VARYING WS-REJ-IX FROM 1 BY 1
000370             UNTIL WS-REJ-IX GREATER THAN 9.
000380*------------------------------------------------------------
000390 9510-CLEAR-REJECT-TABLE.
000400     MOVE ZERO TO WS-REJECT-REASON-COUNT (WS-REJ-IX).
000410*------------------------------------------------------------
000420 9520-STAMP-RUN-DATE.
000430     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
000440     MOVE WS-RUN-DATE-YY  TO WS-RUN-DATE-YY-PART
000450     MOVE WS-RUN-DATE-MM  TO WS-RUN-DATE-MM-PART
000460     MOVE WS-RUN-DATE-DD  TO WS-RUN-DATE-DD-PART
000470     MOVE 19 TO WS-RUN-DATE-CC.
000480     IF WS-RUN-DATE-YY-PART LESS THAN 70
000490        MOVE 20 TO WS-RUN-DATE-CC.
000500     MOVE WS-RUN-DATE-CC       TO WS-RUN-DATE-EDIT-CCYY (1:2).
000510     MOVE WS-RUN-DATE-YY-PART  TO WS-RUN-DATE-EDIT-CCYY (3:2).
000520     MOVE WS-RUN-DATE-MM-PART  TO WS-RUN-DATE-EDIT-MM.
000530     MOVE WS-RUN-DATE-DD-PART  TO WS-RUN-DATE-EDIT-DD.
000540*------------------------------------------------------------
000550 9600-WRITE-ACTIVITY-TOTALS.
000560     MOVE WS-BATCH-NAME       TO WA-BATCH-NAME
000570     MOVE "T"                 TO WA-LINE-TYPE
000580     MOVE WS-READ-COUNT       TO WA-READ-COUNT
000590     MOVE WS-ACCEPTED-COUNT   TO WA-ACCEPTED-COUNT
000600     MOVE WS-REJECTED-COUNT   TO WA-REJECTED-COUNT
000610     MOVE SPACES              TO WA-REJECT-REASON.
000620     WRITE WORK-ACTIVITY-RECORD.
000630     PERFORM 9610-WRITE-ACTIVITY-REJECTS
000640             VARYING WS-REJ-IX FROM 1 BY 1
000650             UNTIL WS-REJ-IX GREATER THAN 9.
000660*------------------------------------------------------------
000670 9610-WRITE-ACTIVITY-REJECTS.
000680     IF WS-REJECT-REASON-COUNT (WS-REJ-IX) GREATER THAN ZERO
000690        MOVE WS-BATCH-NAME    TO WA-BATCH-NAME
000700        MOVE "R"              TO WA-LINE-TYPE
000710        MOVE ZERO             TO WA-READ-COUNT
000720        MOVE ZERO             TO WA-ACCEPTED-COUNT
000730        MOVE WS-REJECT-REASON-COUNT (WS-REJ-IX)
000740                              TO WA-REJECTED-COUNT
000750        MOVE WS-REJECT-REASON-TEXT (WS-REJ-IX)
000760                              TO WA-REJECT-REASON
000770        WRITE WORK-ACTIVITY-RECORD.
000780*------------------------------------------------------------
000790 9700-BUMP-REJECT-REASON.
000800     ADD 1 TO WS-REJECTED-COUNT
000810     ADD 1 TO WS-REJECT-REASON-COUNT (WS-REJ-IX).
