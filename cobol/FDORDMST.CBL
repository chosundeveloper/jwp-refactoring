000100*FDORDMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE ORDER MASTER FILE.  OR-ORDER-STATUS TRAVELS
000130*COOKING TO MEAL TO COMPLETION - ONCE AN ORDER REACHES
000140*COMPLETION ITS STATUS MAY NEVER BE CHANGED AGAIN, SEE
000150*ORD-STATUS-BATCH PARAGRAPH 2100-VALIDATE-STATUS-CHANGE.
000160*------------------------------------------------------------
000170*1991-03-18  R.MERCER    ORIGINAL.
000180*1999-01-08  D.OKAFOR    Y2K - OR-ORDER-DATE WIDENED TO CCYYMMDD
000190*                        (TICKET AP-1998-114).
000200*------------------------------------------------------------
000210 FD  ORDER-MASTER-FILE
000220     LABEL RECORDS ARE STANDARD.
000230 01  ORDER-MASTER-RECORD.
000240     05  OR-ORDER-ID                  PIC 9(09).
000250     05  OR-ORDER-TABLE-ID            PIC 9(09).
000260     05  OR-ORDER-STATUS              PIC X(10).
000270         88  OR-STATUS-COOKING            VALUE "COOKING".
000280         88  OR-STATUS-MEAL               VALUE "MEAL".
000290         88  OR-STATUS-COMPLETION         VALUE "COMPLETION".
000300     05  OR-ORDER-DATE                PIC 9(08).
000310     05  OR-ORDER-DATE-R  REDEFINES OR-ORDER-DATE.
000320         10  OR-ORDER-CC              PIC 9(02).
000330         10  OR-ORDER-YY              PIC 9(02).
000340         10  OR-ORDER-MM              PIC 9(02).
000350         10  OR-ORDER-DD              PIC 9(02).
000360     05  OR-ADDED-BY                  PIC X(08).
000370     05  OR-CHANGED-DATE              PIC 9(08).
000371     05  OR-CHANGED-DATE-R REDEFINES OR-CHANGED-DATE.
000372         10  OR-CHANGED-CC            PIC 9(02).
000373         10  OR-CHANGED-YY            PIC 9(02).
000374         10  OR-CHANGED-MM            PIC 9(02).
000375         10  OR-CHANGED-DD            PIC 9(02).
000380     05  OR-CHANGED-BY                PIC X(08).
000390     05  FILLER                       PIC X(35).
