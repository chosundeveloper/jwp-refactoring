000100*PL-ORD-TABLE.CBL
000110*------------------------------------------------------------
000120*LOAD-ORDER-TABLE READS THE WHOLE ORDER MASTER INTO THE
000130*ORD-TABLE ARRAY.  OTB-MSTR-BATCH SEARCHES IT WHEN A TABLE'S
000140*EMPTY-FLAG IS BEING FLIPPED, TO MAKE SURE NO COOKING OR MEAL
000150*ORDER IS STILL SITTING AT THAT TABLE - SEE OTB-MSTR-BATCH
000160*PARAGRAPH 2520-CHECK-TABLE-HAS-OPEN-ORDER.  ORD-CREATE-BATCH
000170*AND ORD-STATUS-BATCH USE THE SAME TABLE TO REWRITE THE ORDER
000180*MASTER WHOLE WITHOUT LOSING THE HOUSEKEEPING FIELDS OF ORDERS
000190*THEY DID NOT TOUCH ON A GIVEN RUN.
000200*------------------------------------------------------------
000210*1991-03-19  R.MERCER    ORIGINAL.
000220*2004-03-02  T.NGUYEN    ADDED TBL-ORDER-DATE/ADDED-BY/CHANGED
000230*                        FIELDS SO A FULL MASTER REWRITE DOES
000240*                        NOT WIPE OUT AN ORDER'S ORIGINAL
000250*                        HOUSEKEEPING STAMPS (TICKET RS-2004-041).
000260*------------------------------------------------------------
000270 01  ORD-TABLE-AREA.
000280     05  ORD-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
000290     05  ORD-TABLE-ENTRY OCCURS 500 TIMES
000300                                      INDEXED BY ORD-IX.
000310         10  TBL-ORDER-ID             PIC 9(09).
000320         10  TBL-ORD-ORDER-TABLE-ID   PIC 9(09).
000330         10  TBL-ORDER-STATUS         PIC X(10).
000340         10  TBL-ORDER-DATE           PIC 9(08).
000350         10  TBL-ORDER-DATE-R REDEFINES TBL-ORDER-DATE.
000360             15  TBL-ORDER-CC             PIC 9(02).
000370             15  TBL-ORDER-YY             PIC 9(02).
000380             15  TBL-ORDER-MM             PIC 9(02).
000390             15  TBL-ORDER-DD             PIC 9(02).
000400         10  TBL-ORDER-ADDED-BY       PIC X(08).
000410         10  TBL-ORDER-CHANGED-DATE   PIC 9(08).
000420         10  TBL-ORDER-CHANGED-DATE-R REDEFINES TBL-ORDER-CHANGED-DATE.
000430             15  TBL-ORDER-CHANGED-CC     PIC 9(02).
000440             15  TBL-ORDER-CHANGED-YY     PIC 9(02).
000450             15  TBL-ORDER-CHANGED-MM     PIC 9(02).
000460             15  TBL-ORDER-CHANGED-DD     PIC 9(02).
000470         10  TBL-ORDER-CHANGED-BY     PIC X(08).
000480 01  WS-FOUND-ORDER-RECORD            PIC X(01).
000490     88  FOUND-ORDER-RECORD               VALUE "Y".
000500 01  WS-SEARCH-ORDER-ID                PIC 9(09).
000510 01  WS-EOF-ORDER-MASTER               PIC X(01) VALUE "N".
000520     88  EOF-ORDER-MASTER                  VALUE "Y".
000530*------------------------------------------------------------
000540 8600-LOAD-ORDER-TABLE.
000550     MOVE ZERO TO ORD-TABLE-COUNT.
000560     OPEN INPUT ORDER-MASTER-FILE.
000570     MOVE "N" TO WS-EOF-ORDER-MASTER.
000580     PERFORM 8610-READ-ORDER-MASTER.
000590     PERFORM 8620-LOAD-ONE-ORDER-ENTRY
000600             UNTIL EOF-ORDER-MASTER.
000610     CLOSE ORDER-MASTER-FILE.
000620*------------------------------------------------------------
000630 8610-READ-ORDER-MASTER.
000640     READ ORDER-MASTER-FILE
000650         AT END MOVE "Y" TO WS-EOF-ORDER-MASTER.
000660*------------------------------------------------------------
000670 8620-LOAD-ONE-ORDER-ENTRY.
000680     ADD 1 TO ORD-TABLE-COUNT.
000690     SET ORD-IX TO ORD-TABLE-COUNT.
000700     MOVE OR-ORDER-ID         TO TBL-ORDER-ID (ORD-IX).
000710     MOVE OR-ORDER-TABLE-ID   TO TBL-ORD-ORDER-TABLE-ID (ORD-IX).
000720     MOVE OR-ORDER-STATUS     TO TBL-ORDER-STATUS (ORD-IX).
000730     MOVE OR-ORDER-DATE       TO TBL-ORDER-DATE (ORD-IX).
000740     MOVE OR-ADDED-BY         TO TBL-ORDER-ADDED-BY (ORD-IX).
000750     MOVE OR-CHANGED-DATE     TO TBL-ORDER-CHANGED-DATE (ORD-IX).
000760     MOVE OR-CHANGED-BY       TO TBL-ORDER-CHANGED-BY (ORD-IX).
000770     PERFORM 8610-READ-ORDER-MASTER.
000780*------------------------------------------------------------
000790 8650-LOOK-FOR-ORDER-RECORD.
000800     MOVE "N" TO WS-FOUND-ORDER-RECORD.
000810     SET ORD-IX TO 1.
000820     PERFORM 8660-SCAN-ORDER-ENTRY
000830             UNTIL ORD-IX GREATER THAN ORD-TABLE-COUNT
000840                OR FOUND-ORDER-RECORD.
000850*------------------------------------------------------------
000860 8660-SCAN-ORDER-ENTRY.
000870     IF TBL-ORDER-ID (ORD-IX) EQUAL WS-SEARCH-ORDER-ID
000880        MOVE "Y" TO WS-FOUND-ORDER-RECORD
000890     ELSE
000900        MOVE "N" TO WS-FOUND-ORDER-RECORD
000910        SET ORD-IX UP BY 1.
