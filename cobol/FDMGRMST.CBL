000100*FDMGRMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE MENU-GROUP MASTER FILE.  ONE RECORD PER MENU-BOARD
000130*HEADING.  MG-MENU-GROUP-NAME IS WHAT PRINTS ON THE BOARD.
000140*------------------------------------------------------------
000150*1991-02-11  R.MERCER    ORIGINAL.
000160*1999-01-08  D.OKAFOR    Y2K - MG-ADDED-DATE WIDENED TO CCYYMMDD
000170*                        (TICKET AP-1998-114).
000180*------------------------------------------------------------
000190 FD  MENU-GROUP-MASTER-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  MENU-GROUP-MASTER-RECORD.
000220     05  MG-MENU-GROUP-ID             PIC 9(09).
000230     05  MG-MENU-GROUP-NAME           PIC X(50).
000240     05  MG-RECORD-STATUS             PIC X(01).
000250         88  MG-ACTIVE-RECORD             VALUE "A".
000260         88  MG-INACTIVE-RECORD           VALUE "I".
000270     05  MG-ADDED-DATE                PIC 9(08).
000280     05  MG-ADDED-DATE-R  REDEFINES MG-ADDED-DATE.
000290         10  MG-ADDED-CC              PIC 9(02).
000300         10  MG-ADDED-YY              PIC 9(02).
000310         10  MG-ADDED-MM              PIC 9(02).
000320         10  MG-ADDED-DD              PIC 9(02).
000330     05  MG-ADDED-BY                  PIC X(08).
000340     05  FILLER                       PIC X(43).
