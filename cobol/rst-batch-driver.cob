000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     RST-BATCH-DRIVER.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   03/25/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*THIS IS THE NIGHTLY JOB DRIVER FOR THE RESTAURANT ORDER-
000190*PROCESSING SYSTEM.  IT REPLACES THE OLD OPERATOR MENU THIS
000200*SYSTEM STARTED WITH - THERE IS NO OPERATOR AT THE TERMINAL
000210*OVERNIGHT, SO EACH STEP IS GATED BY ITS OWN UPSI SWITCH SET
000220*BY THE JOB SCHEDULER'S PARM CARD BEFORE THIS PROGRAM IS
000230*LOADED, MUCH LIKE A MULTI-STEP JCL PROC WOULD BE.
000240*------------------------------------------------------------
000250*     CHANGE LOG
000260*------------------------------------------------------------
000270*03/25/91  R.MERCER    ORIGINAL - REWRITE OF THE INTERACTIVE
000280*                       OPERATOR MENU DRIVER FOR OVERNIGHT
000290*                       BATCH SCHEDULING.
000300*09/02/96  D.OKAFOR    REALIGNED SOURCE COLUMNS TO SHOP
000310*                       STANDARD AFTER THE COMPILER UPGRADE.
000320*01/08/99  D.OKAFOR    Y2K REVIEW - NO DATE FIELDS OF ITS OWN,
000330*                       CONFIRMED CALLED PROGRAMS CARRY THE FIX
000340*                       (TICKET AP-1998-114).  NO CHANGE HERE.
000350*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE TRUNCATE
000360*                       STEP SO BAT-CTL-REPORT ALWAYS STARTS A
000370*                       RUN CLEAN (TICKET AP-2004-071).
000380*02/14/11  T.NGUYEN    ADDED UPSI-7 / BAT-CTL-REPORT STEP GATE
000390*                       SO A SHORT RE-RUN CAN SKIP THE REPORT
000400*                       WHEN ONLY REPRINTING (TICKET AP-2011-033).
000410*------------------------------------------------------------
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM
000460     UPSI-0 ON STATUS IS RUN-PRD-MSTR-STEP
000470            OFF STATUS IS SKIP-PRD-MSTR-STEP
000480     UPSI-1 ON STATUS IS RUN-MGR-CREATE-STEP
000490            OFF STATUS IS SKIP-MGR-CREATE-STEP
000500     UPSI-2 ON STATUS IS RUN-MEN-CREATE-STEP
000510            OFF STATUS IS SKIP-MEN-CREATE-STEP
000520     UPSI-3 ON STATUS IS RUN-OTB-MSTR-STEP
000530            OFF STATUS IS SKIP-OTB-MSTR-STEP
000540     UPSI-4 ON STATUS IS RUN-ORD-CREATE-STEP
000550            OFF STATUS IS SKIP-ORD-CREATE-STEP
000560     UPSI-5 ON STATUS IS RUN-ORD-STATUS-STEP
000570            OFF STATUS IS SKIP-ORD-STATUS-STEP
000580     UPSI-6 ON STATUS IS RUN-TGR-GROUP-STEP
000590            OFF STATUS IS SKIP-TGR-GROUP-STEP
000600     UPSI-7 ON STATUS IS RUN-BAT-CTL-REPORT-STEP
000610            OFF STATUS IS SKIP-BAT-CTL-REPORT-STEP.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     COPY "SLACTWRK.CBL".
000650 DATA DIVISION.
000660 FILE SECTION.
000670     COPY "FDACTWRK.CBL".
000680 WORKING-STORAGE SECTION.
000690     COPY "WSDTSTMP.CBL".
000700     COPY "WSBATCTL.CBL".
000710*    ---------------------------------------------------
000720*    STEP-COUNT AND STEP-NAME ARE FOR THE JOB-STEP LOG
000730*    LINE THIS DRIVER PRINTS AT DISPLAY - NOT PART OF THE
000740*    BUSINESS DATA, JUST OPERATOR VISIBILITY.
000750*    ---------------------------------------------------
000760 01  WS-STEP-COUNT                 PIC S9(03) COMP VALUE ZERO.
000770 01  WS-STEP-LOG-LINE.
000780     05  WSL-STEP-NUMBER            PIC 9(02).
000790     05  FILLER                     PIC X(02) VALUE SPACES.
000800     05  WSL-STEP-NAME              PIC X(20).
000810     05  FILLER                     PIC X(56) VALUE SPACES.
000820 01  WS-STEP-LOG-LINE-R REDEFINES WS-STEP-LOG-LINE
000830                                   PIC X(80).
000840*    ---------------------------------------------------
000850*    RUN-HEADING LINE PRINTED ONCE AT THE TOP OF THE
000860*    OPERATOR CONSOLE LOG - GIVES AN ALTERNATE MM/DD/CCYY
000870*    VIEW OF THE RUN DATE FOR THE HEADING, SEPARATE FROM
000880*    THE CCYY-MM-DD VIEW WSDTSTMP.CBL KEEPS FOR THE FILES.
000890*    ---------------------------------------------------
000900 01  WS-RUN-HEADING.
000910     05  WSH-RUN-DATE-MM            PIC 9(02).
000920     05  FILLER                     PIC X(01) VALUE "/".
000930     05  WSH-RUN-DATE-DD            PIC 9(02).
000940     05  FILLER                     PIC X(01) VALUE "/".
000950     05  WSH-RUN-DATE-CCYY          PIC 9(04).
000960     05  FILLER                     PIC X(70) VALUE SPACES.
000970 01  WS-RUN-HEADING-R REDEFINES WS-RUN-HEADING
000980                                   PIC X(80).
000990*------------------------------------------------------------
001000 0000-MAIN-LOGIC.
001010     PERFORM 1000-INITIALIZE-RUN
001020             THRU 1000-EXIT.
001030     PERFORM 2000-RUN-BATCH-STEPS
001040             THRU 2000-EXIT.
001050     PERFORM 9000-TERMINATE-RUN
001060             THRU 9000-EXIT.
001070     STOP RUN.
001080*------------------------------------------------------------
001090 1000-INITIALIZE-RUN.
001100     PERFORM 9520-STAMP-RUN-DATE.
001110     MOVE WS-RUN-DATE-MM-PART  TO WSH-RUN-DATE-MM.
001120     MOVE WS-RUN-DATE-DD-PART  TO WSH-RUN-DATE-DD.
001130     MOVE WS-RUN-DATE-EDIT-CCYY TO WSH-RUN-DATE-CCYY.
001140     DISPLAY "RST-BATCH-DRIVER STARTING RUN FOR " WSH-RUN-DATE-MM
001150             "/" WSH-RUN-DATE-DD "/" WSH-RUN-DATE-CCYY.
001160     OPEN OUTPUT ACTIVITY-WORK-FILE.
001170     CLOSE ACTIVITY-WORK-FILE.
001180 1000-EXIT.
001190     EXIT.
001200*------------------------------------------------------------
001210 2000-RUN-BATCH-STEPS.
001220     IF RUN-PRD-MSTR-STEP
001230        MOVE "PRD-MSTR-BATCH"    TO WSL-STEP-NAME
001240        PERFORM 2900-LOG-STEP
001250        CALL "PRD-MSTR-BATCH".
001260     IF RUN-MGR-CREATE-STEP
001270        MOVE "MGR-CREATE-BATCH"  TO WSL-STEP-NAME
001280        PERFORM 2900-LOG-STEP
001290        CALL "MGR-CREATE-BATCH".
001300     IF RUN-MEN-CREATE-STEP
001310        MOVE "MEN-CREATE-BATCH"  TO WSL-STEP-NAME
001320        PERFORM 2900-LOG-STEP
001330        CALL "MEN-CREATE-BATCH".
001340     IF RUN-OTB-MSTR-STEP
001350        MOVE "OTB-MSTR-BATCH"    TO WSL-STEP-NAME
001360        PERFORM 2900-LOG-STEP
001370        CALL "OTB-MSTR-BATCH".
001380     IF RUN-ORD-CREATE-STEP
001390        MOVE "ORD-CREATE-BATCH"  TO WSL-STEP-NAME
001400        PERFORM 2900-LOG-STEP
001410        CALL "ORD-CREATE-BATCH".
001420     IF RUN-ORD-STATUS-STEP
001430        MOVE "ORD-STATUS-BATCH"  TO WSL-STEP-NAME
001440        PERFORM 2900-LOG-STEP
001450        CALL "ORD-STATUS-BATCH".
001460     IF RUN-TGR-GROUP-STEP
001470        MOVE "TGR-GROUP-BATCH"   TO WSL-STEP-NAME
001480        PERFORM 2900-LOG-STEP
001490        CALL "TGR-GROUP-BATCH".
001500     IF RUN-BAT-CTL-REPORT-STEP
001510        MOVE "BAT-CTL-REPORT"    TO WSL-STEP-NAME
001520        PERFORM 2900-LOG-STEP
001530        CALL "BAT-CTL-REPORT".
001540 2000-EXIT.
001550     EXIT.
001560*------------------------------------------------------------
001570 2900-LOG-STEP.
001580     ADD 1 TO WS-STEP-COUNT.
001590     MOVE WS-STEP-COUNT TO WSL-STEP-NUMBER.
001600     DISPLAY "RST-BATCH-DRIVER STEP " WS-STEP-LOG-LINE-R.
001610*------------------------------------------------------------
001620 9000-TERMINATE-RUN.
001630     DISPLAY "RST-BATCH-DRIVER RUN COMPLETE - " WS-STEP-COUNT
001640             " STEP(S) EXECUTED ON " WS-RUN-DATE-EDIT.
001650 9000-EXIT.
001660     EXIT.
001670*------------------------------------------------------------
001680     COPY "PLGENERAL.CBL".
