000100*SLOLIMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE ORDER-LINE-ITEM MASTER FILE.  ONE RECORD PER
000130*MENU ITEM ORDERED WITHIN AN ORDER - OL-ORDER-ID TIES BACK TO
000140*ORDER-MASTER-FILE, OL-MENU-ID TO MENU-MASTER-FILE.
000150*------------------------------------------------------------
000160*1991-03-18  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180     SELECT ORDER-LINE-ITEM-MASTER-FILE
000190            ASSIGN TO "ORDERLINE-MASTER"
000200            ORGANIZATION IS LINE SEQUENTIAL.
