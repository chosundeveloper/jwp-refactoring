000100*SLORDTRN.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE ORDER TRANSACTION-CARD FILE READ BY
000130*ORD-CREATE-BATCH.  OD-LINE-TYPE "H" CARRIES THE ORDER'S
000140*DINING-TABLE ID; ONE OR MORE "D" CARDS FOLLOW, EACH NAMING ONE
000150*MENU-ID AND QUANTITY, UNTIL THE NEXT "H" CARD OR END OF FILE -
000160*SAME HEADER/DETAIL SHAPE AS SLMENTRN.CBL.
000170*------------------------------------------------------------
000180*1991-03-20  R.MERCER    ORIGINAL.
000190*------------------------------------------------------------
000200 SELECT ORDER-TRAN-FILE
000210        ASSIGN TO "ORDTRAN"
000220        ORGANIZATION IS LINE SEQUENTIAL.
