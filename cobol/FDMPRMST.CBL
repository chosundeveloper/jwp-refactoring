000100*FDMPRMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE MENU-PRODUCT MASTER FILE - THE RECIPE LINE FILE
000130*BEHIND EACH MENU ITEM.  MP-QUANTITY IS HOW MANY UNITS OF THE
000140*PRODUCT THE MENU ITEM USES, TIED TO MP-MENU-ID AND
000150*MP-PRODUCT-ID TOGETHER (NO SINGLE-FIELD KEY ON THIS FILE).
000160*------------------------------------------------------------
000170*1991-02-18  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 FD  MENU-PRODUCT-MASTER-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  MENU-PRODUCT-MASTER-RECORD.
000220     05  MP-MENU-ID                   PIC 9(09).
000230     05  MP-PRODUCT-ID                PIC 9(09).
000240     05  MP-QUANTITY                  PIC S9(07).
000250     05  MP-ADDED-DATE                PIC 9(08).
000260     05  MP-ADDED-DATE-R  REDEFINES MP-ADDED-DATE.
000270         10  MP-ADDED-CC              PIC 9(02).
000280         10  MP-ADDED-YY              PIC 9(02).
000290         10  MP-ADDED-MM              PIC 9(02).
000300         10  MP-ADDED-DD              PIC 9(02).
000310     05  FILLER                       PIC X(48).
