000100*SLTGRTRN.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE TABLE-GROUP TRANSACTION-CARD FILE READ BY
000130*TGR-GROUP-BATCH.  TX-TRAN-CODE ON THE "H" CARD TELLS THE STEP
000140*WHETHER THIS IS A NEW GROUP (ONE OR MORE "D" MEMBER-TABLE
000150*CARDS FOLLOW) OR AN UNGROUP (NO "D" CARDS FOLLOW - THE MEMBER
000160*TABLES ARE FOUND ON THE ORDER-TABLE MASTER ITSELF).
000170*------------------------------------------------------------
000180*1991-03-12  R.MERCER    ORIGINAL.
000190*------------------------------------------------------------
000200 SELECT TABLE-GROUP-TRAN-FILE
000210        ASSIGN TO "TGRTRAN"
000220        ORGANIZATION IS LINE SEQUENTIAL.
