000100*FDOLIMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE ORDER-LINE-ITEM MASTER FILE.  THE COUNT OF
000130*DISTINCT OL-MENU-ID VALUES CARRIED ON ONE ORDER-ID MUST MATCH
000140*THE COUNT OF MENU CARDS SUBMITTED FOR THAT ORDER AT CREATE
000150*TIME (NO LINE MAY NAME A MENU-ID THE MENU MASTER DOES NOT
000160*HAVE) - SEE ORD-CREATE-BATCH PARAGRAPH 2300-VALIDATE-LINE-
000170*ITEM-COUNT.
000180*------------------------------------------------------------
000190*1991-03-18  R.MERCER    ORIGINAL.
000200*------------------------------------------------------------
000210 FD  ORDER-LINE-ITEM-MASTER-FILE
000220     LABEL RECORDS ARE STANDARD.
000230 01  ORDER-LINE-ITEM-MASTER-RECORD.
000240     05  OL-ORDER-ID                  PIC 9(09).
000250     05  OL-MENU-ID                   PIC 9(09).
000260     05  OL-QUANTITY                  PIC S9(07).
000270     05  OL-ADDED-DATE                PIC 9(08).
000280     05  OL-ADDED-DATE-R  REDEFINES OL-ADDED-DATE.
000290         10  OL-ADDED-CC              PIC 9(02).
000300         10  OL-ADDED-YY              PIC 9(02).
000310         10  OL-ADDED-MM              PIC 9(02).
000320         10  OL-ADDED-DD              PIC 9(02).
000330     05  FILLER                       PIC X(48).
