000100*SLOSTTRN.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE ORDER-STATUS TRANSACTION-CARD FILE READ BY
000130*ORD-STATUS-BATCH.  ONE CARD NAMES THE ORDER-ID AND THE STATUS
000140*THE FLOOR WANTS IT MOVED TO - COOKING, MEAL OR COMPLETION.
000150*------------------------------------------------------------
000160*1991-03-21  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180 SELECT ORDER-STATUS-TRAN-FILE
000190        ASSIGN TO "ORDSTTRN"
000200        ORGANIZATION IS LINE SEQUENTIAL.
