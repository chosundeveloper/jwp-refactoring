000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     ORD-CREATE-BATCH.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   03/20/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 5 OF THE NIGHTLY RUN.  BUILDS ONE NEW ORDER RECORD PER "H"
000190*CARD ON THE ORDER TRANSACTION FILE, TOGETHER WITH ITS ORDER-
000200*LINE-ITEM LINES CARRIED ON THE "D" CARDS THAT FOLLOW IT.  AN
000210*ORDER IS REJECTED IF ITS DINING-TABLE ID DOES NOT EXIST ON THE
000220*ORDER-TABLE MASTER, OR IF THE COUNT OF LINE CARDS SUBMITTED
000230*DOES NOT MATCH THE COUNT OF DISTINCT MENU-IDS FOUND ON THE
000240*MENU MASTER (SEE PARAGRAPH 2300-VALIDATE-LINE-ITEM-COUNT).
000250*EVERY ACCEPTED ORDER IS WRITTEN WITH STATUS COOKING AND TODAY'S
000260*RUN DATE.  ENDS BY LISTING THE WHOLE ORDER MASTER TO THE
000270*CONSOLE.
000280*------------------------------------------------------------
000290*     CHANGE LOG
000300*------------------------------------------------------------
000310*03/20/91  R.MERCER    ORIGINAL.
000320*01/08/99  D.OKAFOR    Y2K REVIEW - OR-ORDER-DATE AND OL-ADDED-DATE
000330*                       ALREADY CCYYMMDD IN THE MASTER COPYBOOKS
000340*                       (TICKET AP-1998-114).
000350*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE WRITE-UP SO
000360*                       THIS STEP REPORTS ON BAT-CTL-REPORT
000370*                       (TICKET AP-2004-071).
000380*------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     COPY "SLORDTRN.CBL".
000460     COPY "SLORDMST.CBL".
000470     COPY "SLOLIMST.CBL".
000480     COPY "SLOTBMST.CBL".
000490     COPY "SLMENMST.CBL".
000500     COPY "SLACTWRK.CBL".
000510 DATA DIVISION.
000520 FILE SECTION.
000530     COPY "FDORDTRN.CBL".
000540     COPY "FDORDMST.CBL".
000550     COPY "FDOLIMST.CBL".
000560     COPY "FDOTBMST.CBL".
000570     COPY "FDMENMST.CBL".
000580     COPY "FDACTWRK.CBL".
000590 WORKING-STORAGE SECTION.
000600     COPY "WSDTSTMP.CBL".
000610     COPY "WSBATCTL.CBL".
000620     COPY "PL-ORD-TABLE.CBL".
000630     COPY "PL-OTB-TABLE.CBL".
000640     COPY "PL-MEN-TABLE.CBL".
000650 01  WS-EOF-ORDER-TRAN                 PIC X(01) VALUE "N".
000660     88  EOF-ORDER-TRAN                    VALUE "Y".
000670 01  WS-HAVE-PENDING-ORDER             PIC X(01) VALUE "N".
000680     88  HAVE-PENDING-ORDER                 VALUE "Y".
000690*    ---------------------------------------------------
000700*    A PENDING ORDER HEADER IS HELD HERE, WITH ITS LINE
000710*    ITEMS, UNTIL THE NEXT "H" CARD OR END OF FILE CLOSES
000720*    IT OUT FOR VALIDATION - SAME SHAPE AS THE PENDING
000730*    MENU HELD IN MEN-CREATE-BATCH.
000740*    ---------------------------------------------------
000750 01  WS-PEND-ORDER-ID                  PIC 9(09).
000760 01  WS-PEND-ORDER-TABLE-ID            PIC 9(09).
000770 01  WS-PEND-LINE-COUNT                PIC S9(03) COMP VALUE ZERO.
000780 01  WS-PEND-LINE-TABLE.
000790     05  WS-PEND-LINE-ENTRY OCCURS 50 TIMES
000800                                      INDEXED BY WS-PEND-IX.
000810         10  WS-PEND-MENU-ID           PIC 9(09).
000820         10  WS-PEND-QUANTITY          PIC 9(05).
000830*    ---------------------------------------------------
000840*    DISTINCT-MENU-ID WORK TABLE USED ONLY WHILE COUNTING
000850*    HOW MANY OF THE SUBMITTED LINE CARDS NAME A MENU-ID
000860*    THE MENU MASTER ACTUALLY HAS - SEE PARAGRAPH
000870*    2300-VALIDATE-LINE-ITEM-COUNT.
000880*    ---------------------------------------------------
000890 01  WS-DISTINCT-COUNT                 PIC S9(03) COMP VALUE ZERO.
000900 01  WS-DISTINCT-MENU-TABLE.
000910     05  WS-DISTINCT-MENU-ID OCCURS 50 TIMES
000920                                      INDEXED BY WS-DIST-IX
000930                                      PIC 9(09).
000940 01  WS-ALREADY-COUNTED                PIC X(01).
000950     88  MENU-ALREADY-COUNTED             VALUE "Y".
000960 01  WS-ORDER-LIST-LINE.
000970     05  WLL-ORDER-ID                  PIC 9(09).
000980     05  FILLER                        PIC X(02) VALUE SPACES.
000990     05  WLL-ORDER-TABLE-ID            PIC 9(09).
001000     05  FILLER                        PIC X(02) VALUE SPACES.
001010     05  WLL-ORDER-STATUS              PIC X(10).
001020     05  FILLER                        PIC X(02) VALUE SPACES.
001030     05  WLL-ORDER-DATE                PIC 9(08).
001040     05  FILLER                        PIC X(40) VALUE SPACES.
001050 01  WS-ORDER-LIST-LINE-R REDEFINES WS-ORDER-LIST-LINE
001060                                      PIC X(80).
001070*------------------------------------------------------------
001080 0000-MAIN-LOGIC.
001090     PERFORM 1000-INITIALIZE-RUN
001100             THRU 1000-EXIT.
001110     PERFORM 2000-PROCESS-ORDER-TRANS
001120             THRU 2000-EXIT.
001130     PERFORM 6000-LIST-ORDER-MASTER
001140             THRU 6000-EXIT.
001150     PERFORM 9000-TERMINATE-RUN
001160             THRU 9000-EXIT.
001170     STOP RUN.
001180*------------------------------------------------------------
001190 1000-INITIALIZE-RUN.
001200     MOVE "ORD-CREATE-BATCH" TO WS-BATCH-NAME.
001210     PERFORM 9500-INITIALIZE-BATCH-COUNTERS.
001220     PERFORM 9520-STAMP-RUN-DATE.
001230     MOVE "ORDER TABLE NOT FOUND"      TO WS-REJECT-REASON-TEXT (1).
001240     MOVE "LINE ITEM COUNT MISMATCH"   TO WS-REJECT-REASON-TEXT (2).
001250     PERFORM 8400-LOAD-ORDER-TABLE-TABLE.
001260     PERFORM 8300-LOAD-MENU-TABLE.
001270     PERFORM 8600-LOAD-ORDER-TABLE.
001280 1000-EXIT.
001290     EXIT.
001300*------------------------------------------------------------
001310*THE ORDER-LINE-ITEM MASTER IS APPEND-ONLY - EACH RUN'S NEW
001320*LINES ARE WRITTEN BEHIND THE ONES ALREADY THERE - BUT THE
001330*ORDER MASTER ITSELF IS REWRITTEN WHOLE SO ORD-STATUS-BATCH'S
001340*HOUSEKEEPING FIELDS FOR ORDERS FROM EARLIER RUNS SURVIVE.
001350*------------------------------------------------------------
001360 2000-PROCESS-ORDER-TRANS.
001370     OPEN INPUT ORDER-TRAN-FILE.
001380     OPEN OUTPUT ORDER-MASTER-FILE.
001390     OPEN EXTEND ORDER-LINE-ITEM-MASTER-FILE.
001400     PERFORM 2050-WRITE-BACK-OLD-ORDERS
001410             VARYING ORD-IX FROM 1 BY 1
001420             UNTIL ORD-IX GREATER THAN ORD-TABLE-COUNT.
001430     MOVE "N" TO WS-EOF-ORDER-TRAN.
001440     MOVE "N" TO WS-HAVE-PENDING-ORDER.
001450     PERFORM 2100-READ-ORDER-TRAN.
001460     PERFORM 2500-HANDLE-ORDER-TRAN
001470             UNTIL EOF-ORDER-TRAN.
001480     IF HAVE-PENDING-ORDER
001490        PERFORM 2300-VALIDATE-LINE-ITEM-COUNT
001500                THRU 2300-EXIT.
001510     CLOSE ORDER-TRAN-FILE.
001520     CLOSE ORDER-MASTER-FILE.
001530     CLOSE ORDER-LINE-ITEM-MASTER-FILE.
001540 2000-EXIT.
001550     EXIT.
001560*------------------------------------------------------------
001570 2050-WRITE-BACK-OLD-ORDERS.
001580     MOVE TBL-ORDER-ID (ORD-IX)              TO OR-ORDER-ID.
001590     MOVE TBL-ORD-ORDER-TABLE-ID (ORD-IX)    TO OR-ORDER-TABLE-ID.
001600     MOVE TBL-ORDER-STATUS (ORD-IX)          TO OR-ORDER-STATUS.
001610     MOVE TBL-ORDER-DATE (ORD-IX)            TO OR-ORDER-DATE.
001620     MOVE TBL-ORDER-ADDED-BY (ORD-IX)        TO OR-ADDED-BY.
001630     MOVE TBL-ORDER-CHANGED-DATE (ORD-IX)    TO OR-CHANGED-DATE.
001640     MOVE TBL-ORDER-CHANGED-BY (ORD-IX)      TO OR-CHANGED-BY.
001650     WRITE ORDER-MASTER-RECORD.
001660*------------------------------------------------------------
001670 2100-READ-ORDER-TRAN.
001680     READ ORDER-TRAN-FILE
001690         AT END MOVE "Y" TO WS-EOF-ORDER-TRAN.
001700*------------------------------------------------------------
001710*A HEADER CARD CLOSES OUT ANY PENDING ORDER BEFORE OPENING A
001720*NEW ONE, THE SAME WAY MEN-CREATE-BATCH HANDLES ITS "H"/"D"
001730*DECK.
001740*------------------------------------------------------------
001750 2500-HANDLE-ORDER-TRAN.
001760     IF OD-HEADER-LINE
001770        IF HAVE-PENDING-ORDER
001780           PERFORM 2300-VALIDATE-LINE-ITEM-COUNT
001790                   THRU 2300-EXIT
001800        ADD 1 TO WS-READ-COUNT
001810        MOVE OD-ORDER-ID          TO WS-PEND-ORDER-ID
001820        MOVE OD-ORDER-TABLE-ID    TO WS-PEND-ORDER-TABLE-ID
001830        MOVE ZERO                 TO WS-PEND-LINE-COUNT
001840        MOVE "Y"                  TO WS-HAVE-PENDING-ORDER
001850     ELSE
001860        PERFORM 2000-BUILD-ORDER-LINE-ITEMS
001870                THRU 2000-BUILD-EXIT.
001880     PERFORM 2100-READ-ORDER-TRAN.
001890*------------------------------------------------------------
001900 2000-BUILD-ORDER-LINE-ITEMS.
001910     ADD 1 TO WS-PEND-LINE-COUNT.
001920     SET WS-PEND-IX TO WS-PEND-LINE-COUNT.
001930     MOVE OD-MENU-ID     TO WS-PEND-MENU-ID (WS-PEND-IX).
001940     MOVE OD-QUANTITY    TO WS-PEND-QUANTITY (WS-PEND-IX).
001950 2000-BUILD-EXIT.
001960     EXIT.
001970*------------------------------------------------------------
001980*THE DINING-TABLE LOOK-UP RUNS FIRST SO A MISSING TABLE NEVER
001990*ALSO DRAWS A LINE-ITEM-COUNT REJECTION ON THE SAME ORDER.
002000*------------------------------------------------------------
002010 2300-VALIDATE-LINE-ITEM-COUNT.
002020     MOVE WS-PEND-ORDER-TABLE-ID TO WS-SEARCH-ORDER-TABLE-ID.
002030     PERFORM 8450-LOOK-FOR-ORDER-TABLE-RECORD.
002040     IF NOT FOUND-ORDER-TABLE-RECORD
002050        SET WS-REJ-IX TO 1
002060        PERFORM 9700-BUMP-REJECT-REASON
002070     ELSE
002080        PERFORM 2310-COUNT-DISTINCT-MENUS
002090        IF WS-DISTINCT-COUNT NOT EQUAL WS-PEND-LINE-COUNT
002100           SET WS-REJ-IX TO 2
002110           PERFORM 9700-BUMP-REJECT-REASON
002120        ELSE
002130           PERFORM 3000-WRITE-ORDER-AND-LINES
002140                   THRU 3000-EXIT.
002150     MOVE "N" TO WS-HAVE-PENDING-ORDER.
002160 2300-EXIT.
002170     EXIT.
002180*------------------------------------------------------------
002190*BUILDS THE DISTINCT-MENU-ID LIST OUT OF THE SUBMITTED LINE
002200*CARDS, COUNTING ONLY THOSE MENU-IDS THE MENU MASTER ACTUALLY
002210*HAS - A DUPLICATE OR AN UNKNOWN MENU-ID NEVER ADDS TO THE
002220*COUNT, WHICH IS HOW A SHORTFALL AGAINST WS-PEND-LINE-COUNT
002230*SURFACES BOTH CASES AT ONCE.
002240*------------------------------------------------------------
002250 2310-COUNT-DISTINCT-MENUS.
002260     MOVE ZERO TO WS-DISTINCT-COUNT.
002270     PERFORM 2320-CHECK-ONE-LINE-ITEM
002280             VARYING WS-PEND-IX FROM 1 BY 1
002290             UNTIL WS-PEND-IX GREATER THAN WS-PEND-LINE-COUNT.
002300*------------------------------------------------------------
002310 2320-CHECK-ONE-LINE-ITEM.
002320     MOVE WS-PEND-MENU-ID (WS-PEND-IX) TO WS-SEARCH-MENU-ID.
002330     PERFORM 8350-LOOK-FOR-MENU-RECORD.
002340     IF FOUND-MENU-RECORD
002350        MOVE "N" TO WS-ALREADY-COUNTED
002360        SET WS-DIST-IX TO 1
002370        PERFORM 2330-SCAN-DISTINCT-MENUS
002380                UNTIL WS-DIST-IX GREATER THAN WS-DISTINCT-COUNT
002390                   OR MENU-ALREADY-COUNTED
002400        IF NOT MENU-ALREADY-COUNTED
002410           ADD 1 TO WS-DISTINCT-COUNT
002420           SET WS-DIST-IX TO WS-DISTINCT-COUNT
002430           MOVE WS-PEND-MENU-ID (WS-PEND-IX)
002440                                TO WS-DISTINCT-MENU-ID (WS-DIST-IX).
002450*------------------------------------------------------------
002460 2330-SCAN-DISTINCT-MENUS.
002470     IF WS-DISTINCT-MENU-ID (WS-DIST-IX)
002480                             EQUAL WS-PEND-MENU-ID (WS-PEND-IX)
002490        MOVE "Y" TO WS-ALREADY-COUNTED
002500     ELSE
002510        MOVE "N" TO WS-ALREADY-COUNTED
002520        SET WS-DIST-IX UP BY 1.
002530*------------------------------------------------------------
002540 3000-WRITE-ORDER-AND-LINES.
002550     MOVE WS-PEND-ORDER-ID          TO OR-ORDER-ID.
002560     MOVE WS-PEND-ORDER-TABLE-ID    TO OR-ORDER-TABLE-ID.
002570     MOVE "COOKING"                 TO OR-ORDER-STATUS.
002580     MOVE WS-RUN-DATE-CC            TO OR-ORDER-CC.
002590     MOVE WS-RUN-DATE-YY-PART       TO OR-ORDER-YY.
002600     MOVE WS-RUN-DATE-MM-PART       TO OR-ORDER-MM.
002610     MOVE WS-RUN-DATE-DD-PART       TO OR-ORDER-DD.
002620     MOVE "BATCH"                   TO OR-ADDED-BY.
002630     MOVE ZERO                      TO OR-CHANGED-DATE.
002640     MOVE SPACES                    TO OR-CHANGED-BY.
002650     WRITE ORDER-MASTER-RECORD.
002660     PERFORM 3100-WRITE-ONE-ORDER-LINE
002670             VARYING WS-PEND-IX FROM 1 BY 1
002680             UNTIL WS-PEND-IX GREATER THAN WS-PEND-LINE-COUNT.
002690     ADD 1 TO WS-ACCEPTED-COUNT.
002700 3000-EXIT.
002710     EXIT.
002720*------------------------------------------------------------
002730 3100-WRITE-ONE-ORDER-LINE.
002740     MOVE WS-PEND-ORDER-ID                 TO OL-ORDER-ID.
002750     MOVE WS-PEND-MENU-ID (WS-PEND-IX)     TO OL-MENU-ID.
002760     MOVE WS-PEND-QUANTITY (WS-PEND-IX)    TO OL-QUANTITY.
002770     MOVE WS-RUN-DATE-CC                   TO OL-ADDED-CC.
002780     MOVE WS-RUN-DATE-YY-PART              TO OL-ADDED-YY.
002790     MOVE WS-RUN-DATE-MM-PART              TO OL-ADDED-MM.
002800     MOVE WS-RUN-DATE-DD-PART              TO OL-ADDED-DD.
002810     WRITE ORDER-LINE-ITEM-MASTER-RECORD.
002820*------------------------------------------------------------
002830 6000-LIST-ORDER-MASTER.
002840     PERFORM 8600-LOAD-ORDER-TABLE.
002850     DISPLAY "ORDER MASTER LISTING - " WS-RUN-DATE-EDIT.
002860     PERFORM 6100-LIST-ONE-ORDER
002870             VARYING ORD-IX FROM 1 BY 1
002880             UNTIL ORD-IX GREATER THAN ORD-TABLE-COUNT.
002890 6000-EXIT.
002900     EXIT.
002910*------------------------------------------------------------
002920 6100-LIST-ONE-ORDER.
002930     MOVE TBL-ORDER-ID (ORD-IX)            TO WLL-ORDER-ID.
002940     MOVE TBL-ORD-ORDER-TABLE-ID (ORD-IX)  TO WLL-ORDER-TABLE-ID.
002950     MOVE TBL-ORDER-STATUS (ORD-IX)        TO WLL-ORDER-STATUS.
002960     MOVE TBL-ORDER-DATE (ORD-IX)          TO WLL-ORDER-DATE.
002970     DISPLAY WS-ORDER-LIST-LINE-R.
002980*------------------------------------------------------------
002990 9000-TERMINATE-RUN.
003000     OPEN EXTEND ACTIVITY-WORK-FILE.
003010     PERFORM 9600-WRITE-ACTIVITY-TOTALS.
003020     CLOSE ACTIVITY-WORK-FILE.
003030 9000-EXIT.
003040     EXIT.
003050*------------------------------------------------------------
003060     COPY "PLGENERAL.CBL".
