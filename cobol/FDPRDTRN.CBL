000100*FDPRDTRN.CBL
000110*------------------------------------------------------------
000120*FD FOR THE PRODUCT TRANSACTION-CARD FILE.  PT-PRODUCT-ID IS
000130*SUPPLIED BY THE CARD, NOT GENERATED - THIS SHOP'S OLD ORDER-
000140*ENTRY TERMINALS ASSIGN THE NEXT PRODUCT NUMBER BEFORE THE
000150*CARD EVER REACHES THE NIGHT RUN.
000160*------------------------------------------------------------
000170*1991-02-03  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 FD  PRODUCT-TRAN-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  PRODUCT-TRAN-RECORD.
000220     05  PT-PRODUCT-ID                PIC 9(09).
000230     05  PT-PRODUCT-NAME              PIC X(50).
000240     05  PT-PRODUCT-PRICE             PIC S9(07)V99.
000250     05  FILLER                       PIC X(18).
