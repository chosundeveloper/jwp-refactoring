000100*WSDTSTMP.CBL
000110*------------------------------------------------------------
000120*RUN-DATE WORKING-STORAGE, COPIED BY EVERY BATCH PROGRAM THAT
000130*STAMPS A CREATED-DATE OR ORDER-DATE FIELD.  NO INTRINSIC
000140*FUNCTIONS ARE USED HERE - THE RUN DATE COMES FROM THE SYSTEM
000150*DATE VIA ACCEPT, THE SAME WAY THE OLD INTERACTIVE DATE COPY
000160*BOOK (WSDATE.CBL) USED TO HAND A DATE BACK TO ITS CALLER,
000170*ONLY THERE IS NO OPERATOR TO PROMPT IN A BATCH RUN.
000180*------------------------------------------------------------
000190*1989-01-30  R.MERCER    ORIGINAL, ADAPTED FROM THE INTERACTIVE
000200*                        WSDATE.CBL DATE-ENTRY COPY BOOK.
000210*1999-01-08  D.OKAFOR    Y2K - WIDENED THE YEAR TO CCYY, DROPPED
000220*                        THE OLD 2-DIGIT YY BREAKOUT (TICKET
000230*                        AP-1998-114).
000240*------------------------------------------------------------
000250 01  WS-RUN-DATE-YYMMDD           PIC 9(06).
000260 01  WS-RUN-DATE-YYMMDD-R REDEFINES WS-RUN-DATE-YYMMDD.
000270     05  WS-RUN-DATE-YY           PIC 9(02).
000280     05  WS-RUN-DATE-MM           PIC 9(02).
000290     05  WS-RUN-DATE-DD           PIC 9(02).
000300 01  WS-RUN-TIME-HHMMSS           PIC 9(08).
000310 01  WS-RUN-DATE-CCYYMMDD.
000320     05  WS-RUN-DATE-CC           PIC 9(02) VALUE 20.
000330     05  WS-RUN-DATE-YY-PART      PIC 9(02).
000340     05  WS-RUN-DATE-MM-PART      PIC 9(02).
000350     05  WS-RUN-DATE-DD-PART      PIC 9(02).
000360 01  WS-RUN-DATE-EDIT.
000370     05  WS-RUN-DATE-EDIT-CCYY    PIC 9(04).
000380     05  FILLER                   PIC X(01) VALUE "-".
000390     05  WS-RUN-DATE-EDIT-MM      PIC 9(02).
000400     05  FILLER                   PIC X(01) VALUE "-".
000410     05  WS-RUN-DATE-EDIT-DD      PIC 9(02).
