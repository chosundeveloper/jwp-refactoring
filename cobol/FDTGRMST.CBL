000100*FDTGRMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE TABLE-GROUP MASTER FILE.  TG-CREATED-DATE IS THE
000130*DATE THE GROUP WAS FORMED - TABLE-GROUP RECORDS ARE WRITE-
000140*ONCE, NEVER CHANGED OR DELETED.  UNGROUPING A SET OF DINING
000150*TABLES ONLY CLEARS OT-TABLE-GROUP-ID ON THE MEMBER ORDER-
000151*TABLE RECORDS - THE HEADER STAYS ON FILE AS HISTORY.  SEE
000152*TGR-GROUP-BATCH PARAGRAPH 4000-UNGROUP-TABLE-GROUP.
000160*------------------------------------------------------------
000170*1991-03-11  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 FD  TABLE-GROUP-MASTER-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  TABLE-GROUP-MASTER-RECORD.
000220     05  TG-TABLE-GROUP-ID            PIC 9(09).
000230     05  TG-CREATED-DATE              PIC 9(08).
000240     05  TG-CREATED-DATE-R  REDEFINES TG-CREATED-DATE.
000250         10  TG-CREATED-CC            PIC 9(02).
000260         10  TG-CREATED-YY            PIC 9(02).
000270         10  TG-CREATED-MM            PIC 9(02).
000280         10  TG-CREATED-DD            PIC 9(02).
000290     05  TG-CREATED-EDIT              PIC X(10).
000300     05  TG-ADDED-BY                  PIC X(08).
000310     05  FILLER                       PIC X(50).
