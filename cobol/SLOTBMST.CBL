000100*SLOTBMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE ORDER-TABLE MASTER FILE.  ORDER-TABLE HERE
000130*MEANS A DINING TABLE ON THE FLOOR, NOT A COBOL WORKING-
000140*STORAGE TABLE - LOADED WHOLE INTO THE OTB-TABLE ARRAY.
000150*------------------------------------------------------------
000160*1991-03-04  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180     SELECT ORDER-TABLE-MASTER-FILE
000190            ASSIGN TO "ORDTABLE-MASTER"
000200            ORGANIZATION IS LINE SEQUENTIAL.
