000100*SLMPRMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE MENU-PRODUCT MASTER FILE.  ONE RECORD PER
000130*PRODUCT LINE ON A MENU ITEM'S RECIPE - MP-MENU-ID TIES BACK
000140*TO MENU-MASTER-FILE, MP-PRODUCT-ID TO PRODUCT-MASTER-FILE.
000150*------------------------------------------------------------
000160*1991-02-18  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180     SELECT MENU-PRODUCT-MASTER-FILE
000190            ASSIGN TO "MENUPROD-MASTER"
000200            ORGANIZATION IS LINE SEQUENTIAL.
