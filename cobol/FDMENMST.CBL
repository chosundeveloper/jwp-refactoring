000100*FDMENMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE MENU MASTER FILE.  MN-MENU-PRICE IS CHECKED AT
000130*CREATE TIME BY MEN-CREATE-BATCH AGAINST THE SUM OF THE
000140*PRODUCT PRICES ON THE MENU'S MENU-PRODUCT LINES - A MENU MAY
000150*NOT BE SOLD FOR MORE THAN ITS INGREDIENTS COST.
000160*------------------------------------------------------------
000170*1991-02-11  R.MERCER    ORIGINAL.
000180*1999-01-08  D.OKAFOR    Y2K - MN-ADDED-DATE WIDENED TO CCYYMMDD
000190*                        (TICKET AP-1998-114).
000200*------------------------------------------------------------
000210 FD  MENU-MASTER-FILE
000220     LABEL RECORDS ARE STANDARD.
000230 01  MENU-MASTER-RECORD.
000240     05  MN-MENU-ID                   PIC 9(09).
000250     05  MN-MENU-NAME                 PIC X(50).
000260     05  MN-MENU-PRICE                PIC S9(07)V99.
000270     05  MN-MENU-GROUP-ID             PIC 9(09).
000280     05  MN-RECORD-STATUS             PIC X(01).
000290         88  MN-ACTIVE-RECORD             VALUE "A".
000300         88  MN-INACTIVE-RECORD           VALUE "I".
000310     05  MN-ADDED-DATE                PIC 9(08).
000320     05  MN-ADDED-DATE-R  REDEFINES MN-ADDED-DATE.
000330         10  MN-ADDED-CC              PIC 9(02).
000340         10  MN-ADDED-YY              PIC 9(02).
000350         10  MN-ADDED-MM              PIC 9(02).
000360         10  MN-ADDED-DD              PIC 9(02).
000370     05  MN-ADDED-BY                  PIC X(08).
000380     05  FILLER                       PIC X(34).
