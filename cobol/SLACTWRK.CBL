000100*SLACTWRK.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE BATCH-ACTIVITY WORK FILE.  EVERY BATCH STEP
000130*OPENS THIS FILE EXTEND AND APPENDS ONE TOTAL-LINE RECORD PLUS
000140*ONE REJECT-LINE RECORD PER REJECT REASON IT ENCOUNTERED.
000150*RST-BATCH-DRIVER TRUNCATES IT AT THE START OF THE RUN AND
000160*BAT-CTL-REPORT SORTS/CONTROL-BREAKS OVER IT AT THE END.
000170*------------------------------------------------------------
000180*1990-06-19  R.MERCER    ORIGINAL.
000190*------------------------------------------------------------
000200     SELECT ACTIVITY-WORK-FILE
000210            ASSIGN TO "BATACTWK"
000220            ORGANIZATION IS LINE SEQUENTIAL.
