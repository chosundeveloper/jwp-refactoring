000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     PRD-MSTR-BATCH.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   02/03/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 1 OF THE NIGHTLY RUN.  READS THE PRODUCT TRANSACTION-CARD
000190*FILE AND ADDS EACH CARD TO THE PRODUCT MASTER, REWRITING THE
000200*WHOLE MASTER AT THE END OF THE RUN THE WAY EVERY LINE
000210*SEQUENTIAL MASTER IN THIS SYSTEM IS REFRESHED - THE OLD
000220*ENTRIES ARE READ INTO THE PRD-TABLE ARRAY FIRST, THEN WRITTEN
000230*BACK OUT AHEAD OF THE NEW ONES.  A CARD IS REJECTED IF THE
000240*PRODUCT NAME IS BLANK OR THE PRICE IS MISSING OR NEGATIVE.
000250*------------------------------------------------------------
000260*     CHANGE LOG
000270*------------------------------------------------------------
000280*02/03/91  R.MERCER    ORIGINAL.
000290*01/08/99  D.OKAFOR    Y2K REVIEW - PD-ADDED-DATE ALREADY CCYYMMDD
000300*                       IN FDPRDMST.CBL, NO CHANGE NEEDED HERE
000310*                       (TICKET AP-1998-114).
000320*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE WRITE-UP SO
000330*                       THIS STEP REPORTS ON BAT-CTL-REPORT
000340*                       (TICKET AP-2004-071).
000350*11/19/09  T.NGUYEN    FORCE PT-PRODUCT-NAME TO UPPER CASE BEFORE
000360*                       FILING - COPIES WSCASE01.CBL, THE SAME
000370*                       SHOP-WIDE CASE TABLE EVERY OTHER MASTER
000380*                       NAME FIELD IS FILED THROUGH (TICKET AP-2009-206).
000390*------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     COPY "SLPRDTRN.CBL".
000470     COPY "SLPRDMST.CBL".
000480     COPY "SLACTWRK.CBL".
000490 DATA DIVISION.
000500 FILE SECTION.
000510     COPY "FDPRDTRN.CBL".
000520     COPY "FDPRDMST.CBL".
000530     COPY "FDACTWRK.CBL".
000540 WORKING-STORAGE SECTION.
000550     COPY "WSDTSTMP.CBL".
000560     COPY "WSBATCTL.CBL".
000570     COPY "WSCASE01.CBL".
000580     COPY "PL-PRD-TABLE.CBL".
000590*    ---------------------------------------------------
000600*    REJECT-REASON SLOTS THIS BATCH USES OUT OF THE NINE
000610*    HELD IN WS-REJECT-REASON-TABLE (SEE WSBATCTL.CBL).
000620*    ---------------------------------------------------
000630 01  WS-EOF-PRODUCT-TRAN               PIC X(01) VALUE "N".
000640     88  EOF-PRODUCT-TRAN                  VALUE "Y".
000650 01  WS-PRODUCT-REJECT-LINE.
000660     05  WPL-PRODUCT-ID                PIC 9(09).
000670     05  FILLER                        PIC X(01) VALUE SPACES.
000680     05  WPL-PRODUCT-NAME              PIC X(50).
000690     05  FILLER                        PIC X(20) VALUE SPACES.
000700 01  WS-PRODUCT-REJECT-LINE-R REDEFINES WS-PRODUCT-REJECT-LINE
000710                                       PIC X(80).
000720*------------------------------------------------------------
000730 0000-MAIN-LOGIC.
000740     PERFORM 1000-INITIALIZE-RUN
000750             THRU 1000-EXIT.
000760     PERFORM 2000-PROCESS-PRODUCT-TRANS
000770             THRU 2000-EXIT.
000780     PERFORM 9000-TERMINATE-RUN
000790             THRU 9000-EXIT.
000800     STOP RUN.
000810*------------------------------------------------------------
000820 1000-INITIALIZE-RUN.
000830     MOVE "PRD-MSTR-BATCH" TO WS-BATCH-NAME.
000840     PERFORM 9500-INITIALIZE-BATCH-COUNTERS.
000850     PERFORM 9520-STAMP-RUN-DATE.
000860     MOVE "PRODUCT NAME REQUIRED"     TO WS-REJECT-REASON-TEXT (1).
000870     MOVE "PRODUCT PRICE INVALID"     TO WS-REJECT-REASON-TEXT (2).
000880     PERFORM 8100-LOAD-PRODUCT-TABLE.
000890 1000-EXIT.
000900     EXIT.
000910*------------------------------------------------------------
000920 2000-PROCESS-PRODUCT-TRANS.
000930     OPEN INPUT PRODUCT-TRAN-FILE.
000940     OPEN OUTPUT PRODUCT-MASTER-FILE.
000950     PERFORM 2100-WRITE-BACK-OLD-ENTRIES
000960             VARYING PRD-IX FROM 1 BY 1
000970             UNTIL PRD-IX GREATER THAN PRD-TABLE-COUNT.
000980     MOVE "N" TO WS-EOF-PRODUCT-TRAN.
000990     PERFORM 2200-READ-PRODUCT-TRAN.
001000     PERFORM 2300-VALIDATE-PRODUCT-TRAN
001010             UNTIL EOF-PRODUCT-TRAN.
001020     CLOSE PRODUCT-TRAN-FILE.
001030     CLOSE PRODUCT-MASTER-FILE.
001040 2000-EXIT.
001050     EXIT.
001060*------------------------------------------------------------
001070 2100-WRITE-BACK-OLD-ENTRIES.
001080     MOVE TBL-PRODUCT-ID (PRD-IX)      TO PD-PRODUCT-ID.
001090     MOVE TBL-PRODUCT-NAME (PRD-IX)    TO PD-PRODUCT-NAME.
001100     MOVE TBL-PRODUCT-PRICE (PRD-IX)   TO PD-PRODUCT-PRICE.
001110     MOVE TBL-PRODUCT-STATUS (PRD-IX)  TO PD-RECORD-STATUS.
001120     MOVE TBL-PRODUCT-ADDED-DATE (PRD-IX) TO PD-ADDED-DATE.
001130     MOVE TBL-PRODUCT-ADDED-BY (PRD-IX)   TO PD-ADDED-BY.
001140     MOVE ZERO                         TO PD-CHANGED-DATE.
001150     MOVE SPACES                       TO PD-CHANGED-BY.
001160     WRITE PRODUCT-MASTER-RECORD.
001170*------------------------------------------------------------
001180 2200-READ-PRODUCT-TRAN.
001190     READ PRODUCT-TRAN-FILE
001200         AT END MOVE "Y" TO WS-EOF-PRODUCT-TRAN.
001210*------------------------------------------------------------
001220 2300-VALIDATE-PRODUCT-TRAN.
001230     ADD 1 TO WS-READ-COUNT.
001240     INSPECT PT-PRODUCT-NAME CONVERTING WS-LOWER-ALPHA
001250                                      TO WS-UPPER-ALPHA.
001260     MOVE PT-PRODUCT-ID   TO WPL-PRODUCT-ID.
001270     MOVE PT-PRODUCT-NAME TO WPL-PRODUCT-NAME.
001280     IF PT-PRODUCT-NAME EQUAL SPACES
001290        SET WS-REJ-IX TO 1
001300        PERFORM 9700-BUMP-REJECT-REASON
001310     ELSE
001320        IF PT-PRODUCT-PRICE LESS THAN ZERO
001330           SET WS-REJ-IX TO 2
001340           PERFORM 9700-BUMP-REJECT-REASON
001350        ELSE
001360           PERFORM 2400-WRITE-NEW-PRODUCT.
001370     PERFORM 2200-READ-PRODUCT-TRAN.
001380*------------------------------------------------------------
001390 2400-WRITE-NEW-PRODUCT.
001400     MOVE PT-PRODUCT-ID       TO PD-PRODUCT-ID.
001410     MOVE PT-PRODUCT-NAME     TO PD-PRODUCT-NAME.
001420     MOVE PT-PRODUCT-PRICE    TO PD-PRODUCT-PRICE.
001430     MOVE "A"                 TO PD-RECORD-STATUS.
001440     MOVE WS-RUN-DATE-CC      TO PD-ADDED-CC.
001450     MOVE WS-RUN-DATE-YY-PART TO PD-ADDED-YY.
001460     MOVE WS-RUN-DATE-MM-PART TO PD-ADDED-MM.
001470     MOVE WS-RUN-DATE-DD-PART TO PD-ADDED-DD.
001480     MOVE "BATCH"              TO PD-ADDED-BY.
001490     MOVE ZERO                TO PD-CHANGED-DATE.
001500     MOVE SPACES               TO PD-CHANGED-BY.
001510     WRITE PRODUCT-MASTER-RECORD.
001520     ADD 1 TO WS-ACCEPTED-COUNT.
001530*------------------------------------------------------------
001540 9000-TERMINATE-RUN.
001550     OPEN EXTEND ACTIVITY-WORK-FILE.
001560     PERFORM 9600-WRITE-ACTIVITY-TOTALS.
001570     CLOSE ACTIVITY-WORK-FILE.
001580 9000-EXIT.
001590     EXIT.
001600*------------------------------------------------------------
001610     COPY "PLGENERAL.CBL".
