000100*PL-PRD-TABLE.CBL
000110*------------------------------------------------------------
000120*LOAD-PRODUCT-TABLE READS THE WHOLE PRODUCT MASTER INTO THE
000130*PRD-TABLE ARRAY BELOW SO EVERY BATCH STEP THAT NEEDS A
000140*PRODUCT PRICE OR EXISTENCE CHECK CAN SCAN IT WITHOUT REOPENING
000150*THE MASTER FILE.  GNUCOBOL HERE CARRIES NO ISAM SUPPORT, SO
000160*THIS TAKES THE PLACE OF A KEYED READ.
000170*------------------------------------------------------------
000180*1991-02-04  R.MERCER    ORIGINAL (SAME WHOLE-FILE-INTO-A-TABLE
000190*                        LOAD SHAPE THIS SHOP USES FOR EVERY MASTER).
000200*------------------------------------------------------------
000210 01  PRD-TABLE-AREA.
000220     05  PRD-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
000230     05  PRD-TABLE-ENTRY OCCURS 500 TIMES
000240                                      INDEXED BY PRD-IX.
000250         10  TBL-PRODUCT-ID           PIC 9(09).
000260         10  TBL-PRODUCT-NAME         PIC X(50).
000270         10  TBL-PRODUCT-PRICE        PIC S9(07)V99.
000280         10  TBL-PRODUCT-STATUS       PIC X(01).
000283         10  TBL-PRODUCT-ADDED-DATE   PIC 9(08).
000286         10  TBL-PRODUCT-ADDED-BY     PIC X(08).
000290 01  WS-FOUND-PRODUCT-RECORD          PIC X(01).
000300     88  FOUND-PRODUCT-RECORD             VALUE "Y".
000310 01  WS-SEARCH-PRODUCT-ID             PIC 9(09).
000320 01  WS-EOF-PRODUCT-MASTER            PIC X(01) VALUE "N".
000330     88  EOF-PRODUCT-MASTER               VALUE "Y".
000340*------------------------------------------------------------
000350 8100-LOAD-PRODUCT-TABLE.
000360     MOVE ZERO TO PRD-TABLE-COUNT.
000370     OPEN INPUT PRODUCT-MASTER-FILE.
000380     MOVE "N" TO WS-EOF-PRODUCT-MASTER.
000390     PERFORM 8110-READ-PRODUCT-MASTER.
000400     PERFORM 8120-LOAD-ONE-PRODUCT-ENTRY
000410             UNTIL EOF-PRODUCT-MASTER.
000420     CLOSE PRODUCT-MASTER-FILE.
000430*------------------------------------------------------------
000440 8110-READ-PRODUCT-MASTER.
000450     READ PRODUCT-MASTER-FILE
000460         AT END MOVE "Y" TO WS-EOF-PRODUCT-MASTER.
000470*------------------------------------------------------------
000480 8120-LOAD-ONE-PRODUCT-ENTRY.
000490     ADD 1 TO PRD-TABLE-COUNT.
000500     SET PRD-IX TO PRD-TABLE-COUNT.
000510     MOVE PD-PRODUCT-ID     TO TBL-PRODUCT-ID (PRD-IX).
000520     MOVE PD-PRODUCT-NAME   TO TBL-PRODUCT-NAME (PRD-IX).
000530     MOVE PD-PRODUCT-PRICE  TO TBL-PRODUCT-PRICE (PRD-IX).
000540     MOVE PD-RECORD-STATUS  TO TBL-PRODUCT-STATUS (PRD-IX).
000543     MOVE PD-ADDED-DATE     TO TBL-PRODUCT-ADDED-DATE (PRD-IX).
000546     MOVE PD-ADDED-BY       TO TBL-PRODUCT-ADDED-BY (PRD-IX).
000550     PERFORM 8110-READ-PRODUCT-MASTER.
000560*------------------------------------------------------------
000570*LOOK-FOR-PRODUCT-RECORD EXPECTS WS-SEARCH-PRODUCT-ID SET BY
000580*THE CALLING PARAGRAPH AND RETURNS FOUND-PRODUCT-RECORD PLUS
000590*THE MATCHING ENTRY'S SUBSCRIPT LEFT IN PRD-IX.
000600*------------------------------------------------------------
000610 8150-LOOK-FOR-PRODUCT-RECORD.
000620     MOVE "N" TO WS-FOUND-PRODUCT-RECORD.
000630     SET PRD-IX TO 1.
000640     PERFORM 8160-SCAN-PRODUCT-ENTRY
000650             UNTIL PRD-IX GREATER THAN PRD-TABLE-COUNT
000660                OR FOUND-PRODUCT-RECORD.
000670*------------------------------------------------------------
000680 8160-SCAN-PRODUCT-ENTRY.
000690     IF TBL-PRODUCT-ID (PRD-IX) EQUAL WS-SEARCH-PRODUCT-ID
000700        MOVE "Y" TO WS-FOUND-PRODUCT-RECORD
000710     ELSE
000720        MOVE "N" TO WS-FOUND-PRODUCT-RECORD
000730        SET PRD-IX UP BY 1.
