000100*PL-MGR-TABLE.CBL
000110*------------------------------------------------------------
000120*LOAD-MENU-GROUP-TABLE READS THE WHOLE MENU-GROUP MASTER INTO
000130*THE MGR-TABLE ARRAY SO MEN-CREATE-BATCH CAN CHECK A MENU'S
000140*MENU-GROUP-ID EXISTS BEFORE FILING THE MENU RECORD.
000150*------------------------------------------------------------
000160*1991-02-12  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180 01  MGR-TABLE-AREA.
000190     05  MGR-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
000200     05  MGR-TABLE-ENTRY OCCURS 200 TIMES
000210                                      INDEXED BY MGR-IX.
000220         10  TBL-MENU-GROUP-ID        PIC 9(09).
000230         10  TBL-MENU-GROUP-NAME      PIC X(50).
000240         10  TBL-MENU-GROUP-STATUS    PIC X(01).
000243         10  TBL-MENU-GROUP-ADDED-DATE PIC 9(08).
000246         10  TBL-MENU-GROUP-ADDED-BY  PIC X(08).
000250 01  WS-FOUND-MENU-GROUP-RECORD       PIC X(01).
000260     88  FOUND-MENU-GROUP-RECORD          VALUE "Y".
000270 01  WS-SEARCH-MENU-GROUP-ID          PIC 9(09).
000280 01  WS-EOF-MENU-GROUP-MASTER         PIC X(01) VALUE "N".
000290     88  EOF-MENU-GROUP-MASTER            VALUE "Y".
000300*------------------------------------------------------------
000310 8200-LOAD-MENU-GROUP-TABLE.
000320     MOVE ZERO TO MGR-TABLE-COUNT.
000330     OPEN INPUT MENU-GROUP-MASTER-FILE.
000340     MOVE "N" TO WS-EOF-MENU-GROUP-MASTER.
000350     PERFORM 8210-READ-MENU-GROUP-MASTER.
000360     PERFORM 8220-LOAD-ONE-MENU-GROUP-ENTRY
000370             UNTIL EOF-MENU-GROUP-MASTER.
000380     CLOSE MENU-GROUP-MASTER-FILE.
000390*------------------------------------------------------------
000400 8210-READ-MENU-GROUP-MASTER.
000410     READ MENU-GROUP-MASTER-FILE
000420         AT END MOVE "Y" TO WS-EOF-MENU-GROUP-MASTER.
000430*------------------------------------------------------------
000440 8220-LOAD-ONE-MENU-GROUP-ENTRY.
000450     ADD 1 TO MGR-TABLE-COUNT.
000460     SET MGR-IX TO MGR-TABLE-COUNT.
000470     MOVE MG-MENU-GROUP-ID    TO TBL-MENU-GROUP-ID (MGR-IX).
000480     MOVE MG-MENU-GROUP-NAME  TO TBL-MENU-GROUP-NAME (MGR-IX).
000490     MOVE MG-RECORD-STATUS    TO TBL-MENU-GROUP-STATUS (MGR-IX).
000493     MOVE MG-ADDED-DATE       TO TBL-MENU-GROUP-ADDED-DATE (MGR-IX).
000496     MOVE MG-ADDED-BY         TO TBL-MENU-GROUP-ADDED-BY (MGR-IX).
000500     PERFORM 8210-READ-MENU-GROUP-MASTER.
000510*------------------------------------------------------------
000520 8250-LOOK-FOR-MENU-GROUP-RECORD.
000530     MOVE "N" TO WS-FOUND-MENU-GROUP-RECORD.
000540     SET MGR-IX TO 1.
000550     PERFORM 8260-SCAN-MENU-GROUP-ENTRY
000560             UNTIL MGR-IX GREATER THAN MGR-TABLE-COUNT
000570                OR FOUND-MENU-GROUP-RECORD.
000580*------------------------------------------------------------
000590 8260-SCAN-MENU-GROUP-ENTRY.
000600     IF TBL-MENU-GROUP-ID (MGR-IX) EQUAL WS-SEARCH-MENU-GROUP-ID
000610        MOVE "Y" TO WS-FOUND-MENU-GROUP-RECORD
000620     ELSE
000630        MOVE "N" TO WS-FOUND-MENU-GROUP-RECORD
000640        SET MGR-IX UP BY 1.
