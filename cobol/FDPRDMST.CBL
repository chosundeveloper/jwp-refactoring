000100*FDPRDMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE PRODUCT MASTER FILE.  ONE RECORD PER PRODUCT SOLD
000130*THROUGH THE KITCHEN'S MENU ITEMS - PRODUCT-PRICE IS THE COST
000140*A MENU ITEM'S PRICE IS CHECKED AGAINST IN MEN-CREATE-BATCH.
000150*------------------------------------------------------------
000160*1991-02-03  R.MERCER    ORIGINAL.
000170*1999-01-08  D.OKAFOR    Y2K - PD-ADDED-DATE AND PD-CHANGED-DATE
000180*                        WIDENED FROM YYMMDD TO CCYYMMDD
000190*                        (TICKET AP-1998-114).
000200*------------------------------------------------------------
000210 FD  PRODUCT-MASTER-FILE
000220     LABEL RECORDS ARE STANDARD.
000230 01  PRODUCT-MASTER-RECORD.
000240     05  PD-PRODUCT-ID                PIC 9(09).
000250     05  PD-PRODUCT-NAME              PIC X(50).
000260     05  PD-PRODUCT-PRICE             PIC S9(07)V99.
000270*    ---------------------------------------------------
000280*    HOUSEKEEPING BLOCK - WHEN AND BY WHOM THE RECORD WAS
000290*    LAST TOUCHED.  NOT PART OF THE PRODUCT ITSELF.
000300*    ---------------------------------------------------
000310     05  PD-RECORD-STATUS              PIC X(01).
000320         88  PD-ACTIVE-RECORD              VALUE "A".
000330         88  PD-INACTIVE-RECORD            VALUE "I".
000340     05  PD-ADDED-DATE                 PIC 9(08).
000350     05  PD-ADDED-DATE-R  REDEFINES PD-ADDED-DATE.
000360         10  PD-ADDED-CC               PIC 9(02).
000370         10  PD-ADDED-YY               PIC 9(02).
000380         10  PD-ADDED-MM               PIC 9(02).
000390         10  PD-ADDED-DD               PIC 9(02).
000400     05  PD-ADDED-BY                   PIC X(08).
000410     05  PD-CHANGED-DATE               PIC 9(08).
000420     05  PD-CHANGED-BY                 PIC X(08).
000430     05  FILLER                        PIC X(41).
