000100*PL-MEN-TABLE.CBL
000110*------------------------------------------------------------
000120*LOAD-MENU-TABLE READS THE WHOLE MENU MASTER INTO THE
000130*MEN-TABLE ARRAY.  ORD-CREATE-BATCH SEARCHES IT ONCE PER
000140*ORDER-LINE-ITEM CARD TO CONFIRM THE MENU-ID EXISTS AND TO
000150*COUNT DISTINCT MENU-IDS AGAINST THE LINE-ITEM CARDS SUBMITTED.
000160*------------------------------------------------------------
000170*1991-02-12  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 01  MEN-TABLE-AREA.
000200     05  MEN-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
000210     05  MEN-TABLE-ENTRY OCCURS 500 TIMES
000220                                      INDEXED BY MEN-IX.
000230         10  TBL-MENU-ID              PIC 9(09).
000240         10  TBL-MENU-NAME            PIC X(50).
000250         10  TBL-MENU-PRICE           PIC S9(07)V99.
000260         10  TBL-MENU-GROUP-ID        PIC 9(09).
000270         10  TBL-MENU-STATUS          PIC X(01).
000273         10  TBL-MENU-ADDED-DATE      PIC 9(08).
000276         10  TBL-MENU-ADDED-BY        PIC X(08).
000280 01  WS-FOUND-MENU-RECORD             PIC X(01).
000290     88  FOUND-MENU-RECORD                VALUE "Y".
000300 01  WS-SEARCH-MENU-ID                PIC 9(09).
000310 01  WS-EOF-MENU-MASTER                PIC X(01) VALUE "N".
000320     88  EOF-MENU-MASTER                   VALUE "Y".
000330*------------------------------------------------------------
000340 8300-LOAD-MENU-TABLE.
000350     MOVE ZERO TO MEN-TABLE-COUNT.
000360     OPEN INPUT MENU-MASTER-FILE.
000370     MOVE "N" TO WS-EOF-MENU-MASTER.
000380     PERFORM 8310-READ-MENU-MASTER.
000390     PERFORM 8320-LOAD-ONE-MENU-ENTRY
000400             UNTIL EOF-MENU-MASTER.
000410     CLOSE MENU-MASTER-FILE.
000420*------------------------------------------------------------
000430 8310-READ-MENU-MASTER.
000440     READ MENU-MASTER-FILE
000450         AT END MOVE "Y" TO WS-EOF-MENU-MASTER.
000460*------------------------------------------------------------
000470 8320-LOAD-ONE-MENU-ENTRY.
000480     ADD 1 TO MEN-TABLE-COUNT.
000490     SET MEN-IX TO MEN-TABLE-COUNT.
000500     MOVE MN-MENU-ID          TO TBL-MENU-ID (MEN-IX).
000510     MOVE MN-MENU-NAME        TO TBL-MENU-NAME (MEN-IX).
000520     MOVE MN-MENU-PRICE       TO TBL-MENU-PRICE (MEN-IX).
000530     MOVE MN-MENU-GROUP-ID    TO TBL-MENU-GROUP-ID (MEN-IX).
000540     MOVE MN-RECORD-STATUS    TO TBL-MENU-STATUS (MEN-IX).
000543     MOVE MN-ADDED-DATE       TO TBL-MENU-ADDED-DATE (MEN-IX).
000546     MOVE MN-ADDED-BY         TO TBL-MENU-ADDED-BY (MEN-IX).
000550     PERFORM 8310-READ-MENU-MASTER.
000560*------------------------------------------------------------
000570 8350-LOOK-FOR-MENU-RECORD.
000580     MOVE "N" TO WS-FOUND-MENU-RECORD.
000590     SET MEN-IX TO 1.
000600     PERFORM 8360-SCAN-MENU-ENTRY
000610             UNTIL MEN-IX GREATER THAN MEN-TABLE-COUNT
000620                OR FOUND-MENU-RECORD.
000630*------------------------------------------------------------
000640 8360-SCAN-MENU-ENTRY.
000650     IF TBL-MENU-ID (MEN-IX) EQUAL WS-SEARCH-MENU-ID
000660        MOVE "Y" TO WS-FOUND-MENU-RECORD
000670     ELSE
000680        MOVE "N" TO WS-FOUND-MENU-RECORD
000690        SET MEN-IX UP BY 1.
