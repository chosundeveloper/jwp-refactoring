000100*SLMENTRN.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE MENU TRANSACTION-CARD FILE READ BY
000130*MEN-CREATE-BATCH.  ONE "H" HEADER CARD PER NEW MENU FOLLOWED
000140*BY ITS "D" DETAIL CARDS, ONE PER MENU-PRODUCT LINE - THE SAME
000150*HEADER/DETAIL SHAPE AS THE "T"/"R" LINES ON THE ACTIVITY-WORK
000160*FILE.
000170*------------------------------------------------------------
000180*1991-02-18  R.MERCER    ORIGINAL.
000190*------------------------------------------------------------
000200    SELECT MENU-TRAN-FILE
000210           ASSIGN TO "MENTRAN"
000220           ORGANIZATION IS LINE SEQUENTIAL.
