000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     MEN-CREATE-BATCH.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   02/18/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 3 OF THE NIGHTLY RUN.  BUILDS ONE NEW MENU RECORD PER "H"
000190*CARD ON THE MENU TRANSACTION FILE, TOGETHER WITH ITS MENU-
000200*PRODUCT LINES CARRIED ON THE "D" CARDS THAT FOLLOW IT.  A MENU
000210*IS REJECTED IF ITS MENU-GROUP-ID DOES NOT EXIST ON THE MENU-
000220*GROUP MASTER, OR IF ITS PRICE EXCEEDS THE SUM OF ITS MENU-
000230*PRODUCT LINES' PRODUCT PRICE TIMES QUANTITY.  ENDS BY LISTING
000240*THE WHOLE MENU MASTER TO THE CONSOLE.
000250*------------------------------------------------------------
000260*     CHANGE LOG
000270*------------------------------------------------------------
000280*02/18/91  R.MERCER    ORIGINAL.
000290*01/08/99  D.OKAFOR    Y2K REVIEW - MN-ADDED-DATE AND MP-ADDED-DATE
000300*                       ALREADY CCYYMMDD IN THE MASTER COPYBOOKS
000310*                       (TICKET AP-1998-114).
000320*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE WRITE-UP SO
000330*                       THIS STEP REPORTS ON BAT-CTL-REPORT
000340*                       (TICKET AP-2004-071).
000350*11/19/09  T.NGUYEN    FORCE MT-MENU-NAME TO UPPER CASE BEFORE
000360*                       FILING - COPIES WSCASE01.CBL, THE SAME
000370*                       SHOP-WIDE CASE TABLE EVERY OTHER MASTER
000380*                       NAME FIELD IS FILED THROUGH (TICKET AP-2009-206).
000390*------------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     COPY "SLMENTRN.CBL".
000470     COPY "SLMENMST.CBL".
000480     COPY "SLMPRMST.CBL".
000490     COPY "SLMGRMST.CBL".
000500     COPY "SLPRDMST.CBL".
000510     COPY "SLACTWRK.CBL".
000520 DATA DIVISION.
000530 FILE SECTION.
000540     COPY "FDMENTRN.CBL".
000550     COPY "FDMENMST.CBL".
000560     COPY "FDMPRMST.CBL".
000570     COPY "FDMGRMST.CBL".
000580     COPY "FDPRDMST.CBL".
000590     COPY "FDACTWRK.CBL".
000600 WORKING-STORAGE SECTION.
000610     COPY "WSDTSTMP.CBL".
000620     COPY "WSBATCTL.CBL".
000630     COPY "WSCASE01.CBL".
000640     COPY "PL-MEN-TABLE.CBL".
000650     COPY "PL-MGR-TABLE.CBL".
000660     COPY "PL-PRD-TABLE.CBL".
000670 01  WS-EOF-MENU-TRAN                  PIC X(01) VALUE "N".
000680     88  EOF-MENU-TRAN                     VALUE "Y".
000690 01  WS-HAVE-PENDING-MENU              PIC X(01) VALUE "N".
000700     88  HAVE-PENDING-MENU                  VALUE "Y".
000710*    ---------------------------------------------------
000720*    A PENDING MENU HEADER IS HELD HERE, WITH ITS DETAIL
000730*    LINES, UNTIL THE NEXT "H" CARD OR END OF FILE CLOSES
000740*    IT OUT FOR VALIDATION - MIRRORS THE OLD "BUILD ONE
000750*    NEW MASTER RECORD FROM A CHAIN OF GET-XXX PARAGRAPHS"
000760*    SHAPE, ONLY DRIVEN OFF CARDS INSTEAD OF THE OPERATOR.
000770*    ---------------------------------------------------
000780 01  WS-PEND-MENU-ID                   PIC 9(09).
000790 01  WS-PEND-MENU-NAME                 PIC X(50).
000800 01  WS-PEND-MENU-PRICE                PIC S9(07)V99.
000810 01  WS-PEND-MENU-GROUP-ID             PIC 9(09).
000820 01  WS-PEND-LINE-COUNT                PIC S9(03) COMP VALUE ZERO.
000830 01  WS-PEND-LINE-TABLE.
000840     05  WS-PEND-LINE-ENTRY OCCURS 50 TIMES
000850                                      INDEXED BY WS-PEND-IX.
000860         10  WS-PEND-PRODUCT-ID        PIC 9(09).
000870         10  WS-PEND-QUANTITY          PIC 9(05).
000880 01  WS-MENU-SUM                       PIC S9(09)V99 COMP.
000890 01  WS-MENU-LIST-LINE.
000900     05  WLL-MENU-ID                   PIC 9(09).
000910     05  FILLER                        PIC X(02) VALUE SPACES.
000920     05  WLL-MENU-NAME                 PIC X(50).
000930     05  FILLER                        PIC X(02) VALUE SPACES.
000940     05  WLL-MENU-PRICE                PIC ZZZZZZ9.99.
000950     05  FILLER                        PIC X(08) VALUE SPACES.
000960 01  WS-MENU-LIST-LINE-R REDEFINES WS-MENU-LIST-LINE
000970                                       PIC X(80).
000980*------------------------------------------------------------
000990 0000-MAIN-LOGIC.
001000     PERFORM 1000-INITIALIZE-RUN
001010             THRU 1000-EXIT.
001020     PERFORM 2000-PROCESS-MENU-TRANS
001030             THRU 2000-EXIT.
001040     PERFORM 6000-LIST-MENU-MASTER
001050             THRU 6000-EXIT.
001060     PERFORM 9000-TERMINATE-RUN
001070             THRU 9000-EXIT.
001080     STOP RUN.
001090*------------------------------------------------------------
001100 1000-INITIALIZE-RUN.
001110     MOVE "MEN-CREATE-BATCH" TO WS-BATCH-NAME.
001120     PERFORM 9500-INITIALIZE-BATCH-COUNTERS.
001130     PERFORM 9520-STAMP-RUN-DATE.
001140     MOVE "MENU GROUP MISSING"        TO WS-REJECT-REASON-TEXT (1).
001150     MOVE "PRICE EXCEEDS SUM"         TO WS-REJECT-REASON-TEXT (2).
001160     PERFORM 8200-LOAD-MENU-GROUP-TABLE.
001170     PERFORM 8100-LOAD-PRODUCT-TABLE.
001180     PERFORM 8300-LOAD-MENU-TABLE.
001190 1000-EXIT.
001200     EXIT.
001210*------------------------------------------------------------
001220 2000-PROCESS-MENU-TRANS.
001230     OPEN INPUT MENU-TRAN-FILE.
001240     OPEN OUTPUT MENU-MASTER-FILE.
001250     OPEN EXTEND MENU-PRODUCT-MASTER-FILE.
001260     PERFORM 2050-WRITE-BACK-OLD-MENUS
001270             VARYING MEN-IX FROM 1 BY 1
001280             UNTIL MEN-IX GREATER THAN MEN-TABLE-COUNT.
001290     MOVE "N" TO WS-EOF-MENU-TRAN.
001300     MOVE "N" TO WS-HAVE-PENDING-MENU.
001310     PERFORM 2100-READ-MENU-TRAN.
001320     PERFORM 2500-HANDLE-MENU-TRAN
001330             UNTIL EOF-MENU-TRAN.
001340     IF HAVE-PENDING-MENU
001350        PERFORM 2200-VALIDATE-MENU-PRICE
001360                THRU 2200-EXIT.
001370     CLOSE MENU-TRAN-FILE.
001380     CLOSE MENU-MASTER-FILE.
001390     CLOSE MENU-PRODUCT-MASTER-FILE.
001400 2000-EXIT.
001410     EXIT.
001420*------------------------------------------------------------
001430 2050-WRITE-BACK-OLD-MENUS.
001440     MOVE TBL-MENU-ID (MEN-IX)         TO MN-MENU-ID.
001450     MOVE TBL-MENU-NAME (MEN-IX)       TO MN-MENU-NAME.
001460     MOVE TBL-MENU-PRICE (MEN-IX)      TO MN-MENU-PRICE.
001470     MOVE TBL-MENU-GROUP-ID (MEN-IX)   TO MN-MENU-GROUP-ID.
001480     MOVE TBL-MENU-STATUS (MEN-IX)     TO MN-RECORD-STATUS.
001490     MOVE TBL-MENU-ADDED-DATE (MEN-IX) TO MN-ADDED-DATE.
001500     MOVE TBL-MENU-ADDED-BY (MEN-IX)   TO MN-ADDED-BY.
001510     WRITE MENU-MASTER-RECORD.
001520*------------------------------------------------------------
001530 2100-READ-MENU-TRAN.
001540     READ MENU-TRAN-FILE
001550         AT END MOVE "Y" TO WS-EOF-MENU-TRAN.
001560*------------------------------------------------------------
001570*A HEADER CARD CLOSES OUT ANY PENDING MENU BEFORE OPENING A
001580*NEW ONE - THE PARAGRAPH BELOW IS NAMED FOR THE MENU-PRODUCT
001590*LINES BECAUSE THAT IS WHERE EACH "D" CARD DETAIL LINE IS ADDED.
001600*------------------------------------------------------------
001610 2500-HANDLE-MENU-TRAN.
001620     IF MT-HEADER-LINE
001630        IF HAVE-PENDING-MENU
001640           PERFORM 2200-VALIDATE-MENU-PRICE
001650                   THRU 2200-EXIT
001660        ADD 1 TO WS-READ-COUNT
001670        INSPECT MT-MENU-NAME CONVERTING WS-LOWER-ALPHA
001680                                      TO WS-UPPER-ALPHA
001690        MOVE MT-MENU-ID           TO WS-PEND-MENU-ID
001700        MOVE MT-MENU-NAME         TO WS-PEND-MENU-NAME
001710        MOVE MT-MENU-PRICE        TO WS-PEND-MENU-PRICE
001720        MOVE MT-MENU-GROUP-ID     TO WS-PEND-MENU-GROUP-ID
001730        MOVE ZERO                 TO WS-PEND-LINE-COUNT
001740        MOVE "Y"                  TO WS-HAVE-PENDING-MENU
001750     ELSE
001760        PERFORM 2000-BUILD-MENU-PRODUCT-LINES
001770                THRU 2000-BUILD-EXIT.
001780     PERFORM 2100-READ-MENU-TRAN.
001790*------------------------------------------------------------
001800 2000-BUILD-MENU-PRODUCT-LINES.
001810     ADD 1 TO WS-PEND-LINE-COUNT.
001820     SET WS-PEND-IX TO WS-PEND-LINE-COUNT.
001830     MOVE MT-PRODUCT-ID  TO WS-PEND-PRODUCT-ID (WS-PEND-IX).
001840     MOVE MT-QUANTITY    TO WS-PEND-QUANTITY (WS-PEND-IX).
001850 2000-BUILD-EXIT.
001860     EXIT.
001870*------------------------------------------------------------
001880 2200-VALIDATE-MENU-PRICE.
001890     MOVE WS-PEND-MENU-GROUP-ID TO WS-SEARCH-MENU-GROUP-ID.
001900     PERFORM 8250-LOOK-FOR-MENU-GROUP-RECORD.
001910     IF NOT FOUND-MENU-GROUP-RECORD
001920        SET WS-REJ-IX TO 1
001930        PERFORM 9700-BUMP-REJECT-REASON
001940     ELSE
001950        PERFORM 2210-SUM-MENU-PRODUCT-LINES
001960        IF WS-PEND-MENU-PRICE GREATER THAN WS-MENU-SUM
001970           SET WS-REJ-IX TO 2
001980           PERFORM 9700-BUMP-REJECT-REASON
001990        ELSE
002000           PERFORM 3000-WRITE-MENU-AND-LINES
002010                   THRU 3000-EXIT.
002020     MOVE "N" TO WS-HAVE-PENDING-MENU.
002030 2200-EXIT.
002040     EXIT.
002050*------------------------------------------------------------
002060 2210-SUM-MENU-PRODUCT-LINES.
002070     MOVE ZERO TO WS-MENU-SUM.
002080     PERFORM 2220-ADD-ONE-LINE-TO-SUM
002090             VARYING WS-PEND-IX FROM 1 BY 1
002100             UNTIL WS-PEND-IX GREATER THAN WS-PEND-LINE-COUNT.
002110*------------------------------------------------------------
002120 2220-ADD-ONE-LINE-TO-SUM.
002130     MOVE WS-PEND-PRODUCT-ID (WS-PEND-IX) TO WS-SEARCH-PRODUCT-ID.
002140     PERFORM 8150-LOOK-FOR-PRODUCT-RECORD.
002150     IF FOUND-PRODUCT-RECORD
002160        COMPUTE WS-MENU-SUM = WS-MENU-SUM
002170                + (TBL-PRODUCT-PRICE (PRD-IX)
002180                   * WS-PEND-QUANTITY (WS-PEND-IX)).
002190*------------------------------------------------------------
002200 3000-WRITE-MENU-AND-LINES.
002210     MOVE WS-PEND-MENU-ID          TO MN-MENU-ID.
002220     MOVE WS-PEND-MENU-NAME        TO MN-MENU-NAME.
002230     MOVE WS-PEND-MENU-PRICE       TO MN-MENU-PRICE.
002240     MOVE WS-PEND-MENU-GROUP-ID    TO MN-MENU-GROUP-ID.
002250     MOVE "A"                      TO MN-RECORD-STATUS.
002260     MOVE WS-RUN-DATE-CC           TO MN-ADDED-CC.
002270     MOVE WS-RUN-DATE-YY-PART      TO MN-ADDED-YY.
002280     MOVE WS-RUN-DATE-MM-PART      TO MN-ADDED-MM.
002290     MOVE WS-RUN-DATE-DD-PART      TO MN-ADDED-DD.
002300     MOVE "BATCH"                   TO MN-ADDED-BY.
002310     WRITE MENU-MASTER-RECORD.
002320     PERFORM 3100-WRITE-ONE-MENU-PRODUCT
002330             VARYING WS-PEND-IX FROM 1 BY 1
002340             UNTIL WS-PEND-IX GREATER THAN WS-PEND-LINE-COUNT.
002350     ADD 1 TO WS-ACCEPTED-COUNT.
002360 3000-EXIT.
002370     EXIT.
002380*------------------------------------------------------------
002390 3100-WRITE-ONE-MENU-PRODUCT.
002400     MOVE WS-PEND-MENU-ID                  TO MP-MENU-ID.
002410     MOVE WS-PEND-PRODUCT-ID (WS-PEND-IX)  TO MP-PRODUCT-ID.
002420     MOVE WS-PEND-QUANTITY (WS-PEND-IX)    TO MP-QUANTITY.
002430     MOVE WS-RUN-DATE-CC                   TO MP-ADDED-CC.
002440     MOVE WS-RUN-DATE-YY-PART              TO MP-ADDED-YY.
002450     MOVE WS-RUN-DATE-MM-PART              TO MP-ADDED-MM.
002460     MOVE WS-RUN-DATE-DD-PART              TO MP-ADDED-DD.
002470     WRITE MENU-PRODUCT-MASTER-RECORD.
002480*------------------------------------------------------------
002490 6000-LIST-MENU-MASTER.
002500     PERFORM 8300-LOAD-MENU-TABLE.
002510     DISPLAY "MENU MASTER LISTING - " WS-RUN-DATE-EDIT.
002520     PERFORM 6100-LIST-ONE-MENU
002530             VARYING MEN-IX FROM 1 BY 1
002540             UNTIL MEN-IX GREATER THAN MEN-TABLE-COUNT.
002550 6000-EXIT.
002560     EXIT.
002570*------------------------------------------------------------
002580 6100-LIST-ONE-MENU.
002590     MOVE TBL-MENU-ID (MEN-IX)      TO WLL-MENU-ID.
002600     MOVE TBL-MENU-NAME (MEN-IX)    TO WLL-MENU-NAME.
002610     MOVE TBL-MENU-PRICE (MEN-IX)   TO WLL-MENU-PRICE.
002620     DISPLAY WS-MENU-LIST-LINE-R.
002630*------------------------------------------------------------
002640 9000-TERMINATE-RUN.
002650     OPEN EXTEND ACTIVITY-WORK-FILE.
002660     PERFORM 9600-WRITE-ACTIVITY-TOTALS.
002670     CLOSE ACTIVITY-WORK-FILE.
002680 9000-EXIT.
002690     EXIT.
002700*------------------------------------------------------------
002710     COPY "PLGENERAL.CBL".
