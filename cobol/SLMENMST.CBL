000100*SLMENMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE MENU MASTER FILE.  ONE RECORD PER SELLABLE
000130*MENU ITEM - LOADED WHOLE INTO THE MEN-TABLE ARRAY BY
000140*PL-MEN-TABLE.CBL FOR PRICE AND EXISTENCE LOOKUPS.
000150*------------------------------------------------------------
000160*1991-02-11  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180     SELECT MENU-MASTER-FILE
000190            ASSIGN TO "MENU-MASTER"
000200            ORGANIZATION IS LINE SEQUENTIAL.
