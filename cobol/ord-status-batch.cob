000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     ORD-STATUS-BATCH.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   03/21/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 6 OF THE NIGHTLY RUN.  MOVES ORDERS ALONG THEIR STATUS
000190*CHAIN - COOKING TO MEAL TO COMPLETION - OFF CARDS ON THE
000200*ORDER-STATUS TRANSACTION FILE.  ONCE AN ORDER REACHES
000210*COMPLETION ITS STATUS MAY NEVER BE CHANGED AGAIN, SEE
000220*PARAGRAPH 2100-VALIDATE-STATUS-CHANGE.  THE WHOLE ORDER MASTER
000230*IS LOADED INTO THE ORD-TABLE ARRAY, EVERY CARD IS APPLIED
000240*AGAINST THE ARRAY IN MEMORY, AND THE ARRAY IS THEN WRITTEN
000250*BACK OUT AS THE NEW MASTER - THE SAME READ/AMEND/REWRITE SHAPE
000260*OTB-MSTR-BATCH USES ON THE ORDER-TABLE MASTER.  ENDS BY
000270*LISTING THE WHOLE MASTER.
000280*------------------------------------------------------------
000290*     CHANGE LOG
000300*------------------------------------------------------------
000310*03/21/91  R.MERCER    ORIGINAL.
000320*01/08/99  D.OKAFOR    Y2K REVIEW - OR-CHANGED-DATE ALREADY
000330*                       CCYYMMDD IN FDORDMST.CBL, NO CHANGE
000340*                       NEEDED HERE (TICKET AP-1998-114).
000350*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE WRITE-UP SO
000360*                       THIS STEP REPORTS ON BAT-CTL-REPORT
000370*                       (TICKET AP-2004-071).
000380*------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     COPY "SLOSTTRN.CBL".
000460     COPY "SLORDMST.CBL".
000470     COPY "SLACTWRK.CBL".
000480 DATA DIVISION.
000490 FILE SECTION.
000500     COPY "FDOSTTRN.CBL".
000510     COPY "FDORDMST.CBL".
000520     COPY "FDACTWRK.CBL".
000530 WORKING-STORAGE SECTION.
000540     COPY "WSDTSTMP.CBL".
000550     COPY "WSBATCTL.CBL".
000560     COPY "PL-ORD-TABLE.CBL".
000570 01  WS-EOF-ORDER-STATUS-TRAN          PIC X(01) VALUE "N".
000580     88  EOF-ORDER-STATUS-TRAN             VALUE "Y".
000590 01  WS-ORDER-LIST-LINE.
000600     05  WLL-ORDER-ID                  PIC 9(09).
000610     05  FILLER                        PIC X(02) VALUE SPACES.
000620     05  WLL-ORDER-TABLE-ID            PIC 9(09).
000630     05  FILLER                        PIC X(02) VALUE SPACES.
000640     05  WLL-ORDER-STATUS              PIC X(10).
000650     05  FILLER                        PIC X(02) VALUE SPACES.
000660     05  WLL-ORDER-DATE                PIC 9(08).
000670     05  FILLER                        PIC X(40) VALUE SPACES.
000680 01  WS-ORDER-LIST-LINE-R REDEFINES WS-ORDER-LIST-LINE
000690                                      PIC X(80).
000700*------------------------------------------------------------
000710 0000-MAIN-LOGIC.
000720     PERFORM 1000-INITIALIZE-RUN
000730             THRU 1000-EXIT.
000740     PERFORM 2000-PROCESS-ORDER-STATUS-TRANS
000750             THRU 2000-EXIT.
000760     PERFORM 5000-REWRITE-ORDER-MASTER
000770             THRU 5000-EXIT.
000780     PERFORM 6000-LIST-ORDER-MASTER
000790             THRU 6000-EXIT.
000800     PERFORM 9000-TERMINATE-RUN
000810             THRU 9000-EXIT.
000820     STOP RUN.
000830*------------------------------------------------------------
000840 1000-INITIALIZE-RUN.
000850     MOVE "ORD-STATUS-BATCH" TO WS-BATCH-NAME.
000860     PERFORM 9500-INITIALIZE-BATCH-COUNTERS.
000870     PERFORM 9520-STAMP-RUN-DATE.
000880     MOVE "ORDER NOT FOUND"          TO WS-REJECT-REASON-TEXT (1).
000890     MOVE "ORDER ALREADY COMPLETE"   TO WS-REJECT-REASON-TEXT (2).
000900     PERFORM 8600-LOAD-ORDER-TABLE.
000910 1000-EXIT.
000920     EXIT.
000930*------------------------------------------------------------
000940*EVERY CARD IS APPLIED AGAINST THE ORD-TABLE ARRAY IN MEMORY -
000950*NOTHING IS WRITTEN TO THE MASTER UNTIL 5000-REWRITE BELOW.
000960*------------------------------------------------------------
000970 2000-PROCESS-ORDER-STATUS-TRANS.
000980     OPEN INPUT ORDER-STATUS-TRAN-FILE.
000990     MOVE "N" TO WS-EOF-ORDER-STATUS-TRAN.
001000     PERFORM 2050-READ-ORDER-STATUS-TRAN.
001010     PERFORM 2100-VALIDATE-STATUS-CHANGE
001020             THRU 2100-EXIT
001030             UNTIL EOF-ORDER-STATUS-TRAN.
001040     CLOSE ORDER-STATUS-TRAN-FILE.
001050 2000-EXIT.
001060     EXIT.
001070*------------------------------------------------------------
001080 2050-READ-ORDER-STATUS-TRAN.
001090     READ ORDER-STATUS-TRAN-FILE
001100         AT END MOVE "Y" TO WS-EOF-ORDER-STATUS-TRAN.
001110*------------------------------------------------------------
001120*A COMPLETION ORDER MAY NEVER BE MOVED TO ANY OTHER STATUS -
001130*THE FLOOR CANNOT RE-OPEN A CLOSED CHECK ONCE IT IS TOTALLED.
001140*------------------------------------------------------------
001150 2100-VALIDATE-STATUS-CHANGE.
001160     ADD 1 TO WS-READ-COUNT.
001170     MOVE OS-ORDER-ID TO WS-SEARCH-ORDER-ID.
001180     PERFORM 8650-LOOK-FOR-ORDER-RECORD.
001190     IF NOT FOUND-ORDER-RECORD
001200        SET WS-REJ-IX TO 1
001210        PERFORM 9700-BUMP-REJECT-REASON
001220     ELSE
001230        IF TBL-ORDER-STATUS (ORD-IX) EQUAL "COMPLETION"
001240           SET WS-REJ-IX TO 2
001250           PERFORM 9700-BUMP-REJECT-REASON
001260        ELSE
001270           PERFORM 2150-APPLY-NEW-STATUS.
001280     PERFORM 2050-READ-ORDER-STATUS-TRAN.
001290 2100-EXIT.
001300     EXIT.
001310*------------------------------------------------------------
001320 2150-APPLY-NEW-STATUS.
001330     MOVE OS-NEW-STATUS         TO TBL-ORDER-STATUS (ORD-IX).
001340     MOVE WS-RUN-DATE-CC        TO TBL-ORDER-CHANGED-CC (ORD-IX).
001350     MOVE WS-RUN-DATE-YY-PART   TO TBL-ORDER-CHANGED-YY (ORD-IX).
001360     MOVE WS-RUN-DATE-MM-PART   TO TBL-ORDER-CHANGED-MM (ORD-IX).
001370     MOVE WS-RUN-DATE-DD-PART   TO TBL-ORDER-CHANGED-DD (ORD-IX).
001380     MOVE "BATCH"               TO TBL-ORDER-CHANGED-BY (ORD-IX).
001390     ADD 1 TO WS-ACCEPTED-COUNT.
001400*------------------------------------------------------------
001410 5000-REWRITE-ORDER-MASTER.
001420     OPEN OUTPUT ORDER-MASTER-FILE.
001430     PERFORM 5100-WRITE-ONE-ORDER
001440             VARYING ORD-IX FROM 1 BY 1
001450             UNTIL ORD-IX GREATER THAN ORD-TABLE-COUNT.
001460     CLOSE ORDER-MASTER-FILE.
001470 5000-EXIT.
001480     EXIT.
001490*------------------------------------------------------------
001500 5100-WRITE-ONE-ORDER.
001510     MOVE TBL-ORDER-ID (ORD-IX)              TO OR-ORDER-ID.
001520     MOVE TBL-ORD-ORDER-TABLE-ID (ORD-IX)    TO OR-ORDER-TABLE-ID.
001530     MOVE TBL-ORDER-STATUS (ORD-IX)          TO OR-ORDER-STATUS.
001540     MOVE TBL-ORDER-DATE (ORD-IX)            TO OR-ORDER-DATE.
001550     MOVE TBL-ORDER-ADDED-BY (ORD-IX)        TO OR-ADDED-BY.
001560     MOVE TBL-ORDER-CHANGED-DATE (ORD-IX)    TO OR-CHANGED-DATE.
001570     MOVE TBL-ORDER-CHANGED-BY (ORD-IX)      TO OR-CHANGED-BY.
001580     WRITE ORDER-MASTER-RECORD.
001590*------------------------------------------------------------
001600 6000-LIST-ORDER-MASTER.
001610     DISPLAY "ORDER MASTER LISTING - " WS-RUN-DATE-EDIT.
001620     PERFORM 6100-LIST-ONE-ORDER
001630             VARYING ORD-IX FROM 1 BY 1
001640             UNTIL ORD-IX GREATER THAN ORD-TABLE-COUNT.
001650 6000-EXIT.
001660     EXIT.
001670*------------------------------------------------------------
001680 6100-LIST-ONE-ORDER.
001690     MOVE TBL-ORDER-ID (ORD-IX)            TO WLL-ORDER-ID.
001700     MOVE TBL-ORD-ORDER-TABLE-ID (ORD-IX)  TO WLL-ORDER-TABLE-ID.
001710     MOVE TBL-ORDER-STATUS (ORD-IX)        TO WLL-ORDER-STATUS.
001720     MOVE TBL-ORDER-DATE (ORD-IX)          TO WLL-ORDER-DATE.
001730     DISPLAY WS-ORDER-LIST-LINE-R.
001740*------------------------------------------------------------
001750 9000-TERMINATE-RUN.
001760     OPEN EXTEND ACTIVITY-WORK-FILE.
001770     PERFORM 9600-WRITE-ACTIVITY-TOTALS.
001780     CLOSE ACTIVITY-WORK-FILE.
001790 9000-EXIT.
001800     EXIT.
001810*------------------------------------------------------------
001820     COPY "PLGENERAL.CBL".
