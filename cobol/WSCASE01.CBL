000100*WSCASE01.CBL
000110*------------------------------------------------------------
000120*UPPER/LOWER ALPHABET TABLES USED BY INSPECT...CONVERTING
000130*WHEREVER A TRANSACTION-CARD NAME OR TEXT FIELD IS FORCED TO
000140*UPPER CASE BEFORE IT IS FILED.  COPIED BY EVERY BATCH PROGRAM
000150*THAT BUILDS OR CHANGES A MASTER NAME/DESCRIPTION FIELD.
000160*------------------------------------------------------------
000170*1988-04-11  R.MERCER    ORIGINAL - PULLED OUT OF ONE MASTER'S
000180*                        COPYBOOK AND MADE A SHOP-WIDE UTILITY.
000190*1996-09-02  D.OKAFOR    NO LOGIC CHANGE - REALIGNED COLUMNS.
000200*------------------------------------------------------------
000210 01  WS-LOWER-ALPHA               PIC X(26)
000220     VALUE "abcdefghijklmnopqrstuvwxyz".
000230 01  WS-UPPER-ALPHA               PIC X(26)
000240     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
