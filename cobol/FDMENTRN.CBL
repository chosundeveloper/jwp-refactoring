000100*FDMENTRN.CBL
000110*------------------------------------------------------------
000120*FD FOR THE MENU TRANSACTION-CARD FILE.  MT-LINE-TYPE "H"
000130*CARRIES THE NEW MENU'S HEADER FIELDS; MT-LINE-TYPE "D" CARRIES
000140*ONE MENU-PRODUCT LINE AND IS READ UNTIL THE NEXT "H" CARD OR
000150*END OF FILE.
000160*------------------------------------------------------------
000170*1991-02-18  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 FD  MENU-TRAN-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  MENU-TRAN-RECORD.
000220     05  MT-LINE-TYPE                  PIC X(01).
000230         88  MT-HEADER-LINE                VALUE "H".
000240         88  MT-DETAIL-LINE                VALUE "D".
000250     05  MT-MENU-ID                    PIC 9(09).
000260     05  MT-MENU-NAME                  PIC X(50).
000270     05  MT-MENU-PRICE                 PIC S9(07)V99.
000280     05  MT-MENU-GROUP-ID              PIC 9(09).
000290     05  MT-PRODUCT-ID                 PIC 9(09).
000300     05  MT-QUANTITY                   PIC 9(05).
000310     05  FILLER                        PIC X(08).
