000100*PL-OTB-TABLE.CBL
000110*------------------------------------------------------------
000120*LOAD-ORDER-TABLE-TABLE READS THE WHOLE ORDER-TABLE MASTER
000130*INTO THE OTB-TABLE ARRAY (ORDER-TABLE HERE MEANS A DINING
000140*TABLE, NOT THIS COBOL TABLE).  USED BY ORD-CREATE-BATCH TO
000150*CONFIRM A TABLE EXISTS AND BY TGR-GROUP-BATCH TO FIND EMPTY,
000160*UNGROUPED TABLES.
000170*------------------------------------------------------------
000180*1991-03-05  R.MERCER    ORIGINAL.
000190*------------------------------------------------------------
000200 01  OTB-TABLE-AREA.
000210     05  OTB-TABLE-COUNT              PIC S9(05) COMP VALUE ZERO.
000220     05  OTB-TABLE-ENTRY OCCURS 500 TIMES
000230                                      INDEXED BY OTB-IX.
000240         10  TBL-ORDER-TABLE-ID       PIC 9(09).
000250         10  TBL-OTB-TABLE-GROUP-ID   PIC 9(09).
000260         10  TBL-NUMBER-OF-GUESTS     PIC 9(05).
000270         10  TBL-OTB-EMPTY-FLAG       PIC X(01).
000280         10  TBL-OTB-RECORD-STATUS    PIC X(01).
000290         10  TBL-OTB-ADDED-DATE       PIC 9(08).
000300         10  TBL-OTB-ADDED-DATE-R REDEFINES TBL-OTB-ADDED-DATE.
000310             15  TBL-OTB-ADDED-CC         PIC 9(02).
000320             15  TBL-OTB-ADDED-YY         PIC 9(02).
000330             15  TBL-OTB-ADDED-MM         PIC 9(02).
000340             15  TBL-OTB-ADDED-DD         PIC 9(02).
000350         10  TBL-OTB-ADDED-BY         PIC X(08).
000360         10  TBL-OTB-CHANGED-DATE     PIC 9(08).
000370         10  TBL-OTB-CHANGED-DATE-R REDEFINES TBL-OTB-CHANGED-DATE.
000380             15  TBL-OTB-CHANGED-CC       PIC 9(02).
000390             15  TBL-OTB-CHANGED-YY       PIC 9(02).
000400             15  TBL-OTB-CHANGED-MM       PIC 9(02).
000410             15  TBL-OTB-CHANGED-DD       PIC 9(02).
000420         10  TBL-OTB-CHANGED-BY       PIC X(08).
000430 01  WS-FOUND-ORDER-TABLE-RECORD      PIC X(01).
000440     88  FOUND-ORDER-TABLE-RECORD         VALUE "Y".
000450 01  WS-SEARCH-ORDER-TABLE-ID         PIC 9(09).
000460 01  WS-EOF-ORDER-TABLE-MASTER        PIC X(01) VALUE "N".
000470     88  EOF-ORDER-TABLE-MASTER           VALUE "Y".
000480*------------------------------------------------------------
000490 8400-LOAD-ORDER-TABLE-TABLE.
000500     MOVE ZERO TO OTB-TABLE-COUNT.
000510     OPEN INPUT ORDER-TABLE-MASTER-FILE.
000520     MOVE "N" TO WS-EOF-ORDER-TABLE-MASTER.
000530     PERFORM 8410-READ-ORDER-TABLE-MASTER.
000540     PERFORM 8420-LOAD-ONE-ORDER-TABLE-ENTRY
000550             UNTIL EOF-ORDER-TABLE-MASTER.
000560     CLOSE ORDER-TABLE-MASTER-FILE.
000570*------------------------------------------------------------
000580 8410-READ-ORDER-TABLE-MASTER.
000590     READ ORDER-TABLE-MASTER-FILE
000600         AT END MOVE "Y" TO WS-EOF-ORDER-TABLE-MASTER.
000610*------------------------------------------------------------
000620 8420-LOAD-ONE-ORDER-TABLE-ENTRY.
000630     ADD 1 TO OTB-TABLE-COUNT.
000640     SET OTB-IX TO OTB-TABLE-COUNT.
000650     MOVE OT-ORDER-TABLE-ID   TO TBL-ORDER-TABLE-ID (OTB-IX).
000660     MOVE OT-TABLE-GROUP-ID   TO TBL-OTB-TABLE-GROUP-ID (OTB-IX).
000670     MOVE OT-NUMBER-OF-GUESTS TO TBL-NUMBER-OF-GUESTS (OTB-IX).
000680     MOVE OT-EMPTY-FLAG       TO TBL-OTB-EMPTY-FLAG (OTB-IX).
000690     MOVE OT-RECORD-STATUS    TO TBL-OTB-RECORD-STATUS (OTB-IX).
000700     MOVE OT-ADDED-DATE       TO TBL-OTB-ADDED-DATE (OTB-IX).
000710     MOVE OT-ADDED-BY         TO TBL-OTB-ADDED-BY (OTB-IX).
000720     MOVE OT-CHANGED-DATE     TO TBL-OTB-CHANGED-DATE (OTB-IX).
000730     MOVE OT-CHANGED-BY       TO TBL-OTB-CHANGED-BY (OTB-IX).
000740     PERFORM 8410-READ-ORDER-TABLE-MASTER.
000750*------------------------------------------------------------
000760 8450-LOOK-FOR-ORDER-TABLE-RECORD.
000770     MOVE "N" TO WS-FOUND-ORDER-TABLE-RECORD.
000780     SET OTB-IX TO 1.
000790     PERFORM 8460-SCAN-ORDER-TABLE-ENTRY
000800             UNTIL OTB-IX GREATER THAN OTB-TABLE-COUNT
000810                OR FOUND-ORDER-TABLE-RECORD.
000820*------------------------------------------------------------
000830 8460-SCAN-ORDER-TABLE-ENTRY.
000840     IF TBL-ORDER-TABLE-ID (OTB-IX) EQUAL WS-SEARCH-ORDER-TABLE-ID
000850        MOVE "Y" TO WS-FOUND-ORDER-TABLE-RECORD
000860     ELSE
000870        MOVE "N" TO WS-FOUND-ORDER-TABLE-RECORD
000880        SET OTB-IX UP BY 1.
