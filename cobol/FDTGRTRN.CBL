000100*FDTGRTRN.CBL
000110*------------------------------------------------------------
000120*FD FOR THE TABLE-GROUP TRANSACTION-CARD FILE.  TX-LINE-TYPE
000130*"H" CARRIES THE HEADER - TX-TRAN-CODE "G" (GROUP) OR "U"
000140*(UNGROUP) AND THE TABLE-GROUP-ID (THE NEW GROUP'S ID ON A "G"
000150*CARD, THE EXISTING GROUP'S ID ON A "U" CARD).  TX-LINE-TYPE
000160*"D" CARRIES ONE MEMBER ORDER-TABLE-ID AND ONLY FOLLOWS A "G"
000170*HEADER.
000180*------------------------------------------------------------
000190*1991-03-12  R.MERCER    ORIGINAL.
000200*------------------------------------------------------------
000210 FD  TABLE-GROUP-TRAN-FILE
000220     LABEL RECORDS ARE STANDARD.
000230 01  TABLE-GROUP-TRAN-RECORD.
000240     05  TX-LINE-TYPE                  PIC X(01).
000250         88  TX-HEADER-LINE                VALUE "H".
000260         88  TX-DETAIL-LINE                VALUE "D".
000270     05  TX-TRAN-CODE                  PIC X(01).
000280         88  TX-CREATE-GROUP                VALUE "G".
000290         88  TX-UNGROUP-CODE                VALUE "U".
000300     05  TX-TABLE-GROUP-ID              PIC 9(09).
000310     05  TX-ORDER-TABLE-ID              PIC 9(09).
000320     05  FILLER                         PIC X(60).
