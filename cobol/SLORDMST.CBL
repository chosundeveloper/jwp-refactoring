000100*SLORDMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE ORDER MASTER FILE.  ONE RECORD PER CUSTOMER
000130*ORDER TAKEN AT A DINING TABLE - LOADED WHOLE INTO THE
000140*ORD-TABLE ARRAY BY PL-ORD-TABLE.CBL.
000150*------------------------------------------------------------
000160*1991-03-18  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180     SELECT ORDER-MASTER-FILE
000190            ASSIGN TO "ORDER-MASTER"
000200            ORGANIZATION IS LINE SEQUENTIAL.
