000100*SLTGRMST.CBL
000110*------------------------------------------------------------
000120*SELECT FOR THE TABLE-GROUP MASTER FILE.  A TABLE-GROUP TIES
000130*TWO OR MORE EMPTY DINING TABLES TOGETHER UNDER ONE ORDER -
000140*LOADED WHOLE INTO THE TGR-TABLE ARRAY.
000150*------------------------------------------------------------
000160*1991-03-11  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180     SELECT TABLE-GROUP-MASTER-FILE
000190            ASSIGN TO "TABLEGRP-MASTER"
000200            ORGANIZATION IS LINE SEQUENTIAL.
