000100*FDOTBMST.CBL
000110*------------------------------------------------------------
000120*FD FOR THE ORDER-TABLE MASTER FILE - ONE RECORD PER DINING
000130*TABLE ON THE FLOOR.  OT-TABLE-GROUP-ID OF ZERO MEANS THE
000140*TABLE IS NOT CURRENTLY PART OF A TABLE-GROUP.  OT-EMPTY-FLAG
000150*MAY NOT BE FLIPPED TO OCCUPIED-TO-EMPTY WHILE THE TABLE IS
000160*CARRYING A COOKING OR MEAL ORDER - SEE OTB-MSTR-BATCH.
000170*------------------------------------------------------------
000180*1991-03-04  R.MERCER    ORIGINAL.
000190*1999-01-08  D.OKAFOR    Y2K - OT-ADDED-DATE WIDENED TO CCYYMMDD
000200*                        (TICKET AP-1998-114).
000210*------------------------------------------------------------
000220 FD  ORDER-TABLE-MASTER-FILE
000230     LABEL RECORDS ARE STANDARD.
000240 01  ORDER-TABLE-MASTER-RECORD.
000250     05  OT-ORDER-TABLE-ID            PIC 9(09).
000260     05  OT-TABLE-GROUP-ID            PIC 9(09).
000270     05  OT-NUMBER-OF-GUESTS          PIC 9(05).
000280     05  OT-EMPTY-FLAG                PIC X(01).
000290         88  OT-TABLE-IS-EMPTY            VALUE "Y".
000300         88  OT-TABLE-IS-OCCUPIED         VALUE "N".
000310     05  OT-RECORD-STATUS             PIC X(01).
000320         88  OT-ACTIVE-RECORD             VALUE "A".
000330         88  OT-INACTIVE-RECORD           VALUE "I".
000340     05  OT-ADDED-DATE                PIC 9(08).
000350     05  OT-ADDED-DATE-R  REDEFINES OT-ADDED-DATE.
000360         10  OT-ADDED-CC              PIC 9(02).
000370         10  OT-ADDED-YY              PIC 9(02).
000380         10  OT-ADDED-MM              PIC 9(02).
000390         10  OT-ADDED-DD              PIC 9(02).
000400     05  OT-ADDED-BY                  PIC X(08).
000410     05  OT-CHANGED-DATE              PIC 9(08).
000420     05  OT-CHANGED-BY                PIC X(08).
000430     05  FILLER                       PIC X(40).
