000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     TGR-GROUP-BATCH.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   03/12/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 7 OF THE NIGHTLY RUN.  PUSHES TWO DINING-TABLES OR MORE
000190*TOGETHER INTO ONE TABLE-GROUP, OR BREAKS AN EXISTING GROUP BACK
000200*APART, OFF CARDS ON THE TABLE-GROUP TRANSACTION FILE.  A "G" HEADER
000210*CARD WITH ITS "D" MEMBER-TABLE CARDS FORMS A NEW GROUP - SEE
000220*PARAGRAPH 2400-VALIDATE-ORDER-TABLE-SET.  A "U" HEADER CARD CARRIES
000230*NO MEMBER CARDS AND BREAKS THE NAMED GROUP APART - SEE PARAGRAPH
000240*4000-UNGROUP-TABLE-GROUP.  THE TABLE-GROUP MASTER IS APPEND-ONLY,
000250*BUT THE ORDER-TABLE MASTER IS LOADED WHOLE, AMENDED IN MEMORY, AND
000260*WRITTEN BACK OUT AS THE NEW MASTER - THE SAME SHAPE OTB-MSTR-BATCH
000270*USES.  ENDS BY LISTING THE WHOLE ORDER-TABLE MASTER.
000280*------------------------------------------------------------
000290*     CHANGE LOG
000300*------------------------------------------------------------
000310*03/12/91  R.MERCER    ORIGINAL.
000320*01/08/99  D.OKAFOR    Y2K REVIEW - TG-CREATED-DATE ALREADY CCYYMMDD
000330*                       IN FDTGRMST.CBL, NO CHANGE NEEDED HERE
000340*                       (TICKET AP-1998-114).
000350*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE WRITE-UP SO THIS
000360*                       STEP REPORTS ON BAT-CTL-REPORT
000370*                       (TICKET AP-2004-071).
000380*11/24/09  T.NGUYEN    REJECT A "G" CARD DECK THAT LISTS THE SAME
000390*                       ORDER-TABLE ID TWICE INSTEAD OF LETTING IT
000400*                       THROUGH AS A "GROUP" OF ONE TABLE (TICKET
000410*                       AP-2009-211).  ALSO SPLIT THE OLD "TABLE NOT
000420*                       AVAILABLE" REJECT REASON INTO ITS TWO
000430*                       SEPARATE CASES SO BAT-CTL-REPORT SHOWS THEM
000440*                       ON THEIR OWN LINES (TICKET AP-2009-211).
000450*------------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     COPY "SLTGRTRN.CBL".
000530     COPY "SLTGRMST.CBL".
000540     COPY "SLOTBMST.CBL".
000550     COPY "SLORDMST.CBL".
000560     COPY "SLACTWRK.CBL".
000570 DATA DIVISION.
000580 FILE SECTION.
000590     COPY "FDTGRTRN.CBL".
000600     COPY "FDTGRMST.CBL".
000610     COPY "FDOTBMST.CBL".
000620     COPY "FDORDMST.CBL".
000630     COPY "FDACTWRK.CBL".
000640 WORKING-STORAGE SECTION.
000650     COPY "WSDTSTMP.CBL".
000660     COPY "WSBATCTL.CBL".
000670     COPY "PL-TGR-TABLE.CBL".
000680     COPY "PL-OTB-TABLE.CBL".
000690     COPY "PL-ORD-TABLE.CBL".
000700 01  WS-EOF-TABLE-GROUP-TRAN           PIC X(01) VALUE "N".
000710     88  EOF-TABLE-GROUP-TRAN              VALUE "Y".
000720 01  WS-HAVE-PENDING-GROUP             PIC X(01) VALUE "N".
000730     88  HAVE-PENDING-GROUP                 VALUE "Y".
000740*    ---------------------------------------------------
000750*    A PENDING "G" HEADER IS HELD HERE, WITH ITS MEMBER-
000760*    TABLE CARDS, UNTIL THE NEXT HEADER CARD OR END OF
000770*    FILE CLOSES IT OUT FOR VALIDATION - SAME SHAPE AS
000780*    THE PENDING ORDER HELD IN ORD-CREATE-BATCH.  A "U"
000790*    HEADER NEVER SETS THIS FLAG - IT IS HANDLED AS SOON
000800*    AS IT IS READ.
000810*    ---------------------------------------------------
000820 01  WS-PEND-TABLE-GROUP-ID             PIC 9(09).
000830 01  WS-PEND-MEMBER-COUNT               PIC S9(03) COMP VALUE ZERO.
000840 01  WS-PEND-MEMBER-TABLE.
000850     05  WS-PEND-MEMBER-ID OCCURS 50 TIMES
000860                                       INDEXED BY WS-MEM-IX
000870                                                  WS-MEM-JX
000880                                       PIC 9(09).
000890 01  WS-SET-REJECTED                   PIC X(01).
000900     88  SET-REJECTED                      VALUE "Y".
000910 01  WS-DUP-FOUND                       PIC X(01).
000920     88  DUPLICATE-FOUND                    VALUE "Y".
000930 01  WS-GROUP-HAS-OPEN-ORDER            PIC X(01).
000940     88  GROUP-HAS-OPEN-ORDER               VALUE "Y".
000950 01  WS-CHECK-TABLE-ID                  PIC 9(09).
000960 01  WS-ORDER-TABLE-LIST-LINE.
000970     05  WLL-ORDER-TABLE-ID             PIC 9(09).
000980     05  FILLER                         PIC X(02) VALUE SPACES.
000990     05  WLL-NUMBER-OF-GUESTS           PIC ZZZZ9.
001000     05  FILLER                         PIC X(02) VALUE SPACES.
001010     05  WLL-EMPTY-FLAG                 PIC X(01).
001020     05  FILLER                         PIC X(02) VALUE SPACES.
001030     05  WLL-TABLE-GROUP-ID             PIC 9(09).
001040     05  FILLER                         PIC X(43) VALUE SPACES.
001050 01  WS-ORDER-TABLE-LIST-LINE-R REDEFINES WS-ORDER-TABLE-LIST-LINE
001060                                       PIC X(80).
001070*------------------------------------------------------------
001080 0000-MAIN-LOGIC.
001090     PERFORM 1000-INITIALIZE-RUN
001100             THRU 1000-EXIT.
001110     PERFORM 2000-PROCESS-TABLE-GROUP-TRANS
001120             THRU 2000-EXIT.
001130     PERFORM 5000-REWRITE-ORDER-TABLE-MASTER
001140             THRU 5000-EXIT.
001150     PERFORM 6000-LIST-ORDER-TABLE-MASTER
001160             THRU 6000-EXIT.
001170     PERFORM 9000-TERMINATE-RUN
001180             THRU 9000-EXIT.
001190     STOP RUN.
001200*------------------------------------------------------------
001210 1000-INITIALIZE-RUN.
001220     MOVE "TGR-GROUP-BATCH" TO WS-BATCH-NAME.
001230     PERFORM 9500-INITIALIZE-BATCH-COUNTERS.
001240     PERFORM 9520-STAMP-RUN-DATE.
001250     MOVE "GROUP NEEDS 2+ TABLES"      TO WS-REJECT-REASON-TEXT (1).
001260     MOVE "TABLE NOT FOUND"           TO WS-REJECT-REASON-TEXT (2).
001270     MOVE "TABLE NOT EMPTY-ELIGIBLE"  TO WS-REJECT-REASON-TEXT (3).
001280     MOVE "TABLE ALREADY GROUPED"     TO WS-REJECT-REASON-TEXT (4).
001290     MOVE "DUPLICATE TABLE IN GROUP"  TO WS-REJECT-REASON-TEXT (5).
001300     MOVE "TABLE GROUP NOT FOUND"     TO WS-REJECT-REASON-TEXT (6).
001310     MOVE "TABLE HAS OPEN ORDER"      TO WS-REJECT-REASON-TEXT (7).
001320     PERFORM 8500-LOAD-TABLE-GROUP-TABLE.
001330     PERFORM 8400-LOAD-ORDER-TABLE-TABLE.
001340     PERFORM 8600-LOAD-ORDER-TABLE.
001350 1000-EXIT.
001360     EXIT.
001370*------------------------------------------------------------
001380*EVERY CARD IS APPLIED AGAINST THE OTB-TABLE ARRAY IN MEMORY -
001390*NOTHING IS WRITTEN TO THE ORDER-TABLE MASTER UNTIL 5000-REWRITE
001400*BELOW.  THE TABLE-GROUP MASTER, BEING WRITE-ONCE, IS APPENDED TO
001410*DIRECTLY AS EACH NEW GROUP IS ACCEPTED.
001420*------------------------------------------------------------
001430 2000-PROCESS-TABLE-GROUP-TRANS.
001440     OPEN INPUT TABLE-GROUP-TRAN-FILE.
001450     OPEN EXTEND TABLE-GROUP-MASTER-FILE.
001460     MOVE "N" TO WS-EOF-TABLE-GROUP-TRAN.
001470     MOVE "N" TO WS-HAVE-PENDING-GROUP.
001480     PERFORM 2050-READ-TABLE-GROUP-TRAN.
001490     PERFORM 2500-HANDLE-TABLE-GROUP-TRAN
001500             UNTIL EOF-TABLE-GROUP-TRAN.
001510     IF HAVE-PENDING-GROUP
001520        PERFORM 2400-VALIDATE-ORDER-TABLE-SET
001530                THRU 2400-EXIT.
001540     CLOSE TABLE-GROUP-TRAN-FILE.
001550     CLOSE TABLE-GROUP-MASTER-FILE.
001560 2000-EXIT.
001570     EXIT.
001580*------------------------------------------------------------
001590 2050-READ-TABLE-GROUP-TRAN.
001600     READ TABLE-GROUP-TRAN-FILE
001610         AT END MOVE "Y" TO WS-EOF-TABLE-GROUP-TRAN.
001620*------------------------------------------------------------
001630*A "G" HEADER CLOSES OUT ANY PENDING GROUP BEFORE OPENING A NEW ONE,
001640*THE SAME WAY ORD-CREATE-BATCH HANDLES ITS "H"/"D" DECK.  A "U"
001650*HEADER ALSO CLOSES OUT ANY PENDING GROUP FIRST, THEN IS HANDLED ON
001660*THE SPOT SINCE NO DETAIL CARDS FOLLOW IT.
001670*------------------------------------------------------------
001680 2500-HANDLE-TABLE-GROUP-TRAN.
001690     IF TX-HEADER-LINE
001700        IF HAVE-PENDING-GROUP
001710           PERFORM 2400-VALIDATE-ORDER-TABLE-SET
001720                   THRU 2400-EXIT
001730        ADD 1 TO WS-READ-COUNT
001740        IF TX-CREATE-GROUP
001750           MOVE TX-TABLE-GROUP-ID  TO WS-PEND-TABLE-GROUP-ID
001760           MOVE ZERO               TO WS-PEND-MEMBER-COUNT
001770           MOVE "Y"                TO WS-HAVE-PENDING-GROUP
001780        ELSE
001790           MOVE TX-TABLE-GROUP-ID  TO WS-PEND-TABLE-GROUP-ID
001800           PERFORM 4000-UNGROUP-TABLE-GROUP
001810                   THRU 4000-EXIT
001820     ELSE
001830        PERFORM 2100-BUILD-ORDER-TABLE-SET
001840                THRU 2100-BUILD-EXIT.
001850     PERFORM 2050-READ-TABLE-GROUP-TRAN.
001860*------------------------------------------------------------
001870 2100-BUILD-ORDER-TABLE-SET.
001880     ADD 1 TO WS-PEND-MEMBER-COUNT.
001890     SET WS-MEM-IX TO WS-PEND-MEMBER-COUNT.
001900     MOVE TX-ORDER-TABLE-ID TO WS-PEND-MEMBER-ID (WS-MEM-IX).
001910 2100-BUILD-EXIT.
001920     EXIT.
001930*------------------------------------------------------------
001940*A GROUP NEEDS AT LEAST TWO MEMBER TABLES, AND EVERY MEMBER MUST BE
001950*AN EMPTY, UNGROUPED TABLE ON THE ORDER-TABLE MASTER - ONE BAD
001960*MEMBER REJECTS THE WHOLE REQUEST, NO PARTIAL GROUPS ARE EVER
001970*FORMED.
001980*------------------------------------------------------------
001990 2400-VALIDATE-ORDER-TABLE-SET.
002000     IF WS-PEND-MEMBER-COUNT LESS THAN 2
002010        SET WS-REJ-IX TO 1
002020        PERFORM 9700-BUMP-REJECT-REASON
002030     ELSE
002040        PERFORM 2405-CHECK-FOR-DUPLICATE-MEMBERS
002050                THRU 2405-EXIT
002060        IF DUPLICATE-FOUND
002070           SET WS-REJ-IX TO 5
002080           PERFORM 9700-BUMP-REJECT-REASON
002090        ELSE
002100           MOVE "N" TO WS-SET-REJECTED
002110           SET WS-MEM-IX TO 1
002120           PERFORM 2410-CHECK-ONE-MEMBER-TABLE
002130                   UNTIL WS-MEM-IX GREATER THAN WS-PEND-MEMBER-COUNT
002140                      OR SET-REJECTED
002150           IF NOT SET-REJECTED
002160              PERFORM 3000-WRITE-TABLE-GROUP-AND-LINK
002170                      THRU 3000-EXIT.
002180     MOVE "N" TO WS-HAVE-PENDING-GROUP.
002190 2400-EXIT.
002200     EXIT.
002210*------------------------------------------------------------
002220*A GROUP OF TWO SUBMITTED TWICE ON THE "D" CARDS IS NOT A GROUP OF
002230*TWO - THIS SCAN CATCHES THE SAME ORDER-TABLE ID LISTED MORE THAN
002240*ONCE BEFORE A SINGLE MEMBER IS EVER LOOKED UP AGAINST THE MASTER.
002250*------------------------------------------------------------
002260 2405-CHECK-FOR-DUPLICATE-MEMBERS.
002270     MOVE "N" TO WS-DUP-FOUND.
002280     SET WS-MEM-IX TO 1.
002290     PERFORM 2406-CHECK-ONE-MEMBER-FOR-DUPES
002300             UNTIL WS-MEM-IX GREATER THAN WS-PEND-MEMBER-COUNT
002310                OR DUPLICATE-FOUND.
002320 2405-EXIT.
002330     EXIT.
002340*------------------------------------------------------------
002350 2406-CHECK-ONE-MEMBER-FOR-DUPES.
002360     SET WS-MEM-JX TO WS-MEM-IX.
002370     SET WS-MEM-JX UP BY 1.
002380     PERFORM 2407-COMPARE-ONE-PAIR
002390             UNTIL WS-MEM-JX GREATER THAN WS-PEND-MEMBER-COUNT
002400                OR DUPLICATE-FOUND.
002410     SET WS-MEM-IX UP BY 1.
002420*------------------------------------------------------------
002430 2407-COMPARE-ONE-PAIR.
002440     IF WS-PEND-MEMBER-ID (WS-MEM-IX) EQUAL WS-PEND-MEMBER-ID (WS-MEM-JX)
002450        MOVE "Y" TO WS-DUP-FOUND.
002460     SET WS-MEM-JX UP BY 1.
002470*------------------------------------------------------------
002480 2410-CHECK-ONE-MEMBER-TABLE.
002490     MOVE WS-PEND-MEMBER-ID (WS-MEM-IX) TO WS-SEARCH-ORDER-TABLE-ID.
002500     PERFORM 8450-LOOK-FOR-ORDER-TABLE-RECORD.
002510     IF NOT FOUND-ORDER-TABLE-RECORD
002520        SET WS-REJ-IX TO 2
002530        PERFORM 9700-BUMP-REJECT-REASON
002540        MOVE "Y" TO WS-SET-REJECTED
002550     ELSE
002560        IF TBL-OTB-EMPTY-FLAG (OTB-IX) NOT EQUAL "Y"
002570           SET WS-REJ-IX TO 3
002580           PERFORM 9700-BUMP-REJECT-REASON
002590           MOVE "Y" TO WS-SET-REJECTED
002600        ELSE
002610           IF TBL-OTB-TABLE-GROUP-ID (OTB-IX) NOT EQUAL ZERO
002620              SET WS-REJ-IX TO 4
002630              PERFORM 9700-BUMP-REJECT-REASON
002640              MOVE "Y" TO WS-SET-REJECTED
002650           ELSE
002660              SET WS-MEM-IX UP BY 1.
002670*------------------------------------------------------------
002680 3000-WRITE-TABLE-GROUP-AND-LINK.
002690     MOVE WS-PEND-TABLE-GROUP-ID    TO TG-TABLE-GROUP-ID.
002700     MOVE WS-RUN-DATE-CC            TO TG-CREATED-CC.
002710     MOVE WS-RUN-DATE-YY-PART       TO TG-CREATED-YY.
002720     MOVE WS-RUN-DATE-MM-PART       TO TG-CREATED-MM.
002730     MOVE WS-RUN-DATE-DD-PART       TO TG-CREATED-DD.
002740     MOVE WS-RUN-DATE-EDIT          TO TG-CREATED-EDIT.
002750     MOVE "BATCH"                   TO TG-ADDED-BY.
002760     WRITE TABLE-GROUP-MASTER-RECORD.
002770     PERFORM 3100-LINK-ONE-MEMBER-TABLE
002780             VARYING WS-MEM-IX FROM 1 BY 1
002790             UNTIL WS-MEM-IX GREATER THAN WS-PEND-MEMBER-COUNT.
002800     ADD 1 TO WS-ACCEPTED-COUNT.
002810 3000-EXIT.
002820     EXIT.
002830*------------------------------------------------------------
002840 3100-LINK-ONE-MEMBER-TABLE.
002850     MOVE WS-PEND-MEMBER-ID (WS-MEM-IX) TO WS-SEARCH-ORDER-TABLE-ID.
002860     PERFORM 8450-LOOK-FOR-ORDER-TABLE-RECORD.
002870     MOVE WS-PEND-TABLE-GROUP-ID TO TBL-OTB-TABLE-GROUP-ID (OTB-IX).
002880     MOVE "N"                   TO TBL-OTB-EMPTY-FLAG (OTB-IX).
002890     MOVE WS-RUN-DATE-CC        TO TBL-OTB-CHANGED-CC (OTB-IX).
002900     MOVE WS-RUN-DATE-YY-PART   TO TBL-OTB-CHANGED-YY (OTB-IX).
002910     MOVE WS-RUN-DATE-MM-PART   TO TBL-OTB-CHANGED-MM (OTB-IX).
002920     MOVE WS-RUN-DATE-DD-PART   TO TBL-OTB-CHANGED-DD (OTB-IX).
002930     MOVE "BATCH"               TO TBL-OTB-CHANGED-BY (OTB-IX).
002940*------------------------------------------------------------
002950*UNGROUPING NEVER DELETES THE TABLE-GROUP MASTER RECORD - IT STAYS
002960*ON FILE AS HISTORY.  ONLY TBL-OTB-TABLE-GROUP-ID IS CLEARED ON EACH
002970*MEMBER TABLE, AND ONLY IF NONE OF THE MEMBERS HAS AN OPEN ORDER
002980*SITTING AGAINST IT.
002990*------------------------------------------------------------
003000 4000-UNGROUP-TABLE-GROUP.
003010     MOVE WS-PEND-TABLE-GROUP-ID TO WS-SEARCH-TABLE-GROUP-ID.
003020     PERFORM 8550-LOOK-FOR-TABLE-GROUP-RECORD.
003030     IF NOT FOUND-TABLE-GROUP-RECORD
003040        SET WS-REJ-IX TO 6
003050        PERFORM 9700-BUMP-REJECT-REASON
003060     ELSE
003070        MOVE "N" TO WS-GROUP-HAS-OPEN-ORDER
003080        PERFORM 4100-CHECK-ONE-MEMBER-FOR-OPEN-ORDER
003090                VARYING OTB-IX FROM 1 BY 1
003100                UNTIL OTB-IX GREATER THAN OTB-TABLE-COUNT
003110        IF GROUP-HAS-OPEN-ORDER
003120           SET WS-REJ-IX TO 7
003130           PERFORM 9700-BUMP-REJECT-REASON
003140        ELSE
003150           PERFORM 4200-CLEAR-ONE-MEMBER-GROUP-ID
003160                   VARYING OTB-IX FROM 1 BY 1
003170                   UNTIL OTB-IX GREATER THAN OTB-TABLE-COUNT
003180           ADD 1 TO WS-ACCEPTED-COUNT.
003190 4000-EXIT.
003200     EXIT.
003210*------------------------------------------------------------
003220 4100-CHECK-ONE-MEMBER-FOR-OPEN-ORDER.
003230     IF TBL-OTB-TABLE-GROUP-ID (OTB-IX) EQUAL WS-PEND-TABLE-GROUP-ID
003240        MOVE TBL-ORDER-TABLE-ID (OTB-IX) TO WS-CHECK-TABLE-ID
003250        SET ORD-IX TO 1
003260        PERFORM 4110-SCAN-ORDER-FOR-MEMBER
003270                UNTIL ORD-IX GREATER THAN ORD-TABLE-COUNT
003280                   OR GROUP-HAS-OPEN-ORDER.
003290*------------------------------------------------------------
003300 4110-SCAN-ORDER-FOR-MEMBER.
003310     IF TBL-ORD-ORDER-TABLE-ID (ORD-IX) EQUAL WS-CHECK-TABLE-ID
003320        IF TBL-ORDER-STATUS (ORD-IX) EQUAL "COOKING"
003330           OR TBL-ORDER-STATUS (ORD-IX) EQUAL "MEAL"
003340           MOVE "Y" TO WS-GROUP-HAS-OPEN-ORDER.
003350     SET ORD-IX UP BY 1.
003360*------------------------------------------------------------
003370 4200-CLEAR-ONE-MEMBER-GROUP-ID.
003380     IF TBL-OTB-TABLE-GROUP-ID (OTB-IX) EQUAL WS-PEND-TABLE-GROUP-ID
003390        MOVE ZERO                  TO TBL-OTB-TABLE-GROUP-ID (OTB-IX)
003400        MOVE WS-RUN-DATE-CC        TO TBL-OTB-CHANGED-CC (OTB-IX)
003410        MOVE WS-RUN-DATE-YY-PART   TO TBL-OTB-CHANGED-YY (OTB-IX)
003420        MOVE WS-RUN-DATE-MM-PART   TO TBL-OTB-CHANGED-MM (OTB-IX)
003430        MOVE WS-RUN-DATE-DD-PART   TO TBL-OTB-CHANGED-DD (OTB-IX)
003440        MOVE "BATCH"               TO TBL-OTB-CHANGED-BY (OTB-IX).
003450*------------------------------------------------------------
003460 5000-REWRITE-ORDER-TABLE-MASTER.
003470     OPEN OUTPUT ORDER-TABLE-MASTER-FILE.
003480     PERFORM 5100-WRITE-ONE-ORDER-TABLE
003490             VARYING OTB-IX FROM 1 BY 1
003500             UNTIL OTB-IX GREATER THAN OTB-TABLE-COUNT.
003510     CLOSE ORDER-TABLE-MASTER-FILE.
003520 5000-EXIT.
003530     EXIT.
003540*------------------------------------------------------------
003550 5100-WRITE-ONE-ORDER-TABLE.
003560     MOVE TBL-ORDER-TABLE-ID (OTB-IX)     TO OT-ORDER-TABLE-ID.
003570     MOVE TBL-OTB-TABLE-GROUP-ID (OTB-IX) TO OT-TABLE-GROUP-ID.
003580     MOVE TBL-NUMBER-OF-GUESTS (OTB-IX)   TO OT-NUMBER-OF-GUESTS.
003590     MOVE TBL-OTB-EMPTY-FLAG (OTB-IX)     TO OT-EMPTY-FLAG.
003600     MOVE TBL-OTB-RECORD-STATUS (OTB-IX)  TO OT-RECORD-STATUS.
003610     MOVE TBL-OTB-ADDED-DATE (OTB-IX)     TO OT-ADDED-DATE.
003620     MOVE TBL-OTB-ADDED-BY (OTB-IX)       TO OT-ADDED-BY.
003630     MOVE TBL-OTB-CHANGED-DATE (OTB-IX)   TO OT-CHANGED-DATE.
003640     MOVE TBL-OTB-CHANGED-BY (OTB-IX)     TO OT-CHANGED-BY.
003650     WRITE ORDER-TABLE-MASTER-RECORD.
003660*------------------------------------------------------------
003670 6000-LIST-ORDER-TABLE-MASTER.
003680     DISPLAY "ORDER-TABLE MASTER LISTING - " WS-RUN-DATE-EDIT.
003690     PERFORM 6100-LIST-ONE-ORDER-TABLE
003700             VARYING OTB-IX FROM 1 BY 1
003710             UNTIL OTB-IX GREATER THAN OTB-TABLE-COUNT.
003720 6000-EXIT.
003730     EXIT.
003740*------------------------------------------------------------
003750 6100-LIST-ONE-ORDER-TABLE.
003760     MOVE TBL-ORDER-TABLE-ID (OTB-IX)     TO WLL-ORDER-TABLE-ID.
003770     MOVE TBL-NUMBER-OF-GUESTS (OTB-IX)   TO WLL-NUMBER-OF-GUESTS.
003780     MOVE TBL-OTB-EMPTY-FLAG (OTB-IX)     TO WLL-EMPTY-FLAG.
003790     MOVE TBL-OTB-TABLE-GROUP-ID (OTB-IX) TO WLL-TABLE-GROUP-ID.
003800     DISPLAY WS-ORDER-TABLE-LIST-LINE-R.
003810*------------------------------------------------------------
003820 9000-TERMINATE-RUN.
003830     OPEN EXTEND ACTIVITY-WORK-FILE.
003840     PERFORM 9600-WRITE-ACTIVITY-TOTALS.
003850     CLOSE ACTIVITY-WORK-FILE.
003860 9000-EXIT.
003870     EXIT.
003880*------------------------------------------------------------
003890     COPY "PLGENERAL.CBL".
