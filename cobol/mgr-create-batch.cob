000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     MGR-CREATE-BATCH.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   02/10/91.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 2 OF THE NIGHTLY RUN.  FILES EACH MENU-GROUP TRANSACTION
000190*CARD VERBATIM ONTO THE MENU-GROUP MASTER - THERE IS NO
000200*VALIDATION ON A MENU-GROUP CARD BEYOND WHAT THE RECORD LAYOUT
000210*ITSELF REQUIRES, SO THIS STEP NEVER REJECTS A CARD.  ENDS BY
000220*LISTING THE WHOLE MASTER TO THE CONSOLE THE WAY THE OLD
000230*CONTROL-FILE-MAINTENANCE SCREEN USED TO DISPLAY ITS RECORD.
000240*------------------------------------------------------------
000250*     CHANGE LOG
000260*------------------------------------------------------------
000270*02/10/91  R.MERCER    ORIGINAL.
000280*01/08/99  D.OKAFOR    Y2K REVIEW - MG-ADDED-DATE ALREADY CCYYMMDD
000290*                       IN FDMGRMST.CBL, NO CHANGE NEEDED HERE
000300*                       (TICKET AP-1998-114).
000310*03/02/04  T.NGUYEN    ADDED THE ACTIVITY-WORK-FILE WRITE-UP SO
000320*                       THIS STEP REPORTS ON BAT-CTL-REPORT
000330*                       (TICKET AP-2004-071).
000340*11/19/09  T.NGUYEN    FORCE GT-MENU-GROUP-NAME TO UPPER CASE BEFORE
000350*                       FILING - COPIES WSCASE01.CBL, THE SAME
000360*                       SHOP-WIDE CASE TABLE EVERY OTHER MASTER
000370*                       NAME FIELD IS FILED THROUGH (TICKET AP-2009-206).
000380*------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     COPY "SLMGRTRN.CBL".
000460     COPY "SLMGRMST.CBL".
000470     COPY "SLACTWRK.CBL".
000480 DATA DIVISION.
000490 FILE SECTION.
000500     COPY "FDMGRTRN.CBL".
000510     COPY "FDMGRMST.CBL".
000520     COPY "FDACTWRK.CBL".
000530 WORKING-STORAGE SECTION.
000540     COPY "WSDTSTMP.CBL".
000550     COPY "WSBATCTL.CBL".
000560     COPY "WSCASE01.CBL".
000570     COPY "PL-MGR-TABLE.CBL".
000580 01  WS-EOF-MENU-GROUP-TRAN            PIC X(01) VALUE "N".
000590     88  EOF-MENU-GROUP-TRAN               VALUE "Y".
000600 01  WS-MENU-GROUP-LIST-LINE.
000610     05  WML-MENU-GROUP-ID              PIC 9(09).
000620     05  FILLER                         PIC X(02) VALUE SPACES.
000630     05  WML-MENU-GROUP-NAME            PIC X(50).
000640     05  FILLER                         PIC X(19) VALUE SPACES.
000650 01  WS-MENU-GROUP-LIST-LINE-R REDEFINES WS-MENU-GROUP-LIST-LINE
000660                                       PIC X(80).
000670*------------------------------------------------------------
000680 0000-MAIN-LOGIC.
000690     PERFORM 1000-INITIALIZE-RUN
000700             THRU 1000-EXIT.
000710     PERFORM 2000-PROCESS-MENU-GROUP-TRANS
000720             THRU 2000-EXIT.
000730     PERFORM 6000-LIST-MENU-GROUP-MASTER
000740             THRU 6000-EXIT.
000750     PERFORM 9000-TERMINATE-RUN
000760             THRU 9000-EXIT.
000770     STOP RUN.
000780*------------------------------------------------------------
000790 1000-INITIALIZE-RUN.
000800     MOVE "MGR-CREATE-BATCH" TO WS-BATCH-NAME.
000810     PERFORM 9500-INITIALIZE-BATCH-COUNTERS.
000820     PERFORM 9520-STAMP-RUN-DATE.
000830     PERFORM 8200-LOAD-MENU-GROUP-TABLE.
000840 1000-EXIT.
000850     EXIT.
000860*------------------------------------------------------------
000870 2000-PROCESS-MENU-GROUP-TRANS.
000880     OPEN INPUT MENU-GROUP-TRAN-FILE.
000890     OPEN OUTPUT MENU-GROUP-MASTER-FILE.
000900     PERFORM 2100-WRITE-BACK-OLD-ENTRIES
000910             VARYING MGR-IX FROM 1 BY 1
000920             UNTIL MGR-IX GREATER THAN MGR-TABLE-COUNT.
000930     MOVE "N" TO WS-EOF-MENU-GROUP-TRAN.
000940     PERFORM 2200-READ-MENU-GROUP-TRAN.
000950     PERFORM 2300-FILE-MENU-GROUP-TRAN
000960             UNTIL EOF-MENU-GROUP-TRAN.
000970     CLOSE MENU-GROUP-TRAN-FILE.
000980     CLOSE MENU-GROUP-MASTER-FILE.
000990*    ---------------------------------------------------
001000*    RELOAD THE TABLE SO THE LISTING PARAGRAPH BELOW SEES
001010*    THE CARDS THIS RUN JUST FILED, NOT JUST THE OLD ONES.
001020*    ---------------------------------------------------
001030     PERFORM 8200-LOAD-MENU-GROUP-TABLE.
001040 2000-EXIT.
001050     EXIT.
001060*------------------------------------------------------------
001070 2100-WRITE-BACK-OLD-ENTRIES.
001080     MOVE TBL-MENU-GROUP-ID (MGR-IX)      TO MG-MENU-GROUP-ID.
001090     MOVE TBL-MENU-GROUP-NAME (MGR-IX)    TO MG-MENU-GROUP-NAME.
001100     MOVE TBL-MENU-GROUP-STATUS (MGR-IX)  TO MG-RECORD-STATUS.
001110     MOVE TBL-MENU-GROUP-ADDED-DATE (MGR-IX) TO MG-ADDED-DATE.
001120     MOVE TBL-MENU-GROUP-ADDED-BY (MGR-IX)   TO MG-ADDED-BY.
001130     WRITE MENU-GROUP-MASTER-RECORD.
001140*------------------------------------------------------------
001150 2200-READ-MENU-GROUP-TRAN.
001160     READ MENU-GROUP-TRAN-FILE
001170         AT END MOVE "Y" TO WS-EOF-MENU-GROUP-TRAN.
001180*------------------------------------------------------------
001190 2300-FILE-MENU-GROUP-TRAN.
001200     ADD 1 TO WS-READ-COUNT.
001210     INSPECT GT-MENU-GROUP-NAME CONVERTING WS-LOWER-ALPHA
001220                                         TO WS-UPPER-ALPHA.
001230     MOVE GT-MENU-GROUP-ID     TO MG-MENU-GROUP-ID.
001240     MOVE GT-MENU-GROUP-NAME   TO MG-MENU-GROUP-NAME.
001250     MOVE "A"                  TO MG-RECORD-STATUS.
001260     MOVE WS-RUN-DATE-CC       TO MG-ADDED-CC.
001270     MOVE WS-RUN-DATE-YY-PART  TO MG-ADDED-YY.
001280     MOVE WS-RUN-DATE-MM-PART  TO MG-ADDED-MM.
001290     MOVE WS-RUN-DATE-DD-PART  TO MG-ADDED-DD.
001300     MOVE "BATCH"               TO MG-ADDED-BY.
001310     WRITE MENU-GROUP-MASTER-RECORD.
001320     ADD 1 TO WS-ACCEPTED-COUNT.
001330     PERFORM 2200-READ-MENU-GROUP-TRAN.
001340*------------------------------------------------------------
001350 6000-LIST-MENU-GROUP-MASTER.
001360     DISPLAY "MENU-GROUP MASTER LISTING - " WS-RUN-DATE-EDIT.
001370     PERFORM 6100-LIST-ONE-MENU-GROUP
001380             VARYING MGR-IX FROM 1 BY 1
001390             UNTIL MGR-IX GREATER THAN MGR-TABLE-COUNT.
001400 6000-EXIT.
001410     EXIT.
001420*------------------------------------------------------------
001430 6100-LIST-ONE-MENU-GROUP.
001440     MOVE TBL-MENU-GROUP-ID (MGR-IX)   TO WML-MENU-GROUP-ID.
001450     MOVE TBL-MENU-GROUP-NAME (MGR-IX) TO WML-MENU-GROUP-NAME.
001460     DISPLAY WS-MENU-GROUP-LIST-LINE-R.
001470*------------------------------------------------------------
001480 9000-TERMINATE-RUN.
001490     OPEN EXTEND ACTIVITY-WORK-FILE.
001500     PERFORM 9600-WRITE-ACTIVITY-TOTALS.
001510     CLOSE ACTIVITY-WORK-FILE.
001520 9000-EXIT.
001530     EXIT.
001540*------------------------------------------------------------
001550     COPY "PLGENERAL.CBL".
