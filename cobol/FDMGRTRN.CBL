000100*FDMGRTRN.CBL
000110*------------------------------------------------------------
000120*FD FOR THE MENU-GROUP TRANSACTION-CARD FILE.  GT-MENU-GROUP-ID
000130*IS SUPPLIED BY THE CARD, THE SAME AS PT-PRODUCT-ID ON THE
000140*PRODUCT TRANSACTION DECK.
000150*------------------------------------------------------------
000160*1991-02-10  R.MERCER    ORIGINAL.
000170*------------------------------------------------------------
000180 FD  MENU-GROUP-TRAN-FILE
000190     LABEL RECORDS ARE STANDARD.
000200 01  MENU-GROUP-TRAN-RECORD.
000210     05  GT-MENU-GROUP-ID              PIC 9(09).
000220     05  GT-MENU-GROUP-NAME            PIC X(50).
000230     05  FILLER                        PIC X(21).
