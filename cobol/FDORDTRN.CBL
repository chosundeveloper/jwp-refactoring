000100*FDORDTRN.CBL
000110*------------------------------------------------------------
000120*FD FOR THE ORDER TRANSACTION-CARD FILE.  OD-LINE-TYPE "H"
000130*CARRIES THE ORDER HEADER - THE NEW ORDER-ID PUNCHED BY THE
000140*FLOOR TERMINAL AND THE DINING-TABLE ID IT WAS TAKEN AT.
000150*OD-LINE-TYPE "D" CARRIES ONE ORDER-LINE-ITEM (MENU-ID AND
000160*QUANTITY) AND IS READ UNTIL THE NEXT "H" CARD OR END OF FILE.
000170*------------------------------------------------------------
000180*1991-03-20  R.MERCER    ORIGINAL.
000190*------------------------------------------------------------
000200 FD  ORDER-TRAN-FILE
000210     LABEL RECORDS ARE STANDARD.
000220 01  ORDER-TRAN-RECORD.
000230     05  OD-LINE-TYPE                  PIC X(01).
000240         88  OD-HEADER-LINE                VALUE "H".
000250         88  OD-DETAIL-LINE                VALUE "D".
000260     05  OD-ORDER-ID                    PIC 9(09).
000270     05  OD-ORDER-TABLE-ID              PIC 9(09).
000280     05  OD-MENU-ID                     PIC 9(09).
000290     05  OD-QUANTITY                    PIC 9(05).
000300     05  FILLER                         PIC X(43).
