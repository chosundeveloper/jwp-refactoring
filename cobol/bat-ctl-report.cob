000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     BAT-CTL-REPORT.
000120 AUTHOR.         R. MERCER.
000130 INSTALLATION.   HARBORSIDE DATA PROCESSING - RESTAURANT SYSTEMS GROUP.
000140 DATE-WRITTEN.   06/19/90.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED - INTERNAL BATCH SCHEDULING USE ONLY.
000170*------------------------------------------------------------
000180*STEP 8, THE LAST STEP OF THE NIGHTLY RUN.  SORTS THE BATCH-ACTIVITY
000190*WORK FILE EVERY EARLIER STEP APPENDED ITS SUMMARY TO (ASCENDING BY
000200*WA-BATCH-NAME, THEN BY WA-LINE-TYPE SO EACH BATCH'S "T" TOTALS LINE
000210*SORTS AHEAD OF ITS OWN "R" REJECT-REASON LINES) AND PRINTS ONE
000220*CONTROL REPORT OFF IT - ONE BLOCK PER BATCH NAME, A REJECT-REASON
000230*LINE UNDER IT FOR EVERY REASON THAT BATCH HIT, AND A GRAND-TOTAL
000240*LINE AT THE BOTTOM.  SAME SORT/CONTROL-BREAK SHAPE THIS SHOP
000250*USES FOR ANY REPORT SORTED OFF A WORK FILE - HERE RETARGETED
000260*AT THE BATCH-ACTIVITY WORK FILE.
000270*------------------------------------------------------------
000280*     CHANGE LOG
000290*------------------------------------------------------------
000300*06/19/90  R.MERCER    ORIGINAL.
000310*01/08/99  D.OKAFOR    Y2K REVIEW - WS-RUN-DATE-EDIT ALREADY CCYY-MM-DD
000320*                       (TICKET AP-1998-114).
000330*03/02/04  T.NGUYEN    WIDENED WA-REJECT-REASON HANDLING TO MATCH THE
000340*                       NINE-REASON TABLE ADDED TO WSBATCTL.CBL
000350*                       (TICKET AP-2004-071).
000360*------------------------------------------------------------
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     COPY "SLACTWRK.CBL".
000440     SELECT SORT-WORK-FILE
000450            ASSIGN TO "SORTACTV"
000460            ORGANIZATION IS SEQUENTIAL.
000470     SELECT SORT-FILE
000480            ASSIGN TO "SRTACTWK".
000490     SELECT CONTROL-REPORT-FILE
000500            ASSIGN TO "CTLRPT"
000510            ORGANIZATION IS LINE SEQUENTIAL.
000520 DATA DIVISION.
000530 FILE SECTION.
000540     COPY "FDACTWRK.CBL".
000550 FD  SORT-WORK-FILE
000560     LABEL RECORDS ARE STANDARD.
000570 01  SORT-WORK-RECORD.
000580     05  SW-BATCH-NAME                PIC X(20).
000590     05  SW-LINE-TYPE                 PIC X(01).
000600     05  SW-READ-COUNT                PIC 9(07).
000610     05  SW-ACCEPTED-COUNT            PIC 9(07).
000620     05  SW-REJECTED-COUNT            PIC 9(07).
000630     05  SW-REJECT-REASON             PIC X(28).
000640     05  FILLER                       PIC X(10).
000650 01  SORT-WORK-RECORD-R REDEFINES SORT-WORK-RECORD
000660                                       PIC X(80).
000670 SD  SORT-FILE.
000680 01  SORT-RECORD.
000690     05  SR-BATCH-NAME                PIC X(20).
000700     05  SR-LINE-TYPE                 PIC X(01).
000710     05  SR-READ-COUNT                PIC 9(07).
000720     05  SR-ACCEPTED-COUNT            PIC 9(07).
000730     05  SR-REJECTED-COUNT            PIC 9(07).
000740     05  SR-REJECT-REASON             PIC X(28).
000750     05  FILLER                       PIC X(10).
000760 FD  CONTROL-REPORT-FILE
000770     LABEL RECORDS ARE OMITTED.
000780 01  CONTROL-REPORT-RECORD             PIC X(80).
000790 WORKING-STORAGE SECTION.
000800     COPY "WSDTSTMP.CBL".
000810     COPY "WSBATCTL.CBL".
000820 01  WS-EOF-SORT-WORK-FILE             PIC X(01) VALUE "N".
000830     88  EOF-SORT-WORK-FILE                VALUE "Y".
000840 01  WS-GRAND-READ-COUNT               PIC S9(07) COMP VALUE ZERO.
000850 01  WS-GRAND-ACCEPTED-COUNT           PIC S9(07) COMP VALUE ZERO.
000860 01  WS-GRAND-REJECTED-COUNT           PIC S9(07) COMP VALUE ZERO.
000870 01  CTL-TITLE-LINE.
000880     05  FILLER                       PIC X(24) VALUE SPACES.
000890     05  FILLER                       PIC X(40)
000900             VALUE "RESTAURANT NIGHTLY BATCH CONTROL REPORT".
000910     05  FILLER                       PIC X(06) VALUE "DATE: ".
000920     05  CTL-TITLE-DATE               PIC X(10).
000930 01  CTL-TITLE-LINE-R REDEFINES CTL-TITLE-LINE
000940                                       PIC X(80).
000950 01  CTL-HEADING-LINE.
000960     05  FILLER                       PIC X(20) VALUE "BATCH NAME".
000970     05  FILLER                       PIC X(01) VALUE SPACES.
000980     05  FILLER                       PIC X(09) VALUE "READ CNT ".
000990     05  FILLER                       PIC X(01) VALUE SPACES.
001000     05  FILLER                       PIC X(09) VALUE "ACC CNT  ".
001010     05  FILLER                       PIC X(01) VALUE SPACES.
001020     05  FILLER                       PIC X(09) VALUE "REJ CNT  ".
001030     05  FILLER                       PIC X(01) VALUE SPACES.
001040     05  FILLER                       PIC X(29) VALUE "REJECT REASON".
001050 01  CTL-HEADING-LINE-R REDEFINES CTL-HEADING-LINE
001060                                       PIC X(80).
001070*    ---------------------------------------------------
001080*    ONE DETAIL LINE LAYOUT SERVES BOTH THE PER-BATCH TOTALS LINE
001090*    AND EACH REJECT-REASON LINE UNDER IT - THE COLUMN POSITIONS
001100*    MATCH THE 80-COLUMN LAYOUT THIS REPORT WAS SPECIFIED TO.
001110*    ---------------------------------------------------
001120 01  CTL-DETAIL-LINE.
001130     05  CDL-BATCH-NAME               PIC X(20).
001140     05  FILLER                       PIC X(01).
001150     05  FILLER                       PIC X(02).
001160     05  CDL-READ-COUNT               PIC 9(07).
001170     05  FILLER                       PIC X(01).
001180     05  FILLER                       PIC X(02).
001190     05  CDL-ACCEPTED-COUNT           PIC 9(07).
001200     05  FILLER                       PIC X(01).
001210     05  FILLER                       PIC X(02).
001220     05  CDL-REJECTED-COUNT           PIC 9(07).
001230     05  FILLER                       PIC X(01).
001240     05  CDL-REJECT-REASON            PIC X(29).
001250*------------------------------------------------------------
001260 0000-MAIN-LOGIC.
001270     PERFORM 1000-INITIALIZE-RUN
001280             THRU 1000-EXIT.
001290     PERFORM 2000-PRODUCE-CONTROL-REPORT
001300             THRU 2000-EXIT.
001310     PERFORM 9000-TERMINATE-RUN
001320             THRU 9000-EXIT.
001330     STOP RUN.
001340*------------------------------------------------------------
001350 1000-INITIALIZE-RUN.
001360     PERFORM 9520-STAMP-RUN-DATE.
001370     MOVE ZERO TO WS-GRAND-READ-COUNT
001380                  WS-GRAND-ACCEPTED-COUNT
001390                  WS-GRAND-REJECTED-COUNT.
001400 1000-EXIT.
001410     EXIT.
001420*------------------------------------------------------------
001430 2000-PRODUCE-CONTROL-REPORT.
001440     PERFORM 2050-SORT-ACTIVITY-RECORDS.
001450     OPEN INPUT SORT-WORK-FILE.
001460     OPEN OUTPUT CONTROL-REPORT-FILE.
001470     PERFORM 2100-PRINT-REPORT-HEADINGS.
001480     MOVE "N" TO WS-EOF-SORT-WORK-FILE.
001490     PERFORM 2200-READ-SORT-WORK-FILE.
001500     PERFORM 2300-PRINT-ONE-ACTIVITY-LINE
001510             UNTIL EOF-SORT-WORK-FILE.
001520     PERFORM 2900-PRINT-GRAND-TOTAL.
001530     CLOSE SORT-WORK-FILE.
001540     CLOSE CONTROL-REPORT-FILE.
001550 2000-EXIT.
001560     EXIT.
001570*------------------------------------------------------------
001580 2050-SORT-ACTIVITY-RECORDS.
001590     SORT SORT-FILE
001600          ON ASCENDING KEY SR-BATCH-NAME
001610                           SR-LINE-TYPE
001620          USING ACTIVITY-WORK-FILE
001630          GIVING SORT-WORK-FILE.
001640*------------------------------------------------------------
001650 2100-PRINT-REPORT-HEADINGS.
001660     MOVE WS-RUN-DATE-EDIT TO CTL-TITLE-DATE.
001670     MOVE CTL-TITLE-LINE-R TO CONTROL-REPORT-RECORD.
001680     WRITE CONTROL-REPORT-RECORD.
001690     MOVE SPACES TO CONTROL-REPORT-RECORD.
001700     WRITE CONTROL-REPORT-RECORD.
001710     MOVE CTL-HEADING-LINE-R TO CONTROL-REPORT-RECORD.
001720     WRITE CONTROL-REPORT-RECORD.
001730*------------------------------------------------------------
001740 2200-READ-SORT-WORK-FILE.
001750     READ SORT-WORK-FILE
001760         AT END MOVE "Y" TO WS-EOF-SORT-WORK-FILE.
001770*------------------------------------------------------------
001780 2300-PRINT-ONE-ACTIVITY-LINE.
001790     IF SW-LINE-TYPE EQUAL "T"
001800        PERFORM 2400-PRINT-BATCH-TOTAL-LINE
001810                THRU 2400-EXIT
001820     ELSE
001830        PERFORM 2500-PRINT-REJECT-DETAIL-LINE
001840                THRU 2500-EXIT.
001850     PERFORM 2200-READ-SORT-WORK-FILE.
001860*------------------------------------------------------------
001870*THE "T" LINE WRITTEN BY 9600-WRITE-ACTIVITY-TOTALS (PLGENERAL.CBL)
001880*ALREADY CARRIES THAT BATCH'S OWN READ/ACCEPTED/REJECTED COUNTS, SO
001890*IT PRINTS DIRECTLY AS THE PER-BATCH SUBTOTAL LINE AND ITS COUNTS
001900*ROLL STRAIGHT INTO THE GRAND TOTAL BELOW.
001910*------------------------------------------------------------
001920 2400-PRINT-BATCH-TOTAL-LINE.
001930     MOVE SPACES              TO CTL-DETAIL-LINE.
001940     MOVE SW-BATCH-NAME       TO CDL-BATCH-NAME.
001950     MOVE SW-READ-COUNT       TO CDL-READ-COUNT.
001960     MOVE SW-ACCEPTED-COUNT   TO CDL-ACCEPTED-COUNT.
001970     MOVE SW-REJECTED-COUNT   TO CDL-REJECTED-COUNT.
001980     MOVE CTL-DETAIL-LINE     TO CONTROL-REPORT-RECORD.
001990     WRITE CONTROL-REPORT-RECORD.
002000     ADD SW-READ-COUNT     TO WS-GRAND-READ-COUNT.
002010     ADD SW-ACCEPTED-COUNT TO WS-GRAND-ACCEPTED-COUNT.
002020     ADD SW-REJECTED-COUNT TO WS-GRAND-REJECTED-COUNT.
002030 2400-EXIT.
002040     EXIT.
002050*------------------------------------------------------------
002060 2500-PRINT-REJECT-DETAIL-LINE.
002070     MOVE SPACES              TO CTL-DETAIL-LINE.
002080     MOVE SW-BATCH-NAME       TO CDL-BATCH-NAME.
002090     MOVE ZERO                TO CDL-READ-COUNT.
002100     MOVE ZERO                TO CDL-ACCEPTED-COUNT.
002110     MOVE SW-REJECTED-COUNT   TO CDL-REJECTED-COUNT.
002120     MOVE SW-REJECT-REASON    TO CDL-REJECT-REASON.
002130     MOVE CTL-DETAIL-LINE     TO CONTROL-REPORT-RECORD.
002140     WRITE CONTROL-REPORT-RECORD.
002150 2500-EXIT.
002160     EXIT.
002170*------------------------------------------------------------
002180 2900-PRINT-GRAND-TOTAL.
002190     MOVE SPACES              TO CONTROL-REPORT-RECORD.
002200     WRITE CONTROL-REPORT-RECORD.
002210     MOVE SPACES              TO CTL-DETAIL-LINE.
002220     MOVE "GRAND TOTAL"       TO CDL-BATCH-NAME.
002230     MOVE WS-GRAND-READ-COUNT       TO CDL-READ-COUNT.
002240     MOVE WS-GRAND-ACCEPTED-COUNT   TO CDL-ACCEPTED-COUNT.
002250     MOVE WS-GRAND-REJECTED-COUNT   TO CDL-REJECTED-COUNT.
002260     MOVE CTL-DETAIL-LINE     TO CONTROL-REPORT-RECORD.
002270     WRITE CONTROL-REPORT-RECORD.
002280*------------------------------------------------------------
002290 9000-TERMINATE-RUN.
002300     DISPLAY "BAT-CTL-REPORT COMPLETE - " WS-RUN-DATE-EDIT.
002310 9000-EXIT.
002320     EXIT.
002330*------------------------------------------------------------
002340     COPY "PLGENERAL.CBL".
