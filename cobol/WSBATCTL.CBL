000100*WSBATCTL.CBL
000110*------------------------------------------------------------
000120*BATCH-ACTIVITY COUNTERS, COPIED BY EVERY BATCH PROGRAM AND
000130*BY BAT-CTL-REPORT.  EACH BATCH PROGRAM BUMPS ITS OWN COPY OF
000140*THESE COUNTERS AS IT READS/FILES/REJECTS TRANSACTION CARDS,
000150*THEN WRITES ONE SUMMARY RECORD PER RUN TO THE BATCH-ACTIVITY
000160*WORK FILE (SEE PLGENERAL.CBL, 9600-WRITE-ACTIVITY-RECORD) FOR
000170*BAT-CTL-REPORT TO PICK UP AND CONTROL-BREAK OVER.
000180*------------------------------------------------------------
000190*1990-06-19  R.MERCER    ORIGINAL - ONE READ/ACCEPT/REJECT
000200*                        COUNTER TRIO PER BATCH STEP.
000210*2004-03-02  T.NGUYEN    ADDED THE REJECT-REASON TABLE SO EACH
000220*                        BATCH COULD BREAK OUT ITS OWN REJECTS
000230*                        BY REASON ON THE CONTROL REPORT
000240*                        (TICKET AP-2004-071).
000250*------------------------------------------------------------
000260 01  WS-BATCH-NAME                PIC X(20).
000270 01  WS-READ-COUNT                PIC S9(07) COMP.
000280 01  WS-ACCEPTED-COUNT            PIC S9(07) COMP.
000290 01  WS-REJECTED-COUNT            PIC S9(07) COMP.
000300*    ---------------------------------------------------
000310*    ONE ENTRY IS BUMPED PER REJECT, KEYED BY WS-REJ-IX
000320*    BELOW - SEE THE 88-LEVELS ON WS-REJ-IX IN EACH BATCH
000330*    PROGRAM'S OWN WORKING-STORAGE FOR THE REASON CODES
000340*    IT USES OUT OF THIS TABLE.
000350*    ---------------------------------------------------
000360 01  WS-REJECT-REASON-TABLE.
000370     05  WS-REJECT-REASON-ENTRY OCCURS 9 TIMES
000380                                 INDEXED BY WS-REJ-IX.
000390         10  WS-REJECT-REASON-COUNT  PIC S9(07) COMP.
000400         10  WS-REJECT-REASON-TEXT   PIC X(28).
