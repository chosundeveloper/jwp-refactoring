000100*FDOSTTRN.CBL
000110*------------------------------------------------------------
000120*FD FOR THE ORDER-STATUS TRANSACTION-CARD FILE.  OS-NEW-STATUS
000130*CARRIES THE STATUS THE ORDER IS TO BE MOVED TO - SEE
000140*ORD-STATUS-BATCH PARAGRAPH 2100-VALIDATE-STATUS-CHANGE FOR THE
000150*COMPLETION LOCK.
000160*------------------------------------------------------------
000170*1991-03-21  R.MERCER    ORIGINAL.
000180*------------------------------------------------------------
000190 FD  ORDER-STATUS-TRAN-FILE
000200     LABEL RECORDS ARE STANDARD.
000210 01  ORDER-STATUS-TRAN-RECORD.
000220     05  OS-ORDER-ID                   PIC 9(09).
000230     05  OS-NEW-STATUS                 PIC X(10).
000240         88  OS-STATUS-COOKING             VALUE "COOKING".
000250         88  OS-STATUS-MEAL                VALUE "MEAL".
000260         88  OS-STATUS-COMPLETION          VALUE "COMPLETION".
000270     05  FILLER                        PIC X(61).
